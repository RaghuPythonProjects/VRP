000100*-----------------------------------------------------------*
000200* VRPDET.CPYBK
000300* VULNERABILITY DETAIL RECORD - RAW EXTRACT AND ENRICHED
000400* (PROCESSED) LAYOUTS FOR THE VRP WEEKLY BATCH.
000500*-----------------------------------------------------------*
000600* AMENDMENT HISTORY:
000700*-----------------------------------------------------------*
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------- ------- ----------- --------------------------------
001000* VRP001  ACNPGH  14/02/2024 - VULN MGMT REM R1
001100*                            - INITIAL VERSION, RAW EXTRACT
001200*                              RECORD ONLY, 537 BYTES OF DATA
001300*                              PADDED TO 576
001400* VRP017  ACNSLT  21/10/2024 - VULN MGMT REM R2
001500*                            - ADDED ENRICHMENT FIELDS
001600*                              (SCORE, SEVERITY, KEV FLAG,
001700*                              DEADLINE, UNIQUE ID) AND THE
001800*                              SET-NAME CARRIED ON EVERY
001900*                              OUTPUT RECORD - 702 BYTES
002000* VRP031  ACNKMY  03/03/2025 - TICKET VRPSUP-2291
002100*                            - PADDED TO 732 TO MATCH THE
002200*                              SHEET-SPLIT BLOCK SIZE USED BY
002300*                              VRPVOUT
002400*-----------------------------------------------------------*
002500
002600*-----------------------------------------------------------*
002700* I-O FORMAT: VRD-RAW-FIELDS   FROM THE SCANNER EXTRACT FILE
002800*-----------------------------------------------------------*
002900 01  VRD-RAW-RECORD                  PIC X(576).
003000 01  VRD-RAW-FIELDS REDEFINES VRD-RAW-RECORD.
003100     05  VRD-R-ASSET-IP-ADDRESS       PIC X(15).
003200     05  VRD-R-ASSET-NAMES            PIC X(40).
003300     05  VRD-R-ASSET-LOCATION         PIC X(30).
003400     05  VRD-R-VULN-TITLE             PIC X(60).
003500     05  VRD-R-VULN-CVE-IDS           PIC X(20).
003600     05  VRD-R-VULN-CVSS-V3-SCORE     PIC 9(02)V9(01).
003700     05  VRD-R-VULN-CVSS-V2-SCORE     PIC 9(02)V9(01).
003800     05  VRD-R-VULN-RISK-SCORE-TEXT   PIC X(15).
003900*        RAW TEXT - MAY CARRY "," THOUSANDS SEPARATORS
004000     05  VRD-R-VULN-DESCRIPTION       PIC X(80).
004100     05  VRD-R-VULN-PROOF             PIC X(60).
004200     05  VRD-R-VULN-SOLUTION          PIC X(60).
004300     05  VRD-R-ASSET-OS-VERSION       PIC X(20).
004400     05  VRD-R-ASSET-OS-NAME          PIC X(40).
004500     05  VRD-R-ASSET-OS-FAMILY        PIC X(20).
004600     05  VRD-R-VULN-AGE               PIC X(12).
004700     05  VRD-R-VULNERABLE-SINCE       PIC X(10).
004800     05  VRD-R-VULN-TEST-DATE         PIC X(10).
004900     05  VRD-R-VULN-ID                PIC X(40).
005000     05  VRD-R-SERVICE-PORT           PIC 9(05).
005100     05  FILLER                       PIC X(33).
005200
005300*-----------------------------------------------------------*
005400* I-O FORMAT: VRD-DETAIL-FIELDS  REDEFINES VRD-DETAIL-RECORD
005500* WORKING COPY BUILT BY VRPVLOD AND CARRIED THROUGH THE
005600* ENRICHMENT, SPLIT, DEDUP AND OUTPUT STAGES.
005700*-----------------------------------------------------------*
005800 01  VRD-DETAIL-RECORD               PIC X(732).
005900 01  VRD-DETAIL-FIELDS REDEFINES VRD-DETAIL-RECORD.
006000     05  VRD-ASSET-IP-ADDRESS        PIC X(15).
006100     05  VRD-ASSET-NAMES             PIC X(40).
006200     05  VRD-ASSET-LOCATION          PIC X(30).
006300     05  VRD-VULN-TITLE              PIC X(60).
006400     05  VRD-VULN-CVE-IDS            PIC X(20).
006500     05  VRD-VULN-CVSS-V3-SCORE      PIC 9(02)V9(01).
006600     05  VRD-VULN-CVSS-V2-SCORE      PIC 9(02)V9(01).
006700     05  VRD-VULN-RISK-SCORE         PIC 9(07)V9(02).
006800     05  VRD-VULN-DESCRIPTION        PIC X(80).
006900     05  VRD-VULN-PROOF              PIC X(60).
007000     05  VRD-VULN-SOLUTION           PIC X(60).
007100     05  VRD-ASSET-OS-VERSION        PIC X(20).
007200     05  VRD-ASSET-OS-NAME           PIC X(40).
007300     05  VRD-ASSET-OS-FAMILY         PIC X(20).
007400     05  VRD-VULN-AGE                PIC X(12).
007500     05  VRD-VULNERABLE-SINCE        PIC X(10).
007600     05  VRD-VULN-TEST-DATE          PIC X(10).
007700     05  VRD-VULN-ID                 PIC X(40).
007800     05  VRD-SERVICE-PORT            PIC 9(05).
007900*        ------------- ADDED BY THE ENRICHMENT ENGINE --------
008000     05  VRD-VULN-CVSS-SCORE         PIC 9(02)V9(01).
008100     05  VRD-VULN-SEVERITY           PIC X(08).
008200     05  VRD-CISA-KEV-FLAG           PIC X(01).
008300     05  VRD-REMEDIATION-DEADLINE    PIC X(12).
008400     05  VRD-UNIQUE-VULN-ID          PIC X(81).
008500     05  VRD-SET-NAME                PIC X(30).
008600*        SUB-FILE/SHEET IDENTIFIER, E.G. "AMER-WORKSTATIONS"
008700     05  FILLER                      PIC X(60).
008800
008900*-----------------------------------------------------------*
009000* ALTERNATE NUMERIC VIEW USED BY VRPVENR WHEN COMPARING THE
009100* CVSS SCORES (SCORE-MERGE, SEV-FILTER) WITHOUT RE-MOVING EACH
009200* SUB-FIELD.
009300*-----------------------------------------------------------*
009400 01  VRD-SCORE-FIELDS REDEFINES VRD-DETAIL-RECORD.
009500     05  FILLER                      PIC X(165).
009600     05  VRD-SCR-CVSS-V3             PIC 9(02)V9(01).
009700     05  VRD-SCR-CVSS-V2             PIC 9(02)V9(01).
009800     05  FILLER                      PIC X(561).
