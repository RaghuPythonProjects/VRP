000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPVREG.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   14 APR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO FILE ONE WORKING
001200*               RECORD INTO THE CORRECT NAMED SET FOR A GIVEN
001300*               CATEGORY SET AND REGION. AN IN-REGION OR
001400*               EXCLUDED-SUBREGION MATCH IS APPENDED TO THE
001500*               ACTIVE-SET TABLE FOR THE CURRENT REPORT; A
001600*               NON-MATCH IS APPENDED TO THE CALLER-SUPPLIED
001700*               UNKNOWN-REGION ACCUMULATOR.
001800*
001900*================================================================*
002000* HISTORY OF MODIFICATION:
002100*================================================================*
002200*  MWT - 14/04/1988 - ORIGINAL ROUTINE - FILED A BRANCH
002300*                      DEPOSIT TRANSACTION INTO THE CORRECT
002400*                      REGIONAL LEDGER BATCH BY BRANCH PREFIX
002500*  MWT - 02/02/1991 - ADDED THE HEAD-OFFICE (WHQ) OVERRIDE SO A
002600*                      BRANCH CODED BOTH REGIONAL AND HEAD-
002700*                      OFFICE FILED TO HEAD OFFICE ONLY
002800*  DLM - 09/03/1998 - Y2K REMEDIATION - LEDGER-DATE STAMP ON
002900*                      EACH FILED ROW RE-VALIDATED AS CCYYMMDD
003000*  DLM - 25/07/2004 - ROUTINE RETIRED WITH THE BRANCH LEDGER
003100*                      BATCH SUB-SYSTEM
003200*  ACNPGH - 20/06/2024 - TICKET VRP011 - VULN MGMT REM R1
003300*                      - CHASSIS RE-PURPOSED AS THE REGION
003400*                        SPLITTER - REG-IN / REG-EXCL AGAINST
003500*                        ASSET-LOCATION
003600*  ACNPGH - 20/06/2024 - TICKET VRP012 - ADDED THE EXCLUDED-
003700*                        SUBREGION (WHQ/CN) TEST
003800*  ACNKMY - 17/04/2025 - TICKET VRPSUP-2478 - ADDED REG-UNKNOWN
003900*                        APPEND TO THE CALLER-SUPPLIED GLOBAL
004000*                        ACCUMULATOR WHEN NEITHER TOKEN MATCHES
004010*  ACNKMY - 21/07/2025 - TICKET VRPSUP-2714 - SET CAPACITY
004020*                        RAISED 2000 TO 50000 ROWS (SEE VRPSET
004030*                        COPYBOOK) - C000-APPEND-UNKNOWN NOW
004040*                        DISPLAYS VRP0422 RATHER THAN SILENTLY
004050*                        DROPPING THE ROW WHEN EVEN THAT
004060*                        CAPACITY IS EXCEEDED
004100*---------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER              PIC X(24)  VALUE
006200     "** PROGRAM VRPVREG   **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-N-LOC-SCAN             PIC S9(04) COMP.
006600 01  WK-C-TARGET-SET-NAME      PIC X(30).
006700 01  WK-C-IN-REGION-SW         PIC X(01).
006800     88  WK-C-IN-REGION            VALUE "Y".
006900 01  WK-C-EXCLUDED-SW          PIC X(01).
007000     88  WK-C-EXCLUDED             VALUE "Y".
007100 01  WK-N-FIND-SUB             PIC S9(04) COMP.
007200 01  WK-C-SLOT-FOUND-SW        PIC X(01).
007300     88  WK-C-SLOT-FOUND           VALUE "Y".
007400 01  WK-C-TEST-TOKEN           PIC X(04).
007500
007600 EJECT
007700 LINKAGE SECTION.
007800*****************
007900 COPY VRPDET.
008000 COPY VRPREG.
008100 COPY VRPSET.
008200 EJECT
008300******************************************************************
008400 PROCEDURE DIVISION USING WK-C-VREG-RECORD, VRD-DETAIL-RECORD,
008500                           VST-ACTIVE-SETS, VST-DETAIL-SET.
008600******************************************************************
008700 MAIN-MODULE.
008800     PERFORM A000-MAIN-PROCESSING
008900        THRU A099-MAIN-PROCESSING-EX.
009000     PERFORM Z000-END-PROGRAM-ROUTINE
009100        THRU Z099-END-PROGRAM-ROUTINE-EX.
009200     GOBACK.
009300 EJECT
009400*---------------------------------------------------------------*
009500* A000-MAIN-PROCESSING - RULES REG-IN, REG-EXCL, REG-UNKNOWN.
009600* THE EXCLUDED-SUBREGION TEST WINS OVER THE PLAIN REGION TEST -
009700* A RECORD MATCHING BOTH FILES TO THE EXCLUDED SET ONLY.
009800*---------------------------------------------------------------*
009900 A000-MAIN-PROCESSING.
010000*---------------------------------------------------------------*
010100     MOVE ZERO  TO WK-C-VREG-ACTIVE-COUNT.
010200     SET WK-C-IN-REGION TO FALSE.
010300     SET WK-C-EXCLUDED  TO FALSE.
010400
010500     IF  WK-C-VREG-EXCL-TOKEN NOT = SPACES
010600         MOVE WK-C-VREG-EXCL-TOKEN TO WK-C-TEST-TOKEN
010700         PERFORM B100-TEST-TOKEN THRU B199-TEST-TOKEN-EX
010800         IF  WK-C-IN-REGION
010900             SET WK-C-EXCLUDED TO TRUE.
011000
011100     IF  WK-C-EXCLUDED
011200         GO TO A050-FILE-EXCLUDED.
011300
011400     SET WK-C-IN-REGION TO FALSE.
011500     MOVE WK-C-VREG-REGION-TOKEN TO WK-C-TEST-TOKEN.
011600     PERFORM B100-TEST-TOKEN THRU B199-TEST-TOKEN-EX.
011700     IF  WK-C-IN-REGION
011800         GO TO A060-FILE-IN-REGION.
011900
012000     PERFORM C000-APPEND-UNKNOWN THRU C099-APPEND-UNKNOWN-EX.
012100     GO TO A099-MAIN-PROCESSING-EX.
012200
012300 A050-FILE-EXCLUDED.
012400     STRING WK-C-VREG-EXCL-TOKEN   DELIMITED BY SPACE
012500            "-"                    DELIMITED BY SIZE
012600            WK-C-VREG-CAT-SET-NAME DELIMITED BY SPACE
012700            INTO WK-C-TARGET-SET-NAME.
012800     PERFORM D000-APPEND-ACTIVE THRU D099-APPEND-ACTIVE-EX.
012900     GO TO A099-MAIN-PROCESSING-EX.
013000
013100 A060-FILE-IN-REGION.
013200     STRING WK-C-VREG-REGION-TOKEN DELIMITED BY SPACE
013300            "-"                    DELIMITED BY SIZE
013400            WK-C-VREG-CAT-SET-NAME DELIMITED BY SPACE
013500            INTO WK-C-TARGET-SET-NAME.
013600     PERFORM D000-APPEND-ACTIVE THRU D099-APPEND-ACTIVE-EX.
013700
013800*---------------------------------------------------------------*
013900 A099-MAIN-PROCESSING-EX.
014000*---------------------------------------------------------------*
014100     EXIT.
014200
014300*---------------------------------------------------------------*
014400* B100-TEST-TOKEN - DOES ASSET-LOCATION CONTAIN THE TOKEN LEFT
014500* BY THE CALLER IN WK-C-TEST-TOKEN.
014600*---------------------------------------------------------------*
014700 B100-TEST-TOKEN.
014800*---------------------------------------------------------------*
014900     MOVE ZERO TO WK-N-LOC-SCAN.
015000     INSPECT VRD-ASSET-LOCATION TALLYING WK-N-LOC-SCAN
015100         FOR ALL WK-C-TEST-TOKEN.
015200     IF  WK-N-LOC-SCAN NOT = ZERO
015300         SET WK-C-IN-REGION TO TRUE.
015400
015500*---------------------------------------------------------------*
015600 B199-TEST-TOKEN-EX.
015700*---------------------------------------------------------------*
015800     EXIT.
015900
016000 EJECT
016100*---------------------------------------------------------------*
016200* C000-APPEND-UNKNOWN - RULE REG-UNKNOWN. THE CALLER HAS ALREADY
016300* SELECTED WHICH OF THE THREE GLOBAL ACCUMULATORS (OS/NETWORK/
016400* APPLICATIONS) APPLIES TO THIS CATEGORY CLASS AND PASSED IT IN
016500* AS VST-DETAIL-SET.
016600*---------------------------------------------------------------*
016700 C000-APPEND-UNKNOWN.
016800*---------------------------------------------------------------*
016900     IF  VST-SET-ROWS NOT LESS THAN 50000
016910         DISPLAY "VRP0422 UNKNOWN-REGION SET CAPACITY (50000) "
016920             "EXCEEDED FOR SET " VST-SET-NAME
016930             " - RECORD DROPPED"
017000         GO TO C099-APPEND-UNKNOWN-EX.
017100     ADD 1 TO VST-SET-ROWS.
017200     SET VST-SET-IDX TO VST-SET-ROWS.
017300     MOVE VRD-DETAIL-RECORD TO VST-ROW-RECORD (VST-SET-IDX).
017400
017500*---------------------------------------------------------------*
017600 C099-APPEND-UNKNOWN-EX.
017700*---------------------------------------------------------------*
017800     EXIT.
017900
018000*---------------------------------------------------------------*
018100* D000-APPEND-ACTIVE - FINDS THE ACTIVE-SET SLOT NAMED
018200* WK-C-TARGET-SET-NAME, OPENING A NEW SLOT WHEN NOT YET PRESENT,
018300* AND APPENDS THE CURRENT RECORD TO IT.
018400*---------------------------------------------------------------*
018500 D000-APPEND-ACTIVE.
018600*---------------------------------------------------------------*
018700     SET WK-C-SLOT-FOUND TO FALSE.
018800     IF  VST-ACTIVE-SET-COUNT = ZERO
018900         GO TO D030-OPEN-NEW-SLOT.
019000     PERFORM D010-FIND-ONE-SLOT THRU D019-FIND-ONE-SLOT-EX
019100         VARYING WK-N-FIND-SUB FROM 1 BY 1
019200           UNTIL WK-N-FIND-SUB > VST-ACTIVE-SET-COUNT
019300              OR WK-C-SLOT-FOUND.
019400     IF  WK-C-SLOT-FOUND
019500         GO TO D040-STORE-ROW.
019600
019700 D030-OPEN-NEW-SLOT.
019800     IF  VST-ACTIVE-SET-COUNT NOT LESS THAN 6
019810         DISPLAY "VRP0423 ALL SIX ACTIVE-SET SLOTS ARE IN USE - "
019820             "CANNOT OPEN A SLOT FOR " WK-C-TARGET-SET-NAME
019900         GO TO D099-APPEND-ACTIVE-EX.
020000     ADD 1 TO VST-ACTIVE-SET-COUNT.
020100     SET VST-ACTIVE-IDX TO VST-ACTIVE-SET-COUNT.
020200     MOVE WK-C-TARGET-SET-NAME TO VST-ACTIVE-NAME (VST-ACTIVE-IDX).
020300     MOVE ZERO TO VST-ACTIVE-ROWS (VST-ACTIVE-IDX).
020400
020500 D040-STORE-ROW.
020600     IF  VST-ACTIVE-ROWS (VST-ACTIVE-IDX) NOT LESS THAN 50000
020610         DISPLAY "VRP0424 ACTIVE-SET CAPACITY (50000) EXCEEDED "
020620             "FOR " VST-ACTIVE-NAME (VST-ACTIVE-IDX)
020630             " - RECORD DROPPED"
020700         GO TO D099-APPEND-ACTIVE-EX.
020800     ADD 1 TO VST-ACTIVE-ROWS (VST-ACTIVE-IDX).
020900     SET VST-ACTIVE-ROW-IDX TO VST-ACTIVE-ROWS (VST-ACTIVE-IDX).
021000     MOVE VRD-DETAIL-RECORD
021100         TO VST-ACTIVE-RECORD (VST-ACTIVE-IDX, VST-ACTIVE-ROW-IDX).
021200     MOVE VST-ACTIVE-ROWS (VST-ACTIVE-IDX)
021300         TO WK-C-VREG-ACTIVE-COUNT.
021400
021500*---------------------------------------------------------------*
021600 D099-APPEND-ACTIVE-EX.
021700*---------------------------------------------------------------*
021800     EXIT.
021900
022000 D010-FIND-ONE-SLOT.
022100     SET VST-ACTIVE-IDX TO WK-N-FIND-SUB.
022200     IF  VST-ACTIVE-NAME (VST-ACTIVE-IDX) = WK-C-TARGET-SET-NAME
022300         SET WK-C-SLOT-FOUND TO TRUE.
022400 D019-FIND-ONE-SLOT-EX.
022500     EXIT.
022600
022700 Y900-ABNORMAL-TERMINATION.
022800     PERFORM Z000-END-PROGRAM-ROUTINE
022900        THRU Z099-END-PROGRAM-ROUTINE-EX.
023000     EXIT PROGRAM.
023100
023200*---------------------------------------------------------------*
023300 Z000-END-PROGRAM-ROUTINE.
023400*---------------------------------------------------------------*
023500     CONTINUE.
023600
023700*---------------------------------------------------------------*
023800 Z099-END-PROGRAM-ROUTINE-EX.
023900*---------------------------------------------------------------*
024000     EXIT.
024100
024200******************************************************************
024300*************** END OF PROGRAM SOURCE  VRPVREG ***************
024400******************************************************************
