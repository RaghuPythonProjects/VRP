000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPVOUT.
000500 AUTHOR.         PAUL GEORGE HO.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   17 MAY 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE THE OUTPUT
001200*               FILE NAME FOR ONE REPORT AND TO WRITE EVERY
001300*               NON-EMPTY OUTPUT SET OF THAT REPORT TO IT, ONE
001400*               SHEET PER SET, SPLITTING OVERSIZE SETS INTO
001500*               "Data"/"Data2"/... BLOCKS. SETS WHOSE NAME
001600*               CONTAINS "WORKSTATIONS" ARE ALSO FED FORWARD TO
001700*               THE GLOBAL ALL-WORKSTATIONS ACCUMULATOR.
001800*
001900*================================================================*
002000* HISTORY OF MODIFICATION:
002100*================================================================*
002200*  PGH - 17/05/1985 - ORIGINAL ROUTINE - DERIVED THE OUTPUT
002300*                      REPORT-PRINT FILE NAME FOR A BRANCH
002400*                      SETTLEMENT LIMIT EXCEPTION RUN AND WROTE
002500*                      THE EXCEPTION LINES TO IT
002600*  PGH - 14/08/1989 - ADDED MULTI-VOLUME PAGE-BREAK LOGIC WHEN
002700*                      AN EXCEPTION BATCH EXCEEDED ONE VOLUME
002800*  MWT - 05/05/1998 - Y2K REMEDIATION - REPORT-DATE SUFFIX
002900*                      RE-VALIDATED AS CCYYMMDD
003000*  MWT - 28/02/2007 - ROUTINE RETIRED WITH THE SETTLEMENT LIMIT
003100*                      EXCEPTION SUB-SYSTEM
003200*  ACNSLT - 21/10/2024 - TICKET VRP018 - VULN MGMT REM R2
003300*                      - CHASSIS RE-PURPOSED AS THE FINAL-FILE
003400*                        WRITER - FILE-NAME LOOKUP TABLE AND
003500*                        PER-SET DYNAMIC-NAME WRITE
003600*  ACNSLT - 04/11/2024 - TICKET VRP019 - ADDED SHEET-SPLIT
003700*                        BLOCK NAMING AND THE ALL-WORKSTATIONS
003800*                        FORWARD-FEED
003900*  ACNKMY - 02/06/2025 - TICKET VRPSUP-2553 - ADDED A BLANK-
004000*                        ASSET-NAME CHECK ON EVERY ROW WRITTEN
004100*                        AND A BLANK-FILE-NAME CHECK ON EVERY
004200*                        DYNAMIC BLOCK NAME BUILT, AFTER A BAD
004300*                        EXTRACT SLIPPED A BLANK ASSET NAME
004400*                        THROUGH TO THE FINAL REPORT FILE
004410*  ACNKMY - 21/07/2025 - TICKET VRPSUP-2714 - ALL-WORKSTATIONS
004420*                        CAPACITY RAISED 20000 TO 100000 ROWS
004430*                        (SEE VRPAWS COPYBOOK) - D010-FEED-ONE-
004440*                        ROW NOW DISPLAYS VRP0426 RATHER THAN
004450*                        SILENTLY DROPPING THE ROW WHEN EVEN
004460*                        THAT CAPACITY IS EXCEEDED
004500*---------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT VRP-OUT-FILE ASSIGN TO DYNAMIC WK-C-VOUT-DYN-NAME
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  VRP-OUT-FILE
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS WK-C-VRP-OUT-FILE.
006900 01  WK-C-VRP-OUT-FILE        PIC X(732).
007000 01  WK-C-OUT-DEBUG-VIEW REDEFINES WK-C-VRP-OUT-FILE.             VRP2553 
007100     05  WK-C-OUT-DBG-ASSET       PIC X(40).                      VRP2553 
007200     05  FILLER                   PIC X(692).
007300
007400*************************
007500 WORKING-STORAGE SECTION.
007600*************************
007700 01  FILLER              PIC X(24)  VALUE
007800     "** PROGRAM VRPVOUT   **".
007900
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 COPY VRPCTL.
008200
008300 01  WK-C-VOUT-DYN-NAME         PIC X(60).
008400 01  WK-C-DYN-NAME-WORK         PIC X(60).
008500 01  WK-C-DYN-NAME-CHECK REDEFINES WK-C-DYN-NAME-WORK.            VRP2553 
008600     05  WK-C-DYN-NAME-1ST-CHAR  PIC X(01).                       VRP2553 
008700     05  FILLER                  PIC X(59).
008800 01  WK-N-TRIM-LEN              PIC S9(04) COMP.
008900 01  WK-N-STR-PTR               PIC S9(04) COMP.
009000 01  WK-N-SCAN-POS              PIC S9(04) COMP.
009100
009200 01  WK-C-CAT-BASE              PIC X(40).
009300 01  WK-C-REG-SUFFIX            PIC X(14).
009400 01  WK-N-CATBASE-LEN           PIC S9(04) COMP.
009500 01  WK-N-REGSFX-LEN            PIC S9(04) COMP.
009600 01  WK-N-FILENAME-LEN          PIC S9(04) COMP.
009700 01  WK-N-ACTNAME-LEN           PIC S9(04) COMP.
009800 01  WK-C-TRIM-BUFFER           PIC X(60).
009900 01  WK-N-TRIM-MAX              PIC S9(04) COMP.
010000
010100 01  WK-N-SET-SUB               PIC S9(04) COMP.
010200 01  WK-N-BLOCK-NUM              PIC S9(04) COMP.
010300 01  WK-C-BLOCK-NUM-ED           PIC Z9.
010400 01  WK-C-BLOCK-NAME             PIC X(06).
010500 01  WK-N-BLOCK-START            PIC S9(05) COMP.
010600 01  WK-N-BLOCK-END              PIC S9(05) COMP.
010700 01  WK-N-ROW-SUB                PIC S9(05) COMP.
010800
010900* ----------------- CATEGORY-KEY LOOKUP TABLE -------------------*
011000 01  WK-C-CATKEY-LIST.
011100     05  FILLER  PIC X(60) VALUE
011200         "Workstations        Operating Systems -                    ".
011300     05  FILLER  PIC X(60) VALUE
011400         "Servers             Operating Systems -                    ".
011500     05  FILLER  PIC X(60) VALUE
011600         "CGI - Applications  CGI - Applications - Weekly Report     ".
011700     05  FILLER  PIC X(60) VALUE
011800         "Network             Network -                              ".
011900     05  FILLER  PIC X(60) VALUE
012000         "UC                  UC - Weekly Report                    ".
012100     05  FILLER  PIC X(60) VALUE
012200         "CGI - OS            CGI - OS - Weekly Report               ".
012300     05  FILLER  PIC X(60) VALUE
012400         "DXC - OS            DXC - OS - Weekly Report               ".
012500     05  FILLER  PIC X(60) VALUE
012600         "DXC - Applications  DXC - Applications - Weekly Report     ".
012700     05  FILLER  PIC X(60) VALUE
012800         "DXC - DMZ           DXC - DMZ                              ".
012900     05  FILLER  PIC X(60) VALUE
013000         "DXC                 DXC - Weekly Report                   ".
013100     05  FILLER  PIC X(60) VALUE
013200         "Synology            Synology - Weekly Report              ".
013300     05  FILLER  PIC X(60) VALUE
013400         "VoIP                Externally Facing - HK VoIP           ".
013500 01  WK-C-CATKEY-TABLE REDEFINES WK-C-CATKEY-LIST.
013600     05  WK-C-CATKEY-ENTRY OCCURS 12 TIMES
013700             INDEXED BY WK-C-CATKEY-IDX.
013800         10  WK-C-CATKEY-KEY          PIC X(20).
013900         10  WK-C-CATKEY-VALUE        PIC X(40).
014000
014100 EJECT
014200 LINKAGE SECTION.
014300*****************
014400 COPY VRPOUT.
014500 COPY VRPSET.
014600 COPY VRPAWS.
014700 EJECT
014800******************************************************************
014900 PROCEDURE DIVISION USING WK-C-VOUT-RECORD, VST-ACTIVE-SETS,
015000                           VAW-ALLWS-SET.
015100******************************************************************
015200 MAIN-MODULE.
015300     PERFORM A000-MAIN-PROCESSING
015400        THRU A099-MAIN-PROCESSING-EX.
015500     PERFORM Z000-END-PROGRAM-ROUTINE
015600        THRU Z099-END-PROGRAM-ROUTINE-EX.
015700     GOBACK.
015800 EJECT
015900*---------------------------------------------------------------*
016000 A000-MAIN-PROCESSING.
016100*---------------------------------------------------------------*
016200     MOVE SPACES TO WK-C-VOUT-FILE-NAME.
016300     IF  VST-ACTIVE-SET-COUNT = ZERO
016400         GO TO A099-MAIN-PROCESSING-EX.
016500
016600     PERFORM B000-DERIVE-FILE-NAME THRU B099-DERIVE-FILE-NAME-EX.
016700
016800     PERFORM C000-WRITE-ONE-SET THRU C099-WRITE-ONE-SET-EX
016900         VARYING WK-N-SET-SUB FROM 1 BY 1
017000           UNTIL WK-N-SET-SUB > VST-ACTIVE-SET-COUNT.
017100
017200*---------------------------------------------------------------*
017300 A099-MAIN-PROCESSING-EX.
017400*---------------------------------------------------------------*
017500     EXIT.
017600
017700 EJECT
017800*---------------------------------------------------------------*
017900* B000-DERIVE-FILE-NAME - RULE FILE-NAME. THE FIRST ACTIVE SET
018000* NAME OF THE REPORT DRIVES BOTH THE CATEGORY BASE AND THE
018100* REGION SUFFIX.
018200*---------------------------------------------------------------*
018300 B000-DERIVE-FILE-NAME.
018400*---------------------------------------------------------------*
018500     SET VST-ACTIVE-IDX TO 1.
018600     MOVE SPACES TO WK-C-CAT-BASE WK-C-REG-SUFFIX.
018700
018800     MOVE ZERO TO WK-N-SCAN-POS.
018900     INSPECT VST-ACTIVE-NAME (VST-ACTIVE-IDX) TALLYING
019000         WK-N-SCAN-POS FOR ALL "Applications".
019100     IF  WK-N-SCAN-POS = ZERO
019200         GO TO B020-LOOKUP-CATKEY.
019300     MOVE ZERO TO WK-N-SCAN-POS.
019400     INSPECT VST-ACTIVE-NAME (VST-ACTIVE-IDX) TALLYING
019500         WK-N-SCAN-POS FOR ALL "CGI".
019600     IF  WK-N-SCAN-POS NOT = ZERO
019700         GO TO B020-LOOKUP-CATKEY.
019800     MOVE ZERO TO WK-N-SCAN-POS.
019900     INSPECT VST-ACTIVE-NAME (VST-ACTIVE-IDX) TALLYING
020000         WK-N-SCAN-POS FOR ALL "DXC".
020100     IF  WK-N-SCAN-POS NOT = ZERO
020200         GO TO B020-LOOKUP-CATKEY.
020300     MOVE "Applications - " TO WK-C-CAT-BASE.
020400     GO TO B030-DERIVE-REGION.
020500
020600 B020-LOOKUP-CATKEY.
020700     SET WK-C-CATKEY-IDX TO 1.
020800     PERFORM B021-TEST-ONE-CATKEY THRU B029-TEST-ONE-CATKEY-EX
020900         VARYING WK-C-CATKEY-IDX FROM 1 BY 1
021000           UNTIL WK-C-CATKEY-IDX > 12
021100              OR WK-C-CAT-BASE NOT = SPACES.
021200
021300 B030-DERIVE-REGION.
021400     MOVE ZERO TO WK-N-SCAN-POS.
021500     INSPECT VST-ACTIVE-NAME (VST-ACTIVE-IDX) TALLYING
021600         WK-N-SCAN-POS FOR ALL "AMER".
021700     IF  WK-N-SCAN-POS NOT = ZERO
021800         MOVE "AMER and WHQ" TO WK-C-REG-SUFFIX
021900         GO TO B040-BUILD-NAME.
022000     MOVE ZERO TO WK-N-SCAN-POS.
022100     INSPECT VST-ACTIVE-NAME (VST-ACTIVE-IDX) TALLYING
022200         WK-N-SCAN-POS FOR ALL "WHQ".
022300     IF  WK-N-SCAN-POS NOT = ZERO
022400         MOVE "AMER and WHQ" TO WK-C-REG-SUFFIX
022500         GO TO B040-BUILD-NAME.
022600     MOVE ZERO TO WK-N-SCAN-POS.
022700     INSPECT VST-ACTIVE-NAME (VST-ACTIVE-IDX) TALLYING
022800         WK-N-SCAN-POS FOR ALL "APAC".
022900     IF  WK-N-SCAN-POS NOT = ZERO
023000         MOVE "APAC and CN"  TO WK-C-REG-SUFFIX
023100         GO TO B040-BUILD-NAME.
023200     MOVE ZERO TO WK-N-SCAN-POS.
023300     INSPECT VST-ACTIVE-NAME (VST-ACTIVE-IDX) TALLYING
023400         WK-N-SCAN-POS FOR ALL "CN".
023500     IF  WK-N-SCAN-POS NOT = ZERO
023600         MOVE "APAC and CN"  TO WK-C-REG-SUFFIX
023700         GO TO B040-BUILD-NAME.
023800     MOVE ZERO TO WK-N-SCAN-POS.
023900     INSPECT VST-ACTIVE-NAME (VST-ACTIVE-IDX) TALLYING
024000         WK-N-SCAN-POS FOR ALL "EMEA".
024100     IF  WK-N-SCAN-POS NOT = ZERO
024200         MOVE "EMEA"         TO WK-C-REG-SUFFIX.
024300
024400 B040-BUILD-NAME.
024500     MOVE WK-C-CAT-BASE   TO WK-C-TRIM-BUFFER.
024600     MOVE 40              TO WK-N-TRIM-MAX.
024700     PERFORM E800-TRIM-SCAN THRU E809-TRIM-SCAN-EX.
024800     MOVE WK-N-TRIM-LEN   TO WK-N-CATBASE-LEN.
024900
025000     MOVE WK-C-REG-SUFFIX TO WK-C-TRIM-BUFFER.
025100     MOVE 14              TO WK-N-TRIM-MAX.
025200     PERFORM E800-TRIM-SCAN THRU E809-TRIM-SCAN-EX.
025300     MOVE WK-N-TRIM-LEN   TO WK-N-REGSFX-LEN.
025400
025500     SET WK-N-STR-PTR TO 1.
025600     IF  WK-N-CATBASE-LEN NOT = ZERO
025700         STRING WK-C-CAT-BASE (1:WK-N-CATBASE-LEN)
025800                    DELIMITED BY SIZE
025900                INTO WK-C-VOUT-FILE-NAME
026000                WITH POINTER WK-N-STR-PTR.
026100     IF  WK-N-REGSFX-LEN NOT = ZERO
026200         STRING WK-C-REG-SUFFIX (1:WK-N-REGSFX-LEN)
026300                    DELIMITED BY SIZE
026400                INTO WK-C-VOUT-FILE-NAME
026500                WITH POINTER WK-N-STR-PTR.
026600     STRING WK-C-VOUT-RUN-DATE-SUFFIX DELIMITED BY SIZE
026700            INTO WK-C-VOUT-FILE-NAME
026800            WITH POINTER WK-N-STR-PTR.
026900
027000     MOVE WK-C-VOUT-FILE-NAME TO WK-C-TRIM-BUFFER.
027100     MOVE 60                  TO WK-N-TRIM-MAX.
027200     PERFORM E800-TRIM-SCAN THRU E809-TRIM-SCAN-EX.
027300     MOVE WK-N-TRIM-LEN       TO WK-N-FILENAME-LEN.
027400
027500*---------------------------------------------------------------*
027600 B099-DERIVE-FILE-NAME-EX.
027700*---------------------------------------------------------------*
027800     MOVE ZERO TO WK-N-SCAN-POS.
027900     EXIT.
028000
028100 B021-TEST-ONE-CATKEY.
028200     MOVE ZERO TO WK-N-SCAN-POS.
028300     INSPECT VST-ACTIVE-NAME (VST-ACTIVE-IDX) TALLYING
028400         WK-N-SCAN-POS
028500         FOR ALL WK-C-CATKEY-KEY (WK-C-CATKEY-IDX).
028600     IF  WK-N-SCAN-POS NOT = ZERO
028700         MOVE WK-C-CATKEY-VALUE (WK-C-CATKEY-IDX) TO WK-C-CAT-BASE.
028800 B029-TEST-ONE-CATKEY-EX.
028900     EXIT.
029000
029100 EJECT
029200*---------------------------------------------------------------*
029300* C000-WRITE-ONE-SET - WRITES ONE ACTIVE SET, BLOCKED PER RULE
029400* SHEET-SPLIT, AND FEEDS "...WORKSTATIONS..." SETS FORWARD TO
029500* THE GLOBAL ALL-WORKSTATIONS ACCUMULATOR.
029600*---------------------------------------------------------------*
029700 C000-WRITE-ONE-SET.
029800*---------------------------------------------------------------*
029900     SET VST-ACTIVE-IDX TO WK-N-SET-SUB.
030000     IF  VST-ACTIVE-ROWS (VST-ACTIVE-IDX) = ZERO
030100         GO TO C099-WRITE-ONE-SET-EX.
030200
030300     MOVE VST-ACTIVE-NAME (VST-ACTIVE-IDX) TO WK-C-TRIM-BUFFER.
030400     MOVE 30                               TO WK-N-TRIM-MAX.
030500     PERFORM E800-TRIM-SCAN THRU E809-TRIM-SCAN-EX.
030600     MOVE WK-N-TRIM-LEN                    TO WK-N-ACTNAME-LEN.
030700
030800     MOVE ZERO TO WK-N-BLOCK-NUM.
030900     MOVE 1    TO WK-N-BLOCK-START.
031000     PERFORM C010-WRITE-ONE-BLOCK THRU C019-WRITE-ONE-BLOCK-EX
031100         UNTIL WK-N-BLOCK-START > VST-ACTIVE-ROWS (VST-ACTIVE-IDX).
031200
031300     MOVE ZERO TO WK-N-SCAN-POS.
031400     INSPECT VST-ACTIVE-NAME (VST-ACTIVE-IDX) TALLYING
031500         WK-N-SCAN-POS FOR ALL "Workstations".
031600     IF  WK-N-SCAN-POS NOT = ZERO
031700         PERFORM D000-FEED-ALL-WORKSTATIONS
031800            THRU D099-FEED-ALL-WORKSTATIONS-EX.
031900
032000*---------------------------------------------------------------*
032100 C099-WRITE-ONE-SET-EX.
032200*---------------------------------------------------------------*
032300     MOVE ZERO TO WK-N-SCAN-POS.
032400     EXIT.
032500
032600*---------------------------------------------------------------*
032700* C010-WRITE-ONE-BLOCK - RULE SHEET-SPLIT. EACH BLOCK HOLDS AT
032800* MOST 1,048,000 ROWS. THE IN-MEMORY SET CAPS ELSEWHERE IN THE
032900* SUITE ARE WELL UNDER THAT (SEE VRPSET/VRPAWS CHANGE-LOGS) SO A
033000* SET DOES NOT REACH A SECOND BLOCK TODAY, BUT THE SPLIT IS
033100* IMPLEMENTED IN FULL SHOULD THOSE CAPS EVER BE RAISED CLOSE TO
033150* THE 1,048,000 LIMIT.
033200*---------------------------------------------------------------*
033300 C010-WRITE-ONE-BLOCK.
033400*---------------------------------------------------------------*
033500     ADD 1 TO WK-N-BLOCK-NUM.
033600     COMPUTE WK-N-BLOCK-END =
033700         WK-N-BLOCK-START + 1048000 - 1.
033800     IF  WK-N-BLOCK-END > VST-ACTIVE-ROWS (VST-ACTIVE-IDX)
033900         MOVE VST-ACTIVE-ROWS (VST-ACTIVE-IDX) TO WK-N-BLOCK-END.
034000
034100     IF  WK-N-BLOCK-NUM = 1
034200         MOVE "Data  "      TO WK-C-BLOCK-NAME
034300     ELSE
034400         IF  WK-N-BLOCK-NUM < 10
034500             MOVE WK-N-BLOCK-NUM TO WK-C-BLOCK-NUM-ED
034600             STRING "Data"            DELIMITED BY SIZE
034700                    WK-C-BLOCK-NUM-ED (2:1) DELIMITED BY SIZE
034800                    INTO WK-C-BLOCK-NAME
034900         ELSE
035000             MOVE WK-N-BLOCK-NUM TO WK-C-BLOCK-NUM-ED
035100             STRING "Data"            DELIMITED BY SIZE
035200                    WK-C-BLOCK-NUM-ED DELIMITED BY SIZE
035300                    INTO WK-C-BLOCK-NAME.
035400
035500     SET WK-N-STR-PTR TO 1.
035600     STRING WK-C-VOUT-FILE-NAME (1:WK-N-FILENAME-LEN)
035700                DELIMITED BY SIZE
035800            "_"                 DELIMITED BY SIZE
035900            VST-ACTIVE-NAME (VST-ACTIVE-IDX) (1:WK-N-ACTNAME-LEN)
036000                DELIMITED BY SIZE
036100            "_"                 DELIMITED BY SIZE
036200            WK-C-BLOCK-NAME     DELIMITED BY SPACE
036300            INTO WK-C-DYN-NAME-WORK
036400            WITH POINTER WK-N-STR-PTR.
036500     IF  WK-C-DYN-NAME-1ST-CHAR = SPACE                           VRP2553 
036600         DISPLAY "VRP0512 BLANK DYNAMIC FILE NAME BUILT FOR "     VRP2553 
036700                 VST-ACTIVE-NAME (VST-ACTIVE-IDX).
036800     MOVE WK-C-DYN-NAME-WORK TO WK-C-VOUT-DYN-NAME.
036900
037000     OPEN OUTPUT VRP-OUT-FILE.
037100     PERFORM C020-WRITE-ONE-ROW THRU C029-WRITE-ONE-ROW-EX
037200         VARYING WK-N-ROW-SUB FROM WK-N-BLOCK-START BY 1
037300           UNTIL WK-N-ROW-SUB > WK-N-BLOCK-END.
037400     CLOSE VRP-OUT-FILE.
037500
037600     COMPUTE WK-N-BLOCK-START = WK-N-BLOCK-END + 1.
037700
037800*---------------------------------------------------------------*
037900 C019-WRITE-ONE-BLOCK-EX.
038000*---------------------------------------------------------------*
038100     EXIT.
038200
038300 C020-WRITE-ONE-ROW.
038400     SET VST-ACTIVE-ROW-IDX TO WK-N-ROW-SUB.
038500     MOVE VST-ACTIVE-RECORD (VST-ACTIVE-IDX, VST-ACTIVE-ROW-IDX)
038600         TO WK-C-VRP-OUT-FILE.
038700     IF  WK-C-OUT-DBG-ASSET = SPACES                              VRP2553 
038800         DISPLAY "VRP0511 BLANK ASSET NAME ON OUTPUT ROW "        VRP2553 
038900                 WK-N-ROW-SUB.
039000     WRITE WK-C-VRP-OUT-FILE.
039100 C029-WRITE-ONE-ROW-EX.
039200     EXIT.
039300
039400 EJECT
039500*---------------------------------------------------------------*
039600* D000-FEED-ALL-WORKSTATIONS - APPENDS EVERY ROW OF THE CURRENT
039700* SET INTO THE GLOBAL ALL-WORKSTATIONS ACCUMULATOR.
039800*---------------------------------------------------------------*
039900 D000-FEED-ALL-WORKSTATIONS.
040000*---------------------------------------------------------------*
040100     MOVE "All Workstations" TO VAW-ALLWS-SET-NAME.
040200     PERFORM D010-FEED-ONE-ROW THRU D019-FEED-ONE-ROW-EX
040300         VARYING WK-N-ROW-SUB FROM 1 BY 1
040400           UNTIL WK-N-ROW-SUB > VST-ACTIVE-ROWS (VST-ACTIVE-IDX).
040500
040600*---------------------------------------------------------------*
040700 D099-FEED-ALL-WORKSTATIONS-EX.
040800*---------------------------------------------------------------*
040900     EXIT.
041000
041100 D010-FEED-ONE-ROW.
041150     IF  VAW-ALLWS-SET-ROWS NOT LESS THAN 100000
041160         DISPLAY "VRP0426 ALL-WORKSTATIONS CAPACITY (100000) "
041170             "EXCEEDED - RECORD DROPPED"
041300         GO TO D019-FEED-ONE-ROW-EX.
041400     SET VST-ACTIVE-ROW-IDX TO WK-N-ROW-SUB.
041500     ADD 1 TO VAW-ALLWS-SET-ROWS.
041600     SET VAW-ALLWS-IDX TO VAW-ALLWS-SET-ROWS.
041700     MOVE VST-ACTIVE-RECORD (VST-ACTIVE-IDX, VST-ACTIVE-ROW-IDX)
041800         TO VAW-ALLWS-RECORD (VAW-ALLWS-IDX).
041900 D019-FEED-ONE-ROW-EX.
042000     EXIT.
042100
042200 EJECT
042300*---------------------------------------------------------------*
042400* E800-TRIM-SCAN - BACKWARD-SCANS WK-C-TRIM-BUFFER FROM
042500* WK-N-TRIM-MAX TO FIND THE LAST NON-BLANK BYTE, RETURNED IN
042600* WK-N-TRIM-LEN. USED SO THE STRING STATEMENTS ABOVE CAN JOIN
042700* FIELDS CONTAINING THEIR OWN EMBEDDED BLANKS (E.G. "Operating
042800* Systems - ", "AMER and WHQ") WITHOUT DELIMITED BY SPACE
042900* TRUNCATING THEM AT THE FIRST INTERNAL GAP.
043000*---------------------------------------------------------------*
043100 E800-TRIM-SCAN.
043200*---------------------------------------------------------------*
043300     PERFORM E810-TRIM-ONE-POS THRU E819-TRIM-ONE-POS-EX
043400         VARYING WK-N-TRIM-LEN FROM WK-N-TRIM-MAX BY -1
043500           UNTIL WK-N-TRIM-LEN = ZERO
043600              OR WK-C-TRIM-BUFFER (WK-N-TRIM-LEN:1) NOT = SPACE.
043700
043800*---------------------------------------------------------------*
043900 E809-TRIM-SCAN-EX.
044000*---------------------------------------------------------------*
044100     EXIT.
044200
044300 E810-TRIM-ONE-POS.
044400     CONTINUE.
044500 E819-TRIM-ONE-POS-EX.
044600     EXIT.
044700
044800 EJECT
044900 Y900-ABNORMAL-TERMINATION.
045000     PERFORM Z000-END-PROGRAM-ROUTINE
045100        THRU Z099-END-PROGRAM-ROUTINE-EX.
045200     EXIT PROGRAM.
045300
045400*---------------------------------------------------------------*
045500 Z000-END-PROGRAM-ROUTINE.
045600*---------------------------------------------------------------*
045700     CONTINUE.
045800
045900*---------------------------------------------------------------*
046000 Z099-END-PROGRAM-ROUTINE-EX.
046100*---------------------------------------------------------------*
046200     EXIT.
046300
046400******************************************************************
046500*************** END OF PROGRAM SOURCE  VRPVOUT ***************
046600******************************************************************
