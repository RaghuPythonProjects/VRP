000100*-----------------------------------------------------------*
000200* VRPPRM.CPYBK - LINKAGE FOR VRPXGSP (GLOBAL PARAMETER LOOKUP)
000300* VRP025 ACNSLT 16/12/2024 - INITIAL VERSION
000400* VRPSUP-2017 ACNKMY 11/02/2025 - ADDED A FIRST-CHARACTER VIEW
000500*                      OF THE PARAMETER CODE SO A BLANK CODE
000600*                      CAN BE REJECTED BEFORE THE TABLE SEARCH
000610* VRPSUP-2789 ACNKMY 04/08/2025 - WK-C-XGSP-PARMCD WAS ONLY
000620*                      10 BYTES BUT "DEADLINEAGE" AND
000630*                      "RECENCYDAYS" ARE BOTH 11 - EVERY CALL
000640*                      FOR THOSE TWO CODES WAS BEING TRUNCATED
000650*                      BEFORE IT EVER REACHED VRPXGSP'S TABLE
000660*                      SEARCH. WIDENED TO 11 BYTES TO MATCH
000670*                      VRPXGSP'S WK-C-PARM-CODE
000700*-----------------------------------------------------------*
000800 01  WK-C-XGSP-RECORD.
000900     05  WK-C-XGSP-INPUT.
001000         10  WK-C-XGSP-PARMCD         PIC X(11).
001100*            "SEVTHRESH", "DEADLINEAGE", "RECENCYDAYS"
001200     05  WK-C-XGSP-INPUT-ALT REDEFINES WK-C-XGSP-INPUT.           VRP2553 
001300         10  WK-C-XGSP-PARMCD-1ST     PIC X(01).                  VRP2553 
001400         10  FILLER                   PIC X(10).
001500     05  WK-C-XGSP-OUTPUT.
001600         10  WK-C-XGSP-PARMVAL        PIC S9(05)V9(02).
001700         10  WK-C-XGSP-ERROR-CD       PIC X(07).
