000100*-----------------------------------------------------------*
000200* VRPDDC.CPYBK - LINKAGE FOR VRPVDDC (DEDUP + COUNT ACCUMULATOR)
000300* VRP015 ACNSLT 09/09/2024 - INITIAL VERSION
000400* VRP016 ACNSLT 23/09/2024 - ADDED COUNT-SKIP SWITCH OUTPUT
000500*-----------------------------------------------------------*
000600 01  WK-C-VDDC-RECORD.
000700     05  WK-C-VDDC-OUTPUT.
000800         10  WK-C-VDDC-DUPS-REMOVED   PIC S9(05) COMP.
000900         10  WK-C-VDDC-COUNT-SKIP-SW  PIC X(01).
001000             88  WK-C-VDDC-SKIP-COUNT     VALUE "Y".
