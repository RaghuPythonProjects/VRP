000100*-----------------------------------------------------------*
000200* VRPASC.CPYBK
000300* ASSET-COUNT RECORD AND THE PER-REPORT ASSET/COUNT WORK
000400* TABLE BUILT BY VRPVAST.
000500*-----------------------------------------------------------*
000600* AMENDMENT HISTORY:
000700*-----------------------------------------------------------*
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------- ------- ----------- --------------------------------
001000* VRP022  ACNSLT  02/12/2024 - VULN MGMT REM R2
001100*                            - INITIAL VERSION
001200*-----------------------------------------------------------*
001300
001400 01  VAC-ASSET-COUNT-RECORD.
001500     05  VAC-ASSET-NAMES               PIC X(40).
001600     05  VAC-COUNT                     PIC 9(07).
001700
001800*-----------------------------------------------------------*
001900* WORK TABLE - ONE ROW PER DISTINCT ASSET NAME SEEN IN THE
002000* PROCESSED SET, IN ORDER OF FIRST APPEARANCE.
002100*-----------------------------------------------------------*
002200 01  VAC-ASSET-TABLE.
002300     05  VAC-ASSET-TABLE-ROWS          PIC S9(04) COMP VALUE ZERO.
002400     05  VAC-ASSET-TABLE-ENTRY OCCURS 2000 TIMES
002500             INDEXED BY VAC-ASSET-IDX.
002600         10  VAC-TBL-ASSET-NAMES        PIC X(40).
002700         10  VAC-TBL-COUNT              PIC S9(07) COMP.
