000100*-----------------------------------------------------------*
000200* VRPSET.CPYBK
000300* GENERIC DETAIL-RECORD SET - A NAMED TABLE OF ENRICHED
000400* VULNERABILITY RECORDS (E.G. "AMER-WORKSTATIONS",
000500* "ALL WORKSTATIONS", "UNKNOWN REGIONS - OS"). USED AS THE
000600* WORK AREA FOR THE CATEGORY SPLITTER, REGION SPLITTER, DEDUP
000700* + COUNT ACCUMULATOR AND FINAL-FILE WRITER.
000800*-----------------------------------------------------------*
000900* AMENDMENT HISTORY:
001000*-----------------------------------------------------------*
001100* MOD.#   INIT    DATE        DESCRIPTION
001200* ------- ------- ----------- --------------------------------
001300* VRP017  ACNSLT  21/10/2024 - VULN MGMT REM R2
001400*                            - INITIAL VERSION, ONE SET PER
001500*                              OUTPUT NAME - 2000 ROWS
001600* VRP036  ACNKMY  17/04/2025 - TICKET VRPSUP-2478
001700*                            - SIX SETS CAN NOW BE ACTIVE AT
001800*                              ONCE SO A SINGLE "<REGION> - OS"
001900*                              REPORT CAN FEED WORKSTATIONS,
002000*                              SERVERS AND THEIR WHQ/CN SPLITS
002100*                              IN ONE PASS
002110* VRPSUP-2714 ACNKMY 21/07/2025 - THE 2000-ROW CAP WAS SIZED FOR
002120*                              THE PILOT REPORT SET AND WAS
002130*                              BEING HIT SILENTLY ON LARGER
002140*                              REPORTS - RAISED TO 50000 ROWS
002150*                              (SET-ROWS/ACTIVE-ROWS WIDENED TO
002160*                              PIC S9(05) TO COUNT THAT HIGH);
002170*                              THE APPEND PARAGRAPHS NOW DISPLAY
002180*                              A WARNING RATHER THAN SILENTLY
002190*                              DROPPING THE ROW IF EVEN THIS
002195*                              CAP IS EVER REACHED
002200*-----------------------------------------------------------*
002300
002400*-----------------------------------------------------------*
002500* ONE NAMED SET - PASSED BY REFERENCE TO VRPVDDC, VRPVOUT AND
002600* VRPVSUM.
002700*-----------------------------------------------------------*
002800 01  VST-DETAIL-SET.
002900     05  VST-SET-NAME                  PIC X(30).
003000     05  VST-SET-ROWS                  PIC S9(05) COMP VALUE ZERO.
003100     05  VST-SET-ROW OCCURS 50000 TIMES
003200             INDEXED BY VST-SET-IDX.
003300         10  VST-ROW-RECORD             PIC X(732).
003400
003500*-----------------------------------------------------------*
003600* UP TO SIX SETS CAN BE ACTIVE AT ONCE FOR A SINGLE REPORT -
003700* AN OS REPORT SPLITS INTO AMER-WORKSTATIONS, WHQ-WORKSTATIONS,
003800* AMER-SERVERS AND WHQ-SERVERS (FOUR); TWO SPARE SLOTS ARE
003900* KEPT FOR FUTURE CATEGORY GROWTH.
004000*-----------------------------------------------------------*
004100 01  VST-ACTIVE-SETS.
004200     05  VST-ACTIVE-SET-COUNT          PIC S9(04) COMP VALUE ZERO.
004300     05  VST-ACTIVE-SET OCCURS 6 TIMES
004400             INDEXED BY VST-ACTIVE-IDX.
004500         10  VST-ACTIVE-NAME            PIC X(30).
004600         10  VST-ACTIVE-ROWS            PIC S9(05) COMP VALUE ZERO.
004700         10  VST-ACTIVE-ROW OCCURS 50000 TIMES
004800                 INDEXED BY VST-ACTIVE-ROW-IDX.
004900             15  VST-ACTIVE-RECORD       PIC X(732).
