000100*-----------------------------------------------------------*
000200* VRPKLK.CPYBK - LINKAGE FOR VRPVKEV (KEV LOAD + LOOKUP)
000300* VRP009 ACNPGH 06/06/2024 - INITIAL VERSION
000400* VRP026 ACNKMY 14/01/2025 - TICKET VRPSUP-1877 - ADDED
000500*                            FUNCTION-CODE SWITCH (LOAD/LOOKUP)
000600*-----------------------------------------------------------*
000700 01  WK-C-VKEV-RECORD.
000800     05  WK-C-VKEV-INPUT.
000900         10  WK-C-VKEV-FUNCTION       PIC X(01).
001000             88  WK-C-VKEV-LOAD-TABLE     VALUE "L".
001100             88  WK-C-VKEV-LOOKUP-CVE     VALUE "K".
001200         10  WK-C-VKEV-CVE-ID         PIC X(20).
001300     05  WK-C-VKEV-OUTPUT.
001400         10  WK-C-VKEV-FOUND-SW       PIC X(01).
001500             88  WK-C-VKEV-FOUND          VALUE "Y".
001600             88  WK-C-VKEV-NOT-FOUND      VALUE "N".
