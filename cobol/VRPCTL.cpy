000100*-----------------------------------------------------------*
000200* VRPCTL.CPYBK
000300* COMMON WORK AREA AND REPORT-CONTROL RECORD FOR THE WEEKLY
000400* VULNERABILITY REPORT PROCESSING (VRP) BATCH SUITE.
000500*-----------------------------------------------------------*
000600* AMENDMENT HISTORY:
000700*-----------------------------------------------------------*
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------- ------- ----------- --------------------------------
001000* VRP001  ACNPGH  14/02/2024 - VULN MGMT REM R1
001100*                            - INITIAL VERSION - CARRIES THE
001200*                              FILE-STATUS 88-LEVELS SHARED BY
001300*                              EVERY VRP PROGRAM
001400* VRP014  ACNSLT  09/09/2024 - VULN MGMT REM R2
001500*                            - ADDED VRC-CONTROL-RECORD FOR THE
001600*                              REPORT-NAME DRIVER FILE
001700* VRP031  ACNKMY  03/03/2025 - TICKET VRPSUP-2291
001800*                            - ADDED WK-C-RUN-DATE TO COMMON
001900*                              AREA SO THE DATE SUFFIX IS BUILT
002000*                              ONCE AND SHARED BY ALL CALLEES
002100*-----------------------------------------------------------*
002200
002300 01  WK-C-COMMON.
002400     05  WK-C-FILE-STATUS            PIC X(02).
002500         88  WK-C-SUCCESSFUL             VALUE "00" "02" "04".
002600         88  WK-C-RECORD-NOT-FOUND       VALUE "23" "35" "10".
002700         88  WK-C-END-OF-FILE            VALUE "10".
002800         88  WK-C-DUPLICATE-KEY          VALUE "22".
002900     05  WK-C-RUN-DATE.
003000         10  WK-C-RUN-DATE-CCYY      PIC 9(04).
003100         10  WK-C-RUN-DATE-MM        PIC 9(02).
003200         10  WK-C-RUN-DATE-DD        PIC 9(02).
003300     05  WK-C-RUN-DATE-SUFFIX        PIC X(11).
003400*        FORMATTED "-CCYY-MM-DD" APPENDED TO EVERY OUTPUT NAME
003500     05  WK-C-REPORT-NAME            PIC X(20).
003600     05  WK-C-EXTRACT-FILE           PIC X(20).
003700     05  FILLER                      PIC X(10).
003800
003900*-----------------------------------------------------------*
004000* I-O FORMAT: VRC-CONTROL-RECORD   FROM FILE VRPCTLF
004100* ONE ROW PER INPUT REPORT DRIVING WHICH EXTRACT IS READ AND
004200* UNDER WHAT REPORT NAME (E.G. "AMER - OS", "CGI - OS", "UC").
004300*-----------------------------------------------------------*
004400 01  VRC-CONTROL-RECORD.
004500     05  VRC-REPORT-NAME             PIC X(20).
004600*        REPORT KEY, E.G. "AMER - OS", "EMEA - NETWORK", "UC"
004700     05  VRC-EXTRACT-FILE            PIC X(20).
004800*        LOGICAL NAME OF THE EXTRACT FILE FOR THIS REPORT
