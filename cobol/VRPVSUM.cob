000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPVSUM.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   12 SEP 1986.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE, INVOKED ONCE AT THE
001200*               END OF THE JOB, TO WRITE THE FOUR JOB-LEVEL
001300*               SUMMARY FILES - ALL WORKSTATIONS, THE THREE
001400*               UNKNOWN-REGION ACCUMULATORS, AND THE TOTAL
001500*               COUNT LISTING (SORTED ASCENDING BY FILE NAME).
001600*               EACH OF THE FIRST FOUR IS SKIPPED WHEN EMPTY.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:
002000*================================================================*
002100*  DLM - 12/09/1986 - ORIGINAL ROUTINE - END-OF-DAY SETTLEMENT
002200*                      RECONCILIATION SUMMARY, ONE LISTING PER
002300*                      CORRESPONDENT BANK PLUS A CONSOLIDATED
002400*                      BREAK-COUNT LISTING
002500*  DLM - 30/01/1990 - ADDED THE "ZERO-ACTIVITY" SKIP SO A
002600*                      CORRESPONDENT WITH NOTHING TO REPORT DID
002700*                      NOT GET AN EMPTY FILE
002800*  MWT - 26/06/1998 - Y2K REMEDIATION - SUMMARY RUN-DATE SUFFIX
002900*                      RE-VALIDATED AS CCYYMMDD
003000*  MWT - 19/03/2008 - ROUTINE RETIRED WITH THE CORRESPONDENT
003100*                      RECONCILIATION SUB-SYSTEM
003200*  ACNSLT - 18/11/2024 - TICKET VRP021 - VULN MGMT REM R2
003300*                      - CHASSIS RE-PURPOSED AS THE JOB-LEVEL
003400*                        SUMMARY WRITER - BREAK-COUNT LISTING
003500*                        BECOMES THE TOTAL COUNT FILE, SORTED
003600*                        ASCENDING BY FILE NAME (RULE COUNT-SORT)
003700*  ACNKMY - 21/04/2025 - TICKET VRPSUP-2478 - ADDED THE THREE
003800*                        UNKNOWN-REGION ACCUMULATOR WRITES
003900*  ACNKMY - 02/06/2025 - TICKET VRPSUP-2553 - ADDED BLANK-ASSET
004000*                        AND CRITICAL+HIGH-OVER-TOTAL SANITY
004100*                        CHECKS AFTER A BAD EXTRACT SLIPPED A
004200*                        BLANK ASSET NAME INTO ALL WORKSTATIONS
004300*---------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT VRP-ALLWS-FILE ASSIGN TO VRPALLWS
005900            ORGANIZATION      IS LINE SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100     SELECT VRP-UNK-FILE   ASSIGN TO DYNAMIC WK-C-VSUM-UNK-NAME
006200            ORGANIZATION      IS LINE SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400     SELECT VRP-TOTC-FILE  ASSIGN TO VRPTOTC
006500            ORGANIZATION      IS LINE SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700     SELECT VRP-SUM-SORTWK ASSIGN TO SORTWK1.
006800
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 FD  VRP-ALLWS-FILE
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS WK-C-VRP-ALLWS-FILE.
007700 01  WK-C-VRP-ALLWS-FILE      PIC X(732).
007800 01  WK-C-ALLWS-DEBUG-VIEW REDEFINES WK-C-VRP-ALLWS-FILE.
007900     05  WK-C-ALLWS-DBG-ASSET     PIC X(40).
008000     05  FILLER                   PIC X(692).
008100
008200 FD  VRP-UNK-FILE
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS WK-C-VRP-UNK-FILE.
008500 01  WK-C-VRP-UNK-FILE        PIC X(732).
008600 01  WK-C-UNK-DEBUG-VIEW REDEFINES WK-C-VRP-UNK-FILE.
008700     05  WK-C-UNK-DBG-ASSET       PIC X(40).
008800     05  FILLER                   PIC X(692).
008900
009000 FD  VRP-TOTC-FILE
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS WK-C-VRP-TOTC-FILE.
009300 01  WK-C-VRP-TOTC-FILE       PIC X(51).
009400 01  WK-C-TOTC-FIELDS REDEFINES WK-C-VRP-TOTC-FILE.
009500     05  WK-C-TOTC-FILE-NAME      PIC X(30).
009600     05  WK-C-TOTC-CRITICAL       PIC 9(07).
009700     05  WK-C-TOTC-HIGH           PIC 9(07).
009800     05  WK-C-TOTC-TOTAL          PIC 9(07).
009900
010000 SD  VRP-SUM-SORTWK.
010100 01  VRP-SUM-SORTWK-REC.
010200     05  VRP-SUM-SORTWK-KEY   PIC X(30).
010300     05  VRP-SUM-SORTWK-REST  PIC X(21).
010400
010500*************************
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER              PIC X(24)  VALUE
010900     "** PROGRAM VRPVSUM   **".
011000
011100* ------------------ PROGRAM WORKING STORAGE -------------------*
011200 COPY VRPCTL.
011300
011400 01  WK-C-VSUM-UNK-NAME        PIC X(60).
011500 01  WK-N-ROW-SUB              PIC S9(05) COMP.
011600
011700 EJECT
011800 LINKAGE SECTION.
011900*****************
012000 COPY VRPSUM.
012100 COPY VRPCNT.
012200 COPY VRPAWS.
012300 COPY VRPUNK REPLACING ==NAME== BY OS.
012400 COPY VRPUNK REPLACING ==NAME== BY NETWORK.
012500 COPY VRPUNK REPLACING ==NAME== BY APPLICATIONS.
012600 EJECT
012700******************************************************************
012800 PROCEDURE DIVISION USING WK-C-VSUM-RECORD, VCT-COUNT-TABLE,
012900                           VAW-ALLWS-SET, VUK-OS-SET,
013000                           VUK-NETWORK-SET, VUK-APPLICATIONS-SET.
013100******************************************************************
013200 MAIN-MODULE.
013300     SET UPSI-SWITCH-0 TO OFF.
013400     PERFORM A000-MAIN-PROCESSING
013500        THRU A099-MAIN-PROCESSING-EX.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z099-END-PROGRAM-ROUTINE-EX.
013800     GOBACK.
013900 EJECT
014000*---------------------------------------------------------------*
014100 A000-MAIN-PROCESSING.
014200*---------------------------------------------------------------*
014300     MOVE ZERO TO WK-C-VSUM-FILES-WRITTEN.
014400
014500     PERFORM B000-WRITE-ALL-WORKSTATIONS
014600        THRU B099-WRITE-ALL-WORKSTATIONS-EX.
014700
014800     PERFORM C000-WRITE-ONE-UNKNOWN-SET
014900        THRU C099-WRITE-ONE-UNKNOWN-SET-EX.
015000
015100     PERFORM D000-WRITE-TOTAL-COUNT
015200        THRU D099-WRITE-TOTAL-COUNT-EX.
015300
015400*---------------------------------------------------------------*
015500 A099-MAIN-PROCESSING-EX.
015600*---------------------------------------------------------------*
015700     EXIT.
015800
015900 EJECT
016000*---------------------------------------------------------------*
016100* B000-WRITE-ALL-WORKSTATIONS - CONCATENATION OF EVERY ROW ANY
016200* REPORT FED FORWARD BECAUSE ITS SET NAME CONTAINED
016300* "WORKSTATIONS". SKIPPED WHEN NOTHING WAS EVER FED.
016400*---------------------------------------------------------------*
016500 B000-WRITE-ALL-WORKSTATIONS.
016600*---------------------------------------------------------------*
016700     IF  VAW-ALLWS-SET-ROWS = ZERO
016800         GO TO B099-WRITE-ALL-WORKSTATIONS-EX.
016900
017000     OPEN OUTPUT VRP-ALLWS-FILE.
017100     PERFORM B010-WRITE-ONE-ALLWS-ROW
017200        THRU B019-WRITE-ONE-ALLWS-ROW-EX
017300         VARYING WK-N-ROW-SUB FROM 1 BY 1
017400           UNTIL WK-N-ROW-SUB > VAW-ALLWS-SET-ROWS.
017500     CLOSE VRP-ALLWS-FILE.
017600     ADD 1 TO WK-C-VSUM-FILES-WRITTEN.
017700
017800*---------------------------------------------------------------*
017900 B099-WRITE-ALL-WORKSTATIONS-EX.
018000*---------------------------------------------------------------*
018100     EXIT.
018200
018300 B010-WRITE-ONE-ALLWS-ROW.
018400     SET VAW-ALLWS-IDX TO WK-N-ROW-SUB.
018500     MOVE VAW-ALLWS-RECORD (VAW-ALLWS-IDX) TO WK-C-VRP-ALLWS-FILE.
018600     IF  WK-C-ALLWS-DBG-ASSET = SPACES
018700         DISPLAY "VRP0501 BLANK ASSET NAME ON ALL WORKSTATIONS ROW "
018800                 WK-N-ROW-SUB.
018900     WRITE WK-C-VRP-ALLWS-FILE.
019000 B019-WRITE-ONE-ALLWS-ROW-EX.
019100     EXIT.
019200
019300 EJECT
019400*---------------------------------------------------------------*
019500* C000-WRITE-ONE-UNKNOWN-SET - DRIVES THE THREE UNKNOWN-REGION
019600* WRITES, ONE PARAGRAPH PER ACCUMULATOR SINCE EACH IS A
019700* SEPARATELY-NAMED LINKAGE ITEM (VUK-OS-SET, VUK-NETWORK-SET,
019800* VUK-APPLICATIONS-SET). EACH SUB-PARAGRAPH SKIPS ITSELF WHEN
019900* ITS OWN ACCUMULATOR IS EMPTY.
020000*---------------------------------------------------------------*
020100 C000-WRITE-ONE-UNKNOWN-SET.
020200*---------------------------------------------------------------*
020300     PERFORM C001-WRITE-OS-UNKNOWN
020400        THRU C001-WRITE-OS-UNKNOWN-EX.
020500     PERFORM C002-WRITE-NETWORK-UNKNOWN
020600        THRU C002-WRITE-NETWORK-UNKNOWN-EX.
020700     PERFORM C003-WRITE-APPLICATIONS-UNKNOWN
020800        THRU C003-WRITE-APPLICATIONS-UNKNOWN-EX.
020900
021000*---------------------------------------------------------------*
021100 C099-WRITE-ONE-UNKNOWN-SET-EX.
021200*---------------------------------------------------------------*
021300     EXIT.
021400
021500 C001-WRITE-OS-UNKNOWN.
021600     IF  VUK-OS-SET-ROWS = ZERO
021700         GO TO C001-WRITE-OS-UNKNOWN-EX.
021800     MOVE SPACES TO WK-C-VSUM-UNK-NAME.
021900     STRING "Unknown Regions - OS" DELIMITED BY SIZE
022000            WK-C-VSUM-RUN-DATE-SUFFIX DELIMITED BY SIZE
022100            INTO WK-C-VSUM-UNK-NAME.
022200     OPEN OUTPUT VRP-UNK-FILE.
022300     PERFORM C010-WRITE-ONE-OS-ROW THRU C019-WRITE-ONE-OS-ROW-EX
022400         VARYING WK-N-ROW-SUB FROM 1 BY 1
022500           UNTIL WK-N-ROW-SUB > VUK-OS-SET-ROWS.
022600     CLOSE VRP-UNK-FILE.
022700     ADD 1 TO WK-C-VSUM-FILES-WRITTEN.
022800 C001-WRITE-OS-UNKNOWN-EX.
022900     EXIT.
023000
023100 C010-WRITE-ONE-OS-ROW.
023200     SET VUK-OS-IDX TO WK-N-ROW-SUB.
023300     MOVE VUK-OS-RECORD (VUK-OS-IDX) TO WK-C-VRP-UNK-FILE.
023400     IF  WK-C-UNK-DBG-ASSET = SPACES
023500         DISPLAY "VRP0502 BLANK ASSET NAME ON UNKNOWN OS ROW "
023600                 WK-N-ROW-SUB.
023700     WRITE WK-C-VRP-UNK-FILE.
023800 C019-WRITE-ONE-OS-ROW-EX.
023900     EXIT.
024000
024100 C002-WRITE-NETWORK-UNKNOWN.
024200     IF  VUK-NETWORK-SET-ROWS = ZERO
024300         GO TO C002-WRITE-NETWORK-UNKNOWN-EX.
024400     MOVE SPACES TO WK-C-VSUM-UNK-NAME.
024500     STRING "Unknown Regions - Network" DELIMITED BY SIZE
024600            WK-C-VSUM-RUN-DATE-SUFFIX DELIMITED BY SIZE
024700            INTO WK-C-VSUM-UNK-NAME.
024800     OPEN OUTPUT VRP-UNK-FILE.
024900     PERFORM C020-WRITE-ONE-NET-ROW
025000        THRU C029-WRITE-ONE-NET-ROW-EX
025100         VARYING WK-N-ROW-SUB FROM 1 BY 1
025200           UNTIL WK-N-ROW-SUB > VUK-NETWORK-SET-ROWS.
025300     CLOSE VRP-UNK-FILE.
025400     ADD 1 TO WK-C-VSUM-FILES-WRITTEN.
025500 C002-WRITE-NETWORK-UNKNOWN-EX.
025600     EXIT.
025700
025800 C020-WRITE-ONE-NET-ROW.
025900     SET VUK-NETWORK-IDX TO WK-N-ROW-SUB.
026000     MOVE VUK-NETWORK-RECORD (VUK-NETWORK-IDX)
026100         TO WK-C-VRP-UNK-FILE.
026200     WRITE WK-C-VRP-UNK-FILE.
026300 C029-WRITE-ONE-NET-ROW-EX.
026400     EXIT.
026500
026600 C003-WRITE-APPLICATIONS-UNKNOWN.
026700     IF  VUK-APPLICATIONS-SET-ROWS = ZERO
026800         GO TO C003-WRITE-APPLICATIONS-UNKNOWN-EX.
026900     MOVE SPACES TO WK-C-VSUM-UNK-NAME.
027000     STRING "Unknown Regions - Applications" DELIMITED BY SIZE
027100            WK-C-VSUM-RUN-DATE-SUFFIX DELIMITED BY SIZE
027200            INTO WK-C-VSUM-UNK-NAME.
027300     OPEN OUTPUT VRP-UNK-FILE.
027400     PERFORM C030-WRITE-ONE-APP-ROW
027500        THRU C039-WRITE-ONE-APP-ROW-EX
027600         VARYING WK-N-ROW-SUB FROM 1 BY 1
027700           UNTIL WK-N-ROW-SUB > VUK-APPLICATIONS-SET-ROWS.
027800     CLOSE VRP-UNK-FILE.
027900     ADD 1 TO WK-C-VSUM-FILES-WRITTEN.
028000 C003-WRITE-APPLICATIONS-UNKNOWN-EX.
028100     EXIT.
028200
028300 C030-WRITE-ONE-APP-ROW.
028400     SET VUK-APPLICATIONS-IDX TO WK-N-ROW-SUB.
028500     MOVE VUK-APPLICATIONS-RECORD (VUK-APPLICATIONS-IDX)
028600         TO WK-C-VRP-UNK-FILE.
028700     WRITE WK-C-VRP-UNK-FILE.
028800 C039-WRITE-ONE-APP-ROW-EX.
028900     EXIT.
029000
029100 EJECT
029200*---------------------------------------------------------------*
029300* D000-WRITE-TOTAL-COUNT - RULE COUNT-SORT : RE-SORT THE COUNT
029400* TABLE ASCENDING BY FILE NAME, THEN WRITE IT STRAIGHT THROUGH.
029500*---------------------------------------------------------------*
029600 D000-WRITE-TOTAL-COUNT.
029700*---------------------------------------------------------------*
029800     IF  VCT-COUNT-TABLE-ROWS = ZERO
029900         GO TO D099-WRITE-TOTAL-COUNT-EX.
030000
030100     SORT VRP-SUM-SORTWK
030200         ON ASCENDING KEY VRP-SUM-SORTWK-KEY
030300         INPUT PROCEDURE IS D010-SORT-INPUT
030400         OUTPUT PROCEDURE IS D020-SORT-OUTPUT.
030500     ADD 1 TO WK-C-VSUM-FILES-WRITTEN.
030600
030700*---------------------------------------------------------------*
030800 D099-WRITE-TOTAL-COUNT-EX.
030900*---------------------------------------------------------------*
031000     EXIT.
031100
031200 D010-SORT-INPUT.
031300     PERFORM D011-RELEASE-ONE-ROW
031400        THRU D011-RELEASE-ONE-ROW-EX
031500         VARYING WK-N-ROW-SUB FROM 1 BY 1
031600           UNTIL WK-N-ROW-SUB > VCT-COUNT-TABLE-ROWS.
031700 D019-SORT-INPUT-EX.
031800     EXIT.
031900
032000 D011-RELEASE-ONE-ROW.
032100     SET VCT-COUNT-IDX TO WK-N-ROW-SUB.
032200     MOVE VCT-TBL-FILE-NAME (VCT-COUNT-IDX)
032300         TO VRP-SUM-SORTWK-KEY.
032400     STRING VCT-TBL-CRITICAL (VCT-COUNT-IDX) DELIMITED BY SIZE
032500            VCT-TBL-HIGH     (VCT-COUNT-IDX) DELIMITED BY SIZE
032600            VCT-TBL-TOTAL    (VCT-COUNT-IDX) DELIMITED BY SIZE
032700            INTO VRP-SUM-SORTWK-REST.
032800     RELEASE VRP-SUM-SORTWK-REC.
032900 D011-RELEASE-ONE-ROW-EX.
033000     EXIT.
033100
033200 D020-SORT-OUTPUT.
033300     OPEN OUTPUT VRP-TOTC-FILE.
033400     PERFORM D021-WRITE-ONE-SORTED-ROW
033500        THRU D021-WRITE-ONE-SORTED-ROW-EX
033600         UNTIL WK-C-END-OF-FILE.
033700     CLOSE VRP-TOTC-FILE.
033800 D029-SORT-OUTPUT-EX.
033900     EXIT.
034000
034100 D021-WRITE-ONE-SORTED-ROW.
034200     RETURN VRP-SUM-SORTWK AT END
034300         SET WK-C-END-OF-FILE TO TRUE
034400         GO TO D021-WRITE-ONE-SORTED-ROW-EX.
034500     MOVE VRP-SUM-SORTWK-REC TO WK-C-VRP-TOTC-FILE.
034600     PERFORM D025-CHECK-TOTAL-FIELD
034700        THRU D025-CHECK-TOTAL-FIELD-EX.
034800     WRITE WK-C-VRP-TOTC-FILE.
034900 D021-WRITE-ONE-SORTED-ROW-EX.
035000     EXIT.
035100
035200*---------------------------------------------------------------*
035300* D025-CHECK-TOTAL-FIELD - DEFENSIVE CHECK : CRITICAL AND HIGH
035400* ARE SUBSETS OF TOTAL AND SHOULD NEVER EXCEED IT.
035500*---------------------------------------------------------------*
035600 D025-CHECK-TOTAL-FIELD.
035700*---------------------------------------------------------------*
035800     IF  WK-C-TOTC-CRITICAL + WK-C-TOTC-HIGH > WK-C-TOTC-TOTAL
035900         DISPLAY "VRP0503 CRITICAL+HIGH EXCEEDS TOTAL ON FILE "
036000                 WK-C-TOTC-FILE-NAME.
036100
036200*---------------------------------------------------------------*
036300 D025-CHECK-TOTAL-FIELD-EX.
036400*---------------------------------------------------------------*
036500     EXIT.
036600
036700 Y900-ABNORMAL-TERMINATION.
036800     SET UPSI-SWITCH-0 TO ON.
036900     PERFORM Z000-END-PROGRAM-ROUTINE
037000        THRU Z099-END-PROGRAM-ROUTINE-EX.
037100     EXIT PROGRAM.
037200
037300*---------------------------------------------------------------*
037400 Z000-END-PROGRAM-ROUTINE.
037500*---------------------------------------------------------------*
037600     CONTINUE.
037700
037800*---------------------------------------------------------------*
037900 Z099-END-PROGRAM-ROUTINE-EX.
038000*---------------------------------------------------------------*
038100     EXIT.
038200
038300******************************************************************
038400*************** END OF PROGRAM SOURCE  VRPVSUM ***************
038500******************************************************************
