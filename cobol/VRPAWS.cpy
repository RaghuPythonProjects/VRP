000100*-----------------------------------------------------------*
000200* VRPAWS.CPYBK
000300* GLOBAL ALL-WORKSTATIONS ACCUMULATOR - EVERY RECORD FROM ANY
000400* REPORT WHOSE OUTPUT SET NAME CONTAINS "WORKSTATIONS" IS
000500* APPENDED HERE BY VRPVOUT AND WRITTEN ONCE, AT END OF JOB, BY
000600* VRPVSUM.
000700*-----------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------*
001000* MOD.#   INIT    DATE        DESCRIPTION
001100* ------- ------- ----------- --------------------------------
001200* VRP019  ACNSLT  04/11/2024 - VULN MGMT REM R2
001300*                            - INITIAL VERSION - 20000 ROWS,
001400*                              SAME CAPACITY AS THE KEV TABLE
001410* VRPSUP-2714 ACNKMY 21/07/2025 - THE ALL-WORKSTATIONS TOTAL
001420*                              ACROSS A FULL WEEK'S REPORTS WAS
001430*                              RUNNING PAST 20000 ROWS WITH NO
001440*                              WARNING - RAISED TO 100000 ROWS -
001450*                              VRPVOUT D010-FEED-ONE-ROW NOW
001460*                              DISPLAYS VRP0426 RATHER THAN
001470*                              SILENTLY DROPPING THE ROW IF EVEN
001480*                              THAT CAPACITY IS EXCEEDED
001500*-----------------------------------------------------------*
001600
001700 01  VAW-ALLWS-SET.
001800     05  VAW-ALLWS-SET-NAME            PIC X(30).
001900     05  VAW-ALLWS-SET-ROWS            PIC S9(06) COMP
002000                                               VALUE ZERO.
002100     05  VAW-ALLWS-SET-ROW OCCURS 100000 TIMES
002200             INDEXED BY VAW-ALLWS-IDX.
002300         10  VAW-ALLWS-RECORD           PIC X(732).
