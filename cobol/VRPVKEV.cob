000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPVKEV.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   03 OCT 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK A REFERENCE
001200*               TABLE. ON FUNCTION "L" IT LOADS AND SORTS THE
001300*               REFERENCE FILE INTO THE IN-MEMORY TABLE; ON
001400*               FUNCTION "K" IT BINARY-SEARCHES THE TABLE FOR
001500*               ONE KEY.
001600*
001700*================================================================*
001800* HISTORY OF MODIFICATION:
001900*================================================================*
002000*  MWT - 03/10/1991 - ORIGINAL ROUTINE - LOADED THE STOP-PAYMENT
002100*                      CHEQUE NUMBER TABLE FROM TFSCHKSTP AND
002200*                      ANSWERED "IS THIS CHEQUE STOPPED" LOOKUPS
002300*  MWT - 28/02/1994 - RE-SORTED TABLE ASCENDING INSTEAD OF
002400*                      LOADED-ORDER, SWITCHED TO SEARCH ALL
002500*  DLM - 17/11/1998 - Y2K REMEDIATION - STOP-PAYMENT EXPIRY DATE
002600*                      RE-VALIDATED AS CCYYMMDD
002700*  DLM - 11/08/2006 - ROUTINE RETIRED WITH THE CHEQUE-PROCESSING
002800*                      SUB-SYSTEM
002900*  ACNPGH - 06/06/2024 - TICKET VRP009 - VULN MGMT REM R1
003000*                      - CHASSIS RE-PURPOSED TO LOAD AND SEARCH
003100*                        THE CISA KNOWN-EXPLOITED-VULNERABILITY
003200*                        (KEV) REFERENCE FILE - LOADED UNSORTED,
003300*                        LINEAR SCAN PER LOOKUP
003400*  ACNKMY - 14/01/2025 - TICKET VRPSUP-1877 - SWITCHED BACK TO
003500*                        THE SORT/SEARCH ALL SHAPE THE CHASSIS
003600*                        USED BEFORE 1994 - LINEAR SCAN OF A
003700*                        TABLE THIS SIZE WAS TOO SLOW (CR-4410)
003800*  ACNKMY - 14/01/2025 - TICKET VRPSUP-1877 - MISSING OR EMPTY
003900*                        KEV FILE NOW LEAVES THE TABLE AT ZERO
004000*                        ROWS INSTEAD OF ABENDING THE STEP
004100*  ACNKMY - 09/06/2025 - TICKET VRPSUP-2601 - A000-LOAD-TABLE'S
004200*                        PRIMING READ HAD NO AT END CLAUSE - AN
004300*                        EMPTY KEV FILE LEFT WK-C-END-OF-FILE
004400*                        UNSET AND RELEASED ONE GARBAGE ROW.
004500*                        ALSO ADDED MALFORMED/STALE CVE-ID
004600*                        SANITY CHECKS AFTER A FEED SUBSTITUTED
004700*                        A VENDOR ADVISORY NUMBER FOR A CVE ID
004800*---------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT VRP-KEV-FILE ASSIGN TO VRPKEVF
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300     SELECT VRP-KEV-SORTWK ASSIGN TO SORTWK1.
006400
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  VRP-KEV-FILE
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS WK-C-VRP-KEV-FILE.
007300 01  WK-C-VRP-KEV-FILE        PIC X(20).
007400*---------------------------------------------------------------*
007500* STRUCTURED VIEW OF THE RAW 20-BYTE KEV FEED ROW, USED TO CATCH
007600* A FEED THAT SUBSTITUTES A VENDOR ADVISORY NUMBER FOR A CVE ID
007700* (SEE VRPSUP-2601) BEFORE IT GOES INTO THE SORT.
007800*---------------------------------------------------------------*
007900 01  WK-C-KEV-CVE-VIEW REDEFINES WK-C-VRP-KEV-FILE.               VRP2601 
008000     05  WK-C-KEV-CVE-PREFIX      PIC X(04).                      VRP2601 
008100     05  WK-C-KEV-CVE-YEAR        PIC X(04).                      VRP2601 
008200     05  FILLER                   PIC X(01).
008300     05  WK-C-KEV-CVE-SEQ         PIC X(11).                      VRP2601 
008400
008500 SD  VRP-KEV-SORTWK.
008600 01  VRP-KEV-SORTWK-REC       PIC X(20).
008700 01  WK-C-KEV-SORTWK-VIEW REDEFINES VRP-KEV-SORTWK-REC.           VRP2601 
008800     05  WK-C-SORTWK-CVE-PREFIX   PIC X(04).                      VRP2601 
008900     05  WK-C-SORTWK-CVE-YEAR     PIC X(04).                      VRP2601 
009000     05  FILLER                   PIC X(01).
009100     05  WK-C-SORTWK-CVE-SEQ      PIC X(11).                      VRP2601 
009200
009300*************************
009400 WORKING-STORAGE SECTION.
009500*************************
009600 01  FILLER              PIC X(24)  VALUE
009700     "** PROGRAM VRPVKEV   **".
009800
009900* ------------------ PROGRAM WORKING STORAGE -------------------*
010000 COPY VRPCTL.
010100 COPY VRPKEV.
010200
010300 01  WK-C-TABLE-LOADED-SW     PIC X(01) VALUE "N".
010400     88  WK-C-TABLE-LOADED        VALUE "Y".
010500 01  WK-N-LOAD-COUNT          PIC S9(05) COMP VALUE ZERO.
010600
010700 EJECT
010800 LINKAGE SECTION.
010900*****************
011000 COPY VRPKLK.
011100 EJECT
011200********************************************
011300 PROCEDURE DIVISION USING WK-C-VKEV-RECORD.
011400********************************************
011500 MAIN-MODULE.
011600     IF  WK-C-VKEV-LOAD-TABLE
011700         PERFORM A000-LOAD-TABLE
011800            THRU A099-LOAD-TABLE-EX
011900     ELSE
012000         PERFORM B000-LOOKUP-ONE-KEY
012100            THRU B099-LOOKUP-ONE-KEY-EX.
012200     GOBACK.
012300 EJECT
012400*---------------------------------------------------------------*
012500* A000-LOAD-TABLE - LOADS THE REFERENCE FILE ONCE PER RUN AND
012600* SORTS IT ASCENDING BY CVE ID SO B000 CAN USE SEARCH ALL. AN
012700* ABSENT OR EMPTY FILE LEAVES THE TABLE AT ZERO ROWS - THE KEV
012800* RULE IS THEN SKIPPED FOR EVERY RECORD (FLAG STAYS "N").
012900*---------------------------------------------------------------*
013000 A000-LOAD-TABLE.
013100*---------------------------------------------------------------*
013200     MOVE ZERO TO VKV-KEV-TABLE-ROWS WK-N-LOAD-COUNT.
013300     SORT VRP-KEV-SORTWK
013400         ON ASCENDING KEY VRP-KEV-SORTWK-REC
013500         INPUT PROCEDURE IS A010-SORT-INPUT
013600         OUTPUT PROCEDURE IS A020-SORT-OUTPUT.
013700     SET WK-C-TABLE-LOADED TO TRUE.
013800
013900*---------------------------------------------------------------*
014000 A010-SORT-INPUT.
014100*---------------------------------------------------------------*
014200     OPEN INPUT VRP-KEV-FILE.
014300     IF  NOT WK-C-SUCCESSFUL
014400         GO TO A019-SORT-INPUT-EX.
014500     READ VRP-KEV-FILE AT END SET WK-C-END-OF-FILE TO TRUE.       VRP2601 
014600     PERFORM A011-RELEASE-ONE-ROW
014700        THRU A011-RELEASE-ONE-ROW-EX
014800         UNTIL WK-C-END-OF-FILE.
014900     CLOSE VRP-KEV-FILE.
015000
015100*---------------------------------------------------------------*
015200 A019-SORT-INPUT-EX.
015300*---------------------------------------------------------------*
015400     EXIT.
015500
015600*---------------------------------------------------------------*
015700 A011-RELEASE-ONE-ROW.
015800*---------------------------------------------------------------*
015900     IF  WK-C-KEV-CVE-PREFIX NOT = "CVE-"                         VRP2601 
016000         DISPLAY "VRP0405 MALFORMED CVE ID ON KEV FILE ROW "      VRP2601 
016100                  WK-N-LOAD-COUNT " - " WK-C-VRP-KEV-FILE.
016200     MOVE WK-C-VRP-KEV-FILE TO VRP-KEV-SORTWK-REC.
016300     INSPECT VRP-KEV-SORTWK-REC
016400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016600     IF  WK-C-SORTWK-CVE-YEAR NOT NUMERIC                         VRP2601 
016700         DISPLAY "VRP0406 NON-NUMERIC CVE YEAR ON KEV FILE ROW "  VRP2601 
016800                  WK-N-LOAD-COUNT.
016900     RELEASE VRP-KEV-SORTWK-REC.
017000     ADD 1 TO WK-N-LOAD-COUNT.
017100     READ VRP-KEV-FILE AT END SET WK-C-END-OF-FILE TO TRUE.
017200
017300*---------------------------------------------------------------*
017400 A011-RELEASE-ONE-ROW-EX.
017500*---------------------------------------------------------------*
017600     EXIT.
017700
017800*---------------------------------------------------------------*
017900 A020-SORT-OUTPUT.
018000*---------------------------------------------------------------*
018100     RETURN VRP-KEV-SORTWK AT END GO TO A029-SORT-OUTPUT-EX.
018200     PERFORM A021-BUILD-ONE-ENTRY
018300        THRU A021-BUILD-ONE-ENTRY-EX.
018400     GO TO A020-SORT-OUTPUT.
018500
018600*---------------------------------------------------------------*
018700 A021-BUILD-ONE-ENTRY.
018800*---------------------------------------------------------------*
018900     IF  VKV-KEV-TABLE-ROWS NOT LESS THAN 20000
019000         GO TO A021-BUILD-ONE-ENTRY-EX.
019100     ADD 1 TO VKV-KEV-TABLE-ROWS.
019200     SET VKV-KEV-IDX TO VKV-KEV-TABLE-ROWS.
019300     MOVE VRP-KEV-SORTWK-REC
019400                  TO VKV-TBL-CVE-ID (VKV-KEV-IDX).
019500
019600*---------------------------------------------------------------*
019700 A021-BUILD-ONE-ENTRY-EX.
019800*---------------------------------------------------------------*
019900     EXIT.
020000
020100*---------------------------------------------------------------*
020200 A029-SORT-OUTPUT-EX.
020300*---------------------------------------------------------------*
020400     EXIT.
020500
020600*---------------------------------------------------------------*
020700 A099-LOAD-TABLE-EX.
020800*---------------------------------------------------------------*
020900     EXIT.
021000
021100*---------------------------------------------------------------*
021200* B000-LOOKUP-ONE-KEY - RULE KEV. THE CALLER HAS ALREADY UPPER-
021300* CASED WK-C-VKEV-CVE-ID (SEE VRPVENR C200). A TABLE WITH ZERO
021400* ROWS ALWAYS ANSWERS "NOT FOUND".
021500*---------------------------------------------------------------*
021600 B000-LOOKUP-ONE-KEY.
021700*---------------------------------------------------------------*
021800     SET WK-C-VKEV-NOT-FOUND TO TRUE.
021900     IF  VKV-KEV-TABLE-ROWS = ZERO
022000         GO TO B099-LOOKUP-ONE-KEY-EX.
022100     SEARCH ALL VKV-KEV-TABLE-ENTRY
022200         AT END
022300             SET WK-C-VKEV-NOT-FOUND TO TRUE
022400         WHEN VKV-TBL-CVE-ID (VKV-KEV-IDX) = WK-C-VKEV-CVE-ID
022500             SET WK-C-VKEV-FOUND TO TRUE.
022600     IF  WK-C-VKEV-FOUND
022700         AND VKV-TBL-CVE-YR-DIGITS (VKV-KEV-IDX) NOT NUMERIC
022800         DISPLAY "VRP0407 KEV TABLE HIT WITH A NON-NUMERIC "      VRP2601 
022900                 "CVE YEAR - " WK-C-VKEV-CVE-ID.                  VRP2601 
023000
023100*---------------------------------------------------------------*
023200 B099-LOOKUP-ONE-KEY-EX.
023300*---------------------------------------------------------------*
023400     EXIT.
023500
023600 Y900-ABNORMAL-TERMINATION.
023700     PERFORM Z000-END-PROGRAM-ROUTINE
023800        THRU Z099-END-PROGRAM-ROUTINE-EX.
023900     EXIT PROGRAM.
024000
024100*---------------------------------------------------------------*
024200 Z000-END-PROGRAM-ROUTINE.
024300*---------------------------------------------------------------*
024400     CONTINUE.
024500
024600*---------------------------------------------------------------*
024700 Z099-END-PROGRAM-ROUTINE-EX.
024800*---------------------------------------------------------------*
024900     EXIT.
025000
025100******************************************************************
025200*************** END OF PROGRAM SOURCE  VRPVKEV ***************
025300******************************************************************
