000100*-----------------------------------------------------------*
000200* VRPUNK.CPYBK - ONE UNKNOWN-REGION ACCUMULATOR SHAPE
000300* VRP037 ACNKMY 17/04/2025 - TICKET VRPSUP-2478 - INITIAL
000400*                            VERSION - SAME LAYOUT AS THE
000500*                            VST-DETAIL-SET GROUP IN VRPSET SO
000600*                            IT LINKS STRAIGHT INTO VRPVREG'S
000700*                            SECOND SET PARAMETER
000800*-----------------------------------------------------------*
000900 01  VUK-==NAME==-SET.
001000     05  VUK-==NAME==-SET-NAME         PIC X(30).
001100     05  VUK-==NAME==-SET-ROWS         PIC S9(04) COMP
001200                                               VALUE ZERO.
001300     05  VUK-==NAME==-SET-ROW OCCURS 2000 TIMES
001400             INDEXED BY VUK-==NAME==-IDX.
001500         10  VUK-==NAME==-RECORD        PIC X(732).
