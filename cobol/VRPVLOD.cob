000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPVLOD.
000500 AUTHOR.         PAUL GEORGE HO.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   22 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TAKE ONE RAW EXTRACT
001200*               RECORD AND BUILD THE WORKING (PROCESSED-LAYOUT)
001300*               RECORD - BLANKS/ZEROS ARE FORCED INTO ANY FIELD
001400*               THAT CAME IN EMPTY, AND THE RISK SCORE'S THOUSANDS
001500*               SEPARATORS ARE STRIPPED BEFORE IT IS TREATED AS A
001600*               NUMBER.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:
002000*================================================================*
002100*  PGH - 22/07/1989 - ORIGINAL ROUTINE - VALIDATED AND BLANK-FILLED
002200*                      INCOMING WIRE ADVICE FREE-FORM TEXT FIELDS
002300*  PGH - 05/12/1990 - ADDED NUMERIC EDIT OF THE ADVICE AMOUNT FIELD
002400*  MWT - 14/06/1994 - MOD REQUEST OFX1144 - TIGHTENED BLANK-FILL
002500*                      OF TRAILING FILLER ON SHORT RECORDS
002600*  MWT - 18/09/1998 - Y2K REMEDIATION - DATE FIELDS RE-VALIDATED
002700*                      AS CCYYMMDD, NO 2-DIGIT YEAR LOGIC LEFT
002800*  DLM - 09/05/2003 - DROPPED, REPLACED BY STRAIGHT-THROUGH FEED -
002900*                      ROUTINE LEFT DORMANT IN THE LIBRARY
003000*  ACNPGH - 14/02/2024 - TICKET VRP001 - VULN MGMT REM R1
003100*                      - CHASSIS RE-PURPOSED FOR THE WEEKLY
003200*                        VULNERABILITY REPORT PROCESSING JOB -
003300*                        BUILDS THE 732-BYTE WORKING RECORD FROM
003400*                        THE 576-BYTE SCANNER EXTRACT RECORD
003500*  ACNSLT - 24/09/2024 - TICKET VRPSUP-0933 - RISK-CLEAN NOW
003600*                        HANDLES UP TO TWO COMMAS (VALUES OVER
003700*                        1,000,000) INSTEAD OF ONE
003800*---------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER              PIC X(24)  VALUE
005900     "** PROGRAM VRPVLOD   **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 COPY VRPDET.
006300
006400 01  WK-N-TOK1-LEN           PIC S9(04) COMP VALUE ZERO.
006500 01  WK-N-TOK2-LEN           PIC S9(04) COMP VALUE ZERO.
006600 01  WK-N-TOK3-LEN           PIC S9(04) COMP VALUE ZERO.
006700 01  WK-N-SCAN-IDX           PIC S9(04) COMP VALUE ZERO.
006800
006900 01  WK-C-RISK-TOKENS.
007000     05  WK-C-RISK-TOK1      PIC X(15).
007100     05  WK-C-RISK-TOK2      PIC X(15).
007200     05  WK-C-RISK-TOK3      PIC X(15).
007300 01  WK-C-RISK-CLEAN-TEXT    PIC X(15).
007400 01  WK-C-RISK-STR-PTR       PIC S9(04) COMP VALUE ZERO.
007500
007600*---------------------------------------------------------------*
007700* RIGHT-JUSTIFIED, ZERO-FILLED 10-BYTE WORK AREA - REDEFINED AS
007800* AN EDITED NUMERIC PICTURE SO THE CLEANED TEXT'S OWN DECIMAL
007900* POINT CAN BE MOVED STRAIGHT INTO THE NUMERIC OUTPUT FIELD.
008000*---------------------------------------------------------------*
008100 01  WK-C-RISK-BUFFER        PIC X(10) JUSTIFIED RIGHT.
008200 01  WK-C-RISK-EDITED REDEFINES WK-C-RISK-BUFFER
008300                          PIC 9(07).9(02).
008400
008500 EJECT
008600 LINKAGE SECTION.
008700*****************
008800 COPY VRPLOD.
008900 EJECT
009000********************************************
009100 PROCEDURE DIVISION USING WK-C-VLOD-RECORD.
009200********************************************
009300 MAIN-MODULE.
009400     PERFORM A000-MAIN-PROCESSING
009500        THRU A099-MAIN-PROCESSING-EX.
009600     PERFORM Z000-END-PROGRAM-ROUTINE
009700        THRU Z099-END-PROGRAM-ROUTINE-EX.
009800     GOBACK.
009900 EJECT
010000*---------------------------------------------------------------*
010100* A000-MAIN-PROCESSING - RULE BLANK-FILL : MOVE THE RAW RECORD
010200* INTO THE RAW-FIELDS VIEW, THEN BUILD THE WORKING RECORD ONE
010300* FIELD AT A TIME SO EVERY TEXT FIELD IS SPACE-FILLED AND EVERY
010400* NUMERIC FIELD IS ZERO-FILLED WHEN THE SOURCE WAS EMPTY.
010500*---------------------------------------------------------------*
010600 A000-MAIN-PROCESSING.
010700*---------------------------------------------------------------*
010800     MOVE WK-C-VLOD-RAW          TO VRD-RAW-RECORD.
010900     MOVE SPACES                 TO VRD-DETAIL-RECORD.
011000
011100     MOVE VRD-R-ASSET-IP-ADDRESS TO VRD-ASSET-IP-ADDRESS.
011200     MOVE VRD-R-ASSET-NAMES      TO VRD-ASSET-NAMES.
011300     MOVE VRD-R-ASSET-LOCATION   TO VRD-ASSET-LOCATION.
011400     MOVE VRD-R-VULN-TITLE       TO VRD-VULN-TITLE.
011500     MOVE VRD-R-VULN-CVE-IDS     TO VRD-VULN-CVE-IDS.
011600     MOVE VRD-R-VULN-CVSS-V3-SCORE
011700                                 TO VRD-VULN-CVSS-V3-SCORE.
011800     MOVE VRD-R-VULN-CVSS-V2-SCORE
011900                                 TO VRD-VULN-CVSS-V2-SCORE.
012000     MOVE VRD-R-VULN-DESCRIPTION TO VRD-VULN-DESCRIPTION.
012100     MOVE VRD-R-VULN-PROOF       TO VRD-VULN-PROOF.
012200     MOVE VRD-R-VULN-SOLUTION    TO VRD-VULN-SOLUTION.
012300     MOVE VRD-R-ASSET-OS-VERSION TO VRD-ASSET-OS-VERSION.
012400     MOVE VRD-R-ASSET-OS-NAME    TO VRD-ASSET-OS-NAME.
012500     MOVE VRD-R-ASSET-OS-FAMILY  TO VRD-ASSET-OS-FAMILY.
012600     MOVE VRD-R-VULN-AGE         TO VRD-VULN-AGE.
012700     MOVE VRD-R-VULNERABLE-SINCE TO VRD-VULNERABLE-SINCE.
012800     MOVE VRD-R-VULN-TEST-DATE   TO VRD-VULN-TEST-DATE.
012900     MOVE VRD-R-VULN-ID          TO VRD-VULN-ID.
013000     MOVE VRD-R-SERVICE-PORT     TO VRD-SERVICE-PORT.
013100
013200     PERFORM B000-RISK-CLEAN
013300        THRU B099-RISK-CLEAN-EX.
013400
013500*---------------------------------------------------------------*
013600* B000-RISK-CLEAN - RULE RISK-CLEAN : UNSTRING ON THE COMMA TO
013700* DROP THE THOUSANDS SEPARATORS, THEN STRING THE PIECES BACK
013800* TOGETHER, RIGHT-JUSTIFY INTO A ZERO-FILLED NUMERIC-EDITED
013900* WORK AREA AND MOVE THE RESULT INTO THE NUMERIC RISK SCORE.
014000*---------------------------------------------------------------*
014100 B000-RISK-CLEAN.
014200*---------------------------------------------------------------*
014300     MOVE SPACES TO WK-C-RISK-TOKENS WK-C-RISK-CLEAN-TEXT
014400                    WK-C-RISK-BUFFER.
014500     UNSTRING VRD-R-VULN-RISK-SCORE-TEXT DELIMITED BY ","
014600         INTO WK-C-RISK-TOK1 WK-C-RISK-TOK2 WK-C-RISK-TOK3.
014700     SET WK-C-RISK-STR-PTR TO 1.
014800     STRING WK-C-RISK-TOK1 DELIMITED BY SPACE
014900            WK-C-RISK-TOK2 DELIMITED BY SPACE
015000            WK-C-RISK-TOK3 DELIMITED BY SPACE
015100            INTO WK-C-RISK-CLEAN-TEXT
015200            WITH POINTER WK-C-RISK-STR-PTR.
015300     IF  WK-C-RISK-CLEAN-TEXT = SPACES
015400         MOVE ZERO TO VRD-VULN-RISK-SCORE
015500         GO TO B099-RISK-CLEAN-EX.
015600     MOVE WK-C-RISK-CLEAN-TEXT TO WK-C-RISK-BUFFER.
015700     INSPECT WK-C-RISK-BUFFER REPLACING LEADING SPACE BY ZERO.
015800     MOVE WK-C-RISK-EDITED TO VRD-VULN-RISK-SCORE.
015900
016000*---------------------------------------------------------------*
016100 B099-RISK-CLEAN-EX.
016200*---------------------------------------------------------------*
016300     EXIT.
016400
016500*---------------------------------------------------------------*
016600 A099-MAIN-PROCESSING-EX.
016700*---------------------------------------------------------------*
016800     MOVE VRD-DETAIL-RECORD TO WK-C-VLOD-DETAIL.
016900     EXIT.
017000
017100 Y900-ABNORMAL-TERMINATION.
017200     PERFORM Z000-END-PROGRAM-ROUTINE
017300        THRU Z099-END-PROGRAM-ROUTINE-EX.
017400     EXIT PROGRAM.
017500
017600*---------------------------------------------------------------*
017700 Z000-END-PROGRAM-ROUTINE.
017800*---------------------------------------------------------------*
017900     CONTINUE.
018000
018100*---------------------------------------------------------------*
018200 Z099-END-PROGRAM-ROUTINE-EX.
018300*---------------------------------------------------------------*
018400     EXIT.
018500
018600******************************************************************
018700*************** END OF PROGRAM SOURCE  VRPVLOD ***************
018800******************************************************************
