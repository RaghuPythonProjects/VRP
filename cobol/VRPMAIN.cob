000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPMAIN.
000500 AUTHOR.         PAUL GEORGE HO.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   04 APR 1984.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE JOB-LEVEL DRIVER. IT READS THE
001200*               REPORT-CONTROL FILE ONE ROW AT A TIME, AND FOR
001300*               EACH ROW LOADS AND CLEANSES THE NAMED EXTRACT,
001400*               RUNS THE STANDARD ENRICHMENT ENGINE, SUMMARISES
001500*               ASSETS, SPLITS THE PROCESSED SET BY CATEGORY AND
001600*               REGION (OR PASSES A VENDOR/STANDALONE REPORT
001700*               THROUGH UNCHANGED), DEDUPS AND COUNTS EVERY
001800*               RESULTING SET AND WRITES THE FINAL FILE. ONCE
001900*               EVERY CONTROL ROW HAS BEEN PROCESSED IT WRITES
002000*               THE JOB-LEVEL SUMMARY FILES.
002100*
002200*================================================================*
002300* HISTORY OF MODIFICATION:
002400*================================================================*
002500*  PGH - 04/04/1984 - ORIGINAL ROUTINE - JOB-LEVEL DRIVER FOR THE
002600*                      NIGHTLY CORRESPONDENT STATEMENT EXTRACT,
002700*                      READING THE STATEMENT-CONTROL FILE AND
002800*                      CALLING ONE SUB-ROUTINE PER CORRESPONDENT
002900*                      BANK
003000*  PGH - 19/11/1986 - ADDED THE PER-CORRESPONDENT SUMMARY CALL
003100*                      AT END OF JOB
003200*  MWT - 22/02/1991 - CONTROL FILE OPEN FAILURE NOW ABENDS THE
003300*                      STEP INSTEAD OF SILENTLY SKIPPING THE
003400*                      WHOLE RUN
003500*  DLM - 17/11/1998 - Y2K REMEDIATION - RUN DATE NOW ACCEPTED AS
003600*                      AN 8-DIGIT CENTURY-SAFE FIELD INSTEAD OF
003700*                      THE OLD 2-DIGIT YMD FORM
003800*  DLM - 09/06/2003 - ROUTINE RETIRED WITH THE CORRESPONDENT
003900*                      STATEMENT SUB-SYSTEM
004000*  ACNPGH - 14/02/2024 - TICKET VRP001 - VULN MGMT REM R1
004100*                      - CHASSIS RE-PURPOSED AS THE VRP WEEKLY
004200*                        BATCH DRIVER - THE CONTROL FILE NOW
004300*                        DRIVES WHICH EXTRACT IS READ AND UNDER
004400*                        WHAT REPORT NAME
004500*  ACNSLT - 21/10/2024 - TICKET VRP017/018/019/021 - VULN MGMT
004600*                        REM R2 - WIRED IN THE CATEGORY/REGION
004700*                        SPLIT, THE DEDUP + COUNT ACCUMULATOR,
004800*                        THE FINAL-FILE WRITER AND THE JOB
004900*                        SUMMARY CALL
005000*  ACNKMY - 14/01/2025 - TICKET VRPSUP-1877 - KEV REFERENCE TABLE
005100*                        NOW LOADED ONCE AT JOB START INSTEAD OF
005200*                        ON THE FIRST ENRICHMENT CALL
005300*  ACNKMY - 03/03/2025 - TICKET VRPSUP-2291 - RUN DATE NOW
005400*                        DERIVED ONCE AT JOB START AND SHARED
005500*                        VIA WK-C-COMMON WITH EVERY CALLED
005600*                        ROUTINE
005700*  ACNKMY - 17/04/2025 - TICKET VRPSUP-2478 - ADDED THE VENDOR/
005800*                        STANDALONE REPORT PASS-THROUGH PATH AND
005900*                        THE THREE UNKNOWN-REGION ACCUMULATORS
005910*  ACNKMY - 21/07/2025 - TICKET VRPSUP-2714 - SET CAPACITY
005920*                        RAISED 2000 TO 50000 ROWS (SEE VRPSET
005930*                        COPYBOOK) - D100-LOAD-ONE-RECORD NOW
005940*                        DISPLAYS VRP0421 AND DROPS THE ROW
005950*                        INSTEAD OF SILENTLY DISCARDING IT WHEN
005960*                        EVEN THAT CAPACITY IS EXCEEDED
005970*  ACNKMY - 04/08/2025 - TICKET VRPSUP-2789 - X000-CHECK-FILE-
005971*                        FRESH COLLAPSED RULE FRESH'S TWO
005972*                        PREDICATES INTO ONE FLAG AND USED A
005973*                        24-HOUR CUTOFF - SPLIT INTO
005974*                        X010-TEST-FRESH-VALID (FILE EXISTS,
005975*                        SIZE > ZERO) AND X020-TEST-FRESH-RECENT
005976*                        (AGE NOT OVER THE CORRECT 4-HOUR
005977*                        THRESHOLD), EACH WITH ITS OWN SWITCH
006000*---------------------------------------------------------------*
006100 EJECT
006200**********************
006300 ENVIRONMENT DIVISION.
006400**********************
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-AS400.
006700 OBJECT-COMPUTER.  IBM-AS400.
006800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006900                   UPSI-0 IS UPSI-SWITCH-0
007000                     ON  STATUS IS U0-ON
007100                     OFF STATUS IS U0-OFF.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT VRP-CTL-FILE  ASSIGN TO VRPCTLF
007600            ORGANIZATION      IS LINE SEQUENTIAL
007700            FILE STATUS       IS WK-C-FILE-STATUS.
007800     SELECT VRP-EXTR-FILE ASSIGN TO DYNAMIC WK-C-EXTRACT-FILE
007900            ORGANIZATION      IS LINE SEQUENTIAL
008000            FILE STATUS       IS WK-C-FILE-STATUS.
008100
008200***************
008300 DATA DIVISION.
008400***************
008500 FILE SECTION.
008600**************
008700 FD  VRP-CTL-FILE
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS WK-C-VRP-CTL-FILE.
009000 01  WK-C-VRP-CTL-FILE        PIC X(40).
009100
009200 FD  VRP-EXTR-FILE
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS WK-C-VRP-EXTR-FILE.
009500 01  WK-C-VRP-EXTR-FILE       PIC X(576).
009600
009700*************************
009800 WORKING-STORAGE SECTION.
009900*************************
010000 01  FILLER              PIC X(24)  VALUE
010100     "** PROGRAM VRPMAIN   **".
010200
010300* ------------------ PROGRAM WORKING STORAGE -------------------*
010400 COPY VRPCTL.
010500 COPY VRPDET.
010600 COPY VRPSET.
010700 COPY VRPASC.
010800 COPY VRPCNT.
010900 COPY VRPAWS.
011000 COPY VRPUNK REPLACING ==NAME== BY OS.
011100 COPY VRPUNK REPLACING ==NAME== BY NETWORK.
011200 COPY VRPUNK REPLACING ==NAME== BY APPLICATIONS.
011300
011400* -------- CALL PARAMETER AREAS FOR EACH SUBORDINATE ROUTINE ----*
011500 COPY VRPLOD.
011600 COPY VRPENR.
011700 COPY VRPKLK.
011800 COPY VRPCAT.
011900 COPY VRPREG.
012000 COPY VRPDDC.
012100 COPY VRPOUT.
012200 COPY VRPAST.
012300 COPY VRPSUM.
012400
012500* -------- RUN-DATE WORK AREA (RULE: RUN DATE DERIVED ONCE) -----*
012600 01  WK-C-MAIN-RUN-DATE-8.
012700     05  WK-C-MAIN-RD-CCYY        PIC 9(04).
012800     05  WK-C-MAIN-RD-MM          PIC 9(02).
012900     05  WK-C-MAIN-RD-DD          PIC 9(02).
013000 01  WK-N-MAIN-RUN-DATE-NUM REDEFINES WK-C-MAIN-RUN-DATE-8
013100                               PIC 9(08).
013200
013300* -------- VENDOR/STANDALONE REPORT RECOGNITION TABLE -----------*
013400 01  WK-C-VENDOR-LIST.
013500     05  FILLER               PIC X(20) VALUE "UC".
013600     05  FILLER               PIC X(20) VALUE "CGI - OS".
013700     05  FILLER               PIC X(20) VALUE "CGI - Applications".
013800     05  FILLER               PIC X(20) VALUE "DXC - OS".
013900     05  FILLER               PIC X(20) VALUE "DXC - Applications".
014000     05  FILLER               PIC X(20) VALUE "DXC".
014100     05  FILLER               PIC X(20) VALUE "DXC - DMZ".
014200     05  FILLER               PIC X(20) VALUE "Synology".
014300     05  FILLER               PIC X(20) VALUE "VoIP".
014400 01  WK-C-VENDOR-TABLE REDEFINES WK-C-VENDOR-LIST.
014500     05  WK-C-VENDOR-ENTRY OCCURS 9 TIMES
014600             INDEXED BY WK-C-VENDOR-IDX     PIC X(20).
014700
014800 01  WK-C-VENDOR-MATCH-SW      PIC X(01).
014900     88  WK-C-VENDOR-MATCH         VALUE "Y".
015000 01  WK-C-MAIN-REGION-TOKEN    PIC X(04).
015100 01  WK-C-MAIN-EXCL-TOKEN      PIC X(04).
015200 01  WK-C-MAIN-SUFFIX-BUF      PIC X(13).
015300
015400* -------- THE FRESH RULE IS SELF-CONTAINED AND UNUSED IN THE ---*
015500* -------- STANDARD FLOW - SEE X000-CHECK-FILE-FRESH BELOW ------*
015600 01  WK-N-FRESH-FILE-SIZE      PIC S9(09) COMP.
015610 01  WK-C-FRESH-AGE-HOURS      PIC 9(04).
015700 01  WK-C-FRESH-MAX-HOURS      PIC 9(04) VALUE 4.
015800 01  WK-C-FRESH-VALID-SW       PIC X(01).
015900     88  WK-C-FRESH-VALID          VALUE "Y".
015910 01  WK-C-FRESH-RECENT-SW      PIC X(01).
015920     88  WK-C-FRESH-RECENT         VALUE "Y".
016000
016100* -------- SUBSCRIPTS AND COUNTERS -------------------------------*
016200 01  WK-N-VENDOR-SUB           PIC S9(04) COMP.
016300 01  WK-N-ROW-SUB              PIC S9(05) COMP.
016400 01  WK-N-CAT-SUB              PIC S9(04) COMP.
016500 01  WK-N-ACTIVE-SUB           PIC S9(04) COMP.
016600
016700 EJECT
016800****************************************
016900 PROCEDURE DIVISION.
017000****************************************
017100 MAIN-MODULE.
017200     SET UPSI-SWITCH-0 TO OFF.
017300     PERFORM A000-INITIALIZE
017400        THRU A099-INITIALIZE-EX.
017500     PERFORM B000-PROCESS-ALL-REPORTS
017600        THRU B099-PROCESS-ALL-REPORTS-EX.
017700     PERFORM I000-WRITE-JOB-SUMMARY
017800        THRU I099-WRITE-JOB-SUMMARY-EX.
017900     PERFORM Z000-END-PROGRAM-ROUTINE
018000        THRU Z099-END-PROGRAM-ROUTINE-EX.
018100     GOBACK.
018200 EJECT
018300*---------------------------------------------------------------*
018400* A000-INITIALIZE - ESTABLISHES THE RUN-DATE SUFFIX SHARED BY
018500* EVERY CALLED ROUTINE, RESETS THE JOB-WIDE ACCUMULATORS (TOTAL
018600* COUNT TABLE, ALL-WORKSTATIONS SET, THE THREE UNKNOWN-REGION
018700* SETS) AND LOADS THE CISA KEV REFERENCE TABLE ONCE FOR THE
018800* WHOLE RUN.
018900*---------------------------------------------------------------*
019000 A000-INITIALIZE.
019100*---------------------------------------------------------------*
019200     ACCEPT WK-N-MAIN-RUN-DATE-NUM FROM DATE YYYYMMDD.
019300     MOVE WK-C-MAIN-RD-CCYY TO WK-C-RUN-DATE-CCYY.
019400     MOVE WK-C-MAIN-RD-MM   TO WK-C-RUN-DATE-MM.
019500     MOVE WK-C-MAIN-RD-DD   TO WK-C-RUN-DATE-DD.
019600     MOVE SPACES TO WK-C-RUN-DATE-SUFFIX.
019700     STRING "-"                DELIMITED BY SIZE
019800            WK-C-RUN-DATE-CCYY DELIMITED BY SIZE
019900            "-"                DELIMITED BY SIZE
020000            WK-C-RUN-DATE-MM   DELIMITED BY SIZE
020100            "-"                DELIMITED BY SIZE
020200            WK-C-RUN-DATE-DD   DELIMITED BY SIZE
020300            INTO WK-C-RUN-DATE-SUFFIX.
020400
020500     MOVE ZERO   TO VCT-COUNT-TABLE-ROWS.
020600     MOVE ZERO   TO VAW-ALLWS-SET-ROWS.
020700     MOVE ZERO   TO VUK-OS-SET-ROWS.
020800     MOVE ZERO   TO VUK-NETWORK-SET-ROWS.
020900     MOVE ZERO   TO VUK-APPLICATIONS-SET-ROWS.
021000     MOVE "All Workstations"  TO VAW-ALLWS-SET-NAME.
021100     MOVE "Unknown Regions - OS"
021200                               TO VUK-OS-SET-NAME.
021300     MOVE "Unknown Regions - Network"
021400                               TO VUK-NETWORK-SET-NAME.
021500     MOVE "Unknown Regions - Applications"
021600                               TO VUK-APPLICATIONS-SET-NAME.
021700
021800     MOVE "L" TO WK-C-VKEV-FUNCTION.
021900     CALL "VRPVKEV" USING WK-C-VKEV-RECORD.
022000
022100*---------------------------------------------------------------*
022200 A099-INITIALIZE-EX.
022300*---------------------------------------------------------------*
022400     EXIT.
022500
022600 EJECT
022700*---------------------------------------------------------------*
022800* B000-PROCESS-ALL-REPORTS - READS THE REPORT-CONTROL FILE ONE
022900* ROW AT A TIME AND RUNS THE FULL PER-REPORT PIPELINE ON EACH.
023000*---------------------------------------------------------------*
023100 B000-PROCESS-ALL-REPORTS.
023200*---------------------------------------------------------------*
023300     OPEN INPUT VRP-CTL-FILE.
023400     IF  NOT WK-C-SUCCESSFUL
023500         DISPLAY "VRP0401 CANNOT OPEN REPORT CONTROL FILE"
023600         GO TO B099-PROCESS-ALL-REPORTS-EX.
023700     READ VRP-CTL-FILE AT END SET WK-C-END-OF-FILE TO TRUE.
023800     PERFORM B100-PROCESS-ONE-REPORT
023900        THRU B199-PROCESS-ONE-REPORT-EX
024000         UNTIL WK-C-END-OF-FILE.
024100     CLOSE VRP-CTL-FILE.
024200
024300*---------------------------------------------------------------*
024400 B099-PROCESS-ALL-REPORTS-EX.
024500*---------------------------------------------------------------*
024600     EXIT.
024700
024800 B100-PROCESS-ONE-REPORT.
024900     MOVE WK-C-VRP-CTL-FILE TO VRC-CONTROL-RECORD.
025000     MOVE VRC-REPORT-NAME   TO WK-C-REPORT-NAME.
025100     MOVE VRC-EXTRACT-FILE  TO WK-C-EXTRACT-FILE.
025200
025300     PERFORM C000-RESET-REPORT-WORK
025400        THRU C099-RESET-REPORT-WORK-EX.
025500     PERFORM D000-LOAD-AND-ENRICH-REPORT
025600        THRU D099-LOAD-AND-ENRICH-REPORT-EX.
025700     PERFORM E000-ASSET-COUNT-REPORT
025800        THRU E099-ASSET-COUNT-REPORT-EX.
025900     PERFORM F000-SPLIT-REPORT
026000        THRU F099-SPLIT-REPORT-EX.
026100     PERFORM G000-DEDUP-ACTIVE-SETS
026200        THRU G099-DEDUP-ACTIVE-SETS-EX.
026300     PERFORM H000-WRITE-REPORT-OUTPUT
026400        THRU H099-WRITE-REPORT-OUTPUT-EX.
026500
026600     READ VRP-CTL-FILE AT END SET WK-C-END-OF-FILE TO TRUE.
026700 B199-PROCESS-ONE-REPORT-EX.
026800     EXIT.
026900
027000 EJECT
027100*---------------------------------------------------------------*
027200* C000-RESET-REPORT-WORK - CLEARS EVERY PER-REPORT WORK AREA
027300* BEFORE THE NEXT CONTROL ROW IS PROCESSED.
027400*---------------------------------------------------------------*
027500 C000-RESET-REPORT-WORK.
027600*---------------------------------------------------------------*
027700     MOVE WK-C-REPORT-NAME TO VST-SET-NAME.
027800     MOVE ZERO  TO VST-SET-ROWS.
027900     MOVE ZERO  TO VST-ACTIVE-SET-COUNT.
028000     MOVE ZERO  TO VAC-ASSET-TABLE-ROWS.
028100
028200*---------------------------------------------------------------*
028300 C099-RESET-REPORT-WORK-EX.
028400*---------------------------------------------------------------*
028500     EXIT.
028600
028700 EJECT
028800*---------------------------------------------------------------*
028900* D000-LOAD-AND-ENRICH-REPORT - OPENS THE EXTRACT NAMED ON THE
029000* CONTROL ROW, AND RUNS EACH RAW RECORD THROUGH THE LOADER
029100* (RULES RISK-CLEAN, BLANK-FILL) AND THE STANDARD ENRICHMENT
029200* ENGINE (RULES FP-1, RECENCY, SCORE-MERGE, SEV-FILTER, KEV,
029300* SEV-LABEL, UID). RECORDS SURVIVING ENRICHMENT ARE APPENDED TO
029400* THE PROCESSED SET FOR THIS REPORT.
029500*---------------------------------------------------------------*
029600 D000-LOAD-AND-ENRICH-REPORT.
029700*---------------------------------------------------------------*
029800     OPEN INPUT VRP-EXTR-FILE.
029900     IF  NOT WK-C-SUCCESSFUL
030000         DISPLAY "VRP0420 CANNOT OPEN EXTRACT FILE - "
030100                 WK-C-EXTRACT-FILE
030200         GO TO D099-LOAD-AND-ENRICH-REPORT-EX.
030300     READ VRP-EXTR-FILE AT END SET WK-C-END-OF-FILE TO TRUE.
030400     PERFORM D100-LOAD-ONE-RECORD
030500        THRU D199-LOAD-ONE-RECORD-EX
030600         UNTIL WK-C-END-OF-FILE.
030700     CLOSE VRP-EXTR-FILE.
030800
030900*---------------------------------------------------------------*
031000 D099-LOAD-AND-ENRICH-REPORT-EX.
031100*---------------------------------------------------------------*
031200     EXIT.
031300
031400 D100-LOAD-ONE-RECORD.
031500     MOVE WK-C-VRP-EXTR-FILE TO WK-C-VLOD-RAW.
031600     CALL "VRPVLOD" USING WK-C-VLOD-RECORD.
031700     MOVE WK-C-VLOD-DETAIL  TO WK-C-VENR-DETAIL.
031800     MOVE WK-N-MAIN-RUN-DATE-NUM TO WK-C-VENR-RUN-DATE.
031900     CALL "VRPVENR" USING WK-C-VENR-RECORD.
032000     IF  WK-C-VENR-KEEP
032010         IF  VST-SET-ROWS LESS THAN 50000
032100             ADD 1 TO VST-SET-ROWS
032200             SET VST-SET-IDX TO VST-SET-ROWS
032300             MOVE WK-C-VENR-DETAIL-OUT
032400                 TO VST-ROW-RECORD (VST-SET-IDX)
032410         ELSE
032420             DISPLAY "VRP0421 SET CAPACITY (50000) EXCEEDED "
032430                 "FOR REPORT " WK-C-REPORT-NAME
032440                 " - RECORD DROPPED".
032600     READ VRP-EXTR-FILE AT END SET WK-C-END-OF-FILE TO TRUE.
032700 D199-LOAD-ONE-RECORD-EX.
032800     EXIT.
032900
033000 EJECT
033100*---------------------------------------------------------------*
033200* E000-ASSET-COUNT-REPORT - RULE 3, ASSET-COUNT SUMMARISER.
033300* SKIPPED WHEN THE PROCESSED SET IS EMPTY.
033400*---------------------------------------------------------------*
033500 E000-ASSET-COUNT-REPORT.
033600*---------------------------------------------------------------*
033700     IF  VST-SET-ROWS = ZERO
033800         GO TO E099-ASSET-COUNT-REPORT-EX.
033900     MOVE WK-C-REPORT-NAME     TO WK-C-VAST-REPORT-NAME.
034000     MOVE WK-C-RUN-DATE-SUFFIX TO WK-C-VAST-RUN-DATE-SUFFIX.
034100     CALL "VRPVAST" USING WK-C-VAST-RECORD, VST-DETAIL-SET,
034200                           VAC-ASSET-TABLE.
034300
034400*---------------------------------------------------------------*
034500 E099-ASSET-COUNT-REPORT-EX.
034600*---------------------------------------------------------------*
034700     EXIT.
034800
034900 EJECT
035000*---------------------------------------------------------------*
035100* F000-SPLIT-REPORT - RULE 4, CATEGORY SPLITTER DISPATCH. A
035200* VENDOR/STANDALONE REPORT NAME IS PASSED THROUGH UNCHANGED AS A
035300* SINGLE ACTIVE SET; AN "<REGION> - <CLASS>" REPORT NAME GOES
035400* THROUGH THE CATEGORY AND REGION SPLITTERS RECORD BY RECORD;
035500* ANY OTHER NAME IS SKIPPED WITH AN ERROR LOG.
035600*---------------------------------------------------------------*
035700 F000-SPLIT-REPORT.
035800*---------------------------------------------------------------*
035900     MOVE "N" TO WK-C-VENDOR-MATCH-SW.
036000     PERFORM F010-SCAN-VENDOR-LIST
036100        THRU F019-SCAN-VENDOR-LIST-EX
036200         VARYING WK-N-VENDOR-SUB FROM 1 BY 1
036300           UNTIL WK-N-VENDOR-SUB > 9
036400              OR WK-C-VENDOR-MATCH.
036500     IF  WK-C-VENDOR-MATCH
036600         PERFORM F200-BUILD-VENDOR-SET
036700            THRU F299-BUILD-VENDOR-SET-EX
036800         GO TO F099-SPLIT-REPORT-EX.
036900
037000     IF  WK-C-REPORT-NAME (5:3) NOT = " - "
037100         DISPLAY "VRP0410 UNRECOGNIZED REPORT NAME - "
037200                 WK-C-REPORT-NAME
037300         GO TO F099-SPLIT-REPORT-EX.
037400     IF  WK-C-REPORT-NAME (1:4) NOT = "AMER"
037500         AND WK-C-REPORT-NAME (1:4) NOT = "EMEA"
037600         AND WK-C-REPORT-NAME (1:4) NOT = "APAC"
037700         DISPLAY "VRP0410 UNRECOGNIZED REPORT NAME - "
037800                 WK-C-REPORT-NAME
037900         GO TO F099-SPLIT-REPORT-EX.
038000
038100     PERFORM F100-BUILD-REGION-SETS
038200        THRU F199-BUILD-REGION-SETS-EX.
038300
038400*---------------------------------------------------------------*
038500 F099-SPLIT-REPORT-EX.
038600*---------------------------------------------------------------*
038700     EXIT.
038800
038900 F010-SCAN-VENDOR-LIST.
039000     SET WK-C-VENDOR-IDX TO WK-N-VENDOR-SUB.
039100     IF  WK-C-VENDOR-ENTRY (WK-C-VENDOR-IDX) = WK-C-REPORT-NAME
039200         SET WK-C-VENDOR-MATCH TO TRUE.
039300 F019-SCAN-VENDOR-LIST-EX.
039400     EXIT.
039500
039600 EJECT
039700*---------------------------------------------------------------*
039800* F100-BUILD-REGION-SETS - DERIVES THE REGION TOKEN, THE
039900* EXCLUDED-SUBREGION TOKEN (WHQ UNDER AMER, CN UNDER APAC, NONE
040000* UNDER EMEA) AND THE CATEGORY CLASS ("OS"/"NETWORK"/
040100* "APPLICATIONS") FROM THE REPORT NAME ONCE, THEN RUNS EVERY
040200* ROW OF THE PROCESSED SET THROUGH THE CATEGORY SPLITTER AND
040300* THE REGION SPLITTER.
040400*---------------------------------------------------------------*
040500 F100-BUILD-REGION-SETS.
040600*---------------------------------------------------------------*
040700     MOVE WK-C-REPORT-NAME (1:4) TO WK-C-MAIN-REGION-TOKEN.
040800     IF  WK-C-MAIN-REGION-TOKEN = "AMER"
040900         MOVE "WHQ " TO WK-C-MAIN-EXCL-TOKEN
041000     ELSE
041100     IF  WK-C-MAIN-REGION-TOKEN = "APAC"
041200         MOVE "CN  " TO WK-C-MAIN-EXCL-TOKEN
041300     ELSE
041400         MOVE SPACES TO WK-C-MAIN-EXCL-TOKEN.
041500
041600     MOVE WK-C-REPORT-NAME (8:13) TO WK-C-MAIN-SUFFIX-BUF.
041700     MOVE WK-C-MAIN-SUFFIX-BUF TO WK-C-VCAT-REPORT-TYPE.
041800     INSPECT WK-C-VCAT-REPORT-TYPE
041900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
042000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042100
042200     PERFORM F110-SPLIT-ONE-RECORD
042300        THRU F119-SPLIT-ONE-RECORD-EX
042400         VARYING WK-N-ROW-SUB FROM 1 BY 1
042500           UNTIL WK-N-ROW-SUB > VST-SET-ROWS.
042600
042700*---------------------------------------------------------------*
042800 F199-BUILD-REGION-SETS-EX.
042900*---------------------------------------------------------------*
043000     EXIT.
043100
043200 F110-SPLIT-ONE-RECORD.
043300     SET VST-SET-IDX TO WK-N-ROW-SUB.
043400     MOVE VST-ROW-RECORD (VST-SET-IDX) TO VRD-DETAIL-RECORD.
043500     CALL "VRPVCAT" USING WK-C-VCAT-RECORD, VRD-DETAIL-RECORD.
043600     IF  WK-C-VCAT-UNKNOWN-REPORT
043700         GO TO F119-SPLIT-ONE-RECORD-EX.
043800     IF  WK-C-VCAT-SET-COUNT = ZERO
043900         GO TO F119-SPLIT-ONE-RECORD-EX.
044000     PERFORM F120-REGION-ONE-CATEGORY
044100        THRU F129-REGION-ONE-CATEGORY-EX
044200         VARYING WK-N-CAT-SUB FROM 1 BY 1
044300           UNTIL WK-N-CAT-SUB > WK-C-VCAT-SET-COUNT.
044400 F119-SPLIT-ONE-RECORD-EX.
044500     EXIT.
044600
044700 F120-REGION-ONE-CATEGORY.
044800     SET WK-C-VCAT-IDX TO WK-N-CAT-SUB.
044900     MOVE WK-C-VCAT-NAME (WK-C-VCAT-IDX)
045000         TO WK-C-VREG-CAT-SET-NAME.
045100     MOVE WK-C-MAIN-REGION-TOKEN TO WK-C-VREG-REGION-TOKEN.
045200     MOVE WK-C-MAIN-EXCL-TOKEN   TO WK-C-VREG-EXCL-TOKEN.
045300     MOVE WK-C-VCAT-REPORT-TYPE  TO WK-C-VREG-CAT-CLASS.
045400     IF  WK-C-VCAT-REPORT-TYPE = "OS"
045500         CALL "VRPVREG" USING WK-C-VREG-RECORD, VRD-DETAIL-RECORD,
045600                               VST-ACTIVE-SETS, VUK-OS-SET
045700         GO TO F129-REGION-ONE-CATEGORY-EX.
045800     IF  WK-C-VCAT-REPORT-TYPE = "NETWORK"
045900         CALL "VRPVREG" USING WK-C-VREG-RECORD, VRD-DETAIL-RECORD,
046000                               VST-ACTIVE-SETS, VUK-NETWORK-SET
046100         GO TO F129-REGION-ONE-CATEGORY-EX.
046200     CALL "VRPVREG" USING WK-C-VREG-RECORD, VRD-DETAIL-RECORD,
046300                           VST-ACTIVE-SETS, VUK-APPLICATIONS-SET.
046400 F129-REGION-ONE-CATEGORY-EX.
046500     EXIT.
046600
046700 EJECT
046800*---------------------------------------------------------------*
046900* F200-BUILD-VENDOR-SET - A VENDOR/STANDALONE REPORT IS PASSED
047000* THROUGH UNCHANGED AS ONE ACTIVE SET NAMED AFTER THE REPORT.
047100*---------------------------------------------------------------*
047200 F200-BUILD-VENDOR-SET.
047300*---------------------------------------------------------------*
047400     IF  VST-SET-ROWS = ZERO
047500         GO TO F299-BUILD-VENDOR-SET-EX.
047600     IF  VST-ACTIVE-SET-COUNT NOT LESS THAN 6
047700         GO TO F299-BUILD-VENDOR-SET-EX.
047800     ADD 1 TO VST-ACTIVE-SET-COUNT.
047900     SET VST-ACTIVE-IDX TO VST-ACTIVE-SET-COUNT.
048000     MOVE WK-C-REPORT-NAME TO VST-ACTIVE-NAME (VST-ACTIVE-IDX).
048100     MOVE VST-SET-ROWS     TO VST-ACTIVE-ROWS (VST-ACTIVE-IDX).
048200     PERFORM F210-COPY-ONE-VENDOR-ROW
048300        THRU F219-COPY-ONE-VENDOR-ROW-EX
048400         VARYING WK-N-ROW-SUB FROM 1 BY 1
048500           UNTIL WK-N-ROW-SUB > VST-SET-ROWS.
048600
048700*---------------------------------------------------------------*
048800 F299-BUILD-VENDOR-SET-EX.
048900*---------------------------------------------------------------*
049000     EXIT.
049100
049200 F210-COPY-ONE-VENDOR-ROW.
049300     SET VST-SET-IDX        TO WK-N-ROW-SUB.
049400     SET VST-ACTIVE-ROW-IDX TO WK-N-ROW-SUB.
049500     MOVE VST-ROW-RECORD (VST-SET-IDX)
049600         TO VST-ACTIVE-RECORD (VST-ACTIVE-IDX, VST-ACTIVE-ROW-IDX).
049700 F219-COPY-ONE-VENDOR-ROW-EX.
049800     EXIT.
049900
050000 EJECT
050100*---------------------------------------------------------------*
050200* G000-DEDUP-ACTIVE-SETS - RULE 6, DEDUP + COUNT ACCUMULATOR.
050300* EACH ACTIVE SET FOR THIS REPORT IS PASSED TO VRPVDDC IN PLACE
050400* (THE ACTIVE-SET SLOT IS THE SAME SHAPE AS A VST-DETAIL-SET) SO
050500* THE DEDUPLICATED ROWS OVERWRITE THE SLOT DIRECTLY.
050600*---------------------------------------------------------------*
050700 G000-DEDUP-ACTIVE-SETS.
050800*---------------------------------------------------------------*
050900     IF  VST-ACTIVE-SET-COUNT = ZERO
051000         GO TO G099-DEDUP-ACTIVE-SETS-EX.
051100     PERFORM G100-DEDUP-ONE-ACTIVE-SET
051200        THRU G199-DEDUP-ONE-ACTIVE-SET-EX
051300         VARYING WK-N-ACTIVE-SUB FROM 1 BY 1
051400           UNTIL WK-N-ACTIVE-SUB > VST-ACTIVE-SET-COUNT.
051500
051600*---------------------------------------------------------------*
051700 G099-DEDUP-ACTIVE-SETS-EX.
051800*---------------------------------------------------------------*
051900     EXIT.
052000
052100 G100-DEDUP-ONE-ACTIVE-SET.
052200     SET VST-ACTIVE-IDX TO WK-N-ACTIVE-SUB.
052300     CALL "VRPVDDC" USING WK-C-VDDC-RECORD, VCT-COUNT-TABLE,
052400                           VST-ACTIVE-SET (VST-ACTIVE-IDX).
052500 G199-DEDUP-ONE-ACTIVE-SET-EX.
052600     EXIT.
052700
052800 EJECT
052900*---------------------------------------------------------------*
053000* H000-WRITE-REPORT-OUTPUT - RULE 7, FINAL-FILE WRITER. SKIPPED
053100* WHEN THE REPORT PRODUCED NO ACTIVE SETS AT ALL.
053200*---------------------------------------------------------------*
053300 H000-WRITE-REPORT-OUTPUT.
053400*---------------------------------------------------------------*
053500     IF  VST-ACTIVE-SET-COUNT = ZERO
053600         GO TO H099-WRITE-REPORT-OUTPUT-EX.
053700     MOVE WK-C-REPORT-NAME     TO WK-C-VOUT-REPORT-NAME.
053800     MOVE WK-C-RUN-DATE-SUFFIX TO WK-C-VOUT-RUN-DATE-SUFFIX.
053900     CALL "VRPVOUT" USING WK-C-VOUT-RECORD, VST-ACTIVE-SETS,
054000                           VAW-ALLWS-SET.
054100
054200*---------------------------------------------------------------*
054300 H099-WRITE-REPORT-OUTPUT-EX.
054400*---------------------------------------------------------------*
054500     EXIT.
054600
054700 EJECT
054800*---------------------------------------------------------------*
054900* I000-WRITE-JOB-SUMMARY - RULE 8, SUMMARY WRITER. RUN ONCE,
055000* AFTER EVERY CONTROL ROW HAS BEEN PROCESSED.
055100*---------------------------------------------------------------*
055200 I000-WRITE-JOB-SUMMARY.
055300*---------------------------------------------------------------*
055400     MOVE WK-C-RUN-DATE-SUFFIX TO WK-C-VSUM-RUN-DATE-SUFFIX.
055500     CALL "VRPVSUM" USING WK-C-VSUM-RECORD, VCT-COUNT-TABLE,
055600                           VAW-ALLWS-SET, VUK-OS-SET,
055700                           VUK-NETWORK-SET, VUK-APPLICATIONS-SET.
055800
055900*---------------------------------------------------------------*
056000 I099-WRITE-JOB-SUMMARY-EX.
056100*---------------------------------------------------------------*
056200     EXIT.
056300
056400 EJECT
056500*---------------------------------------------------------------*
056600* X000-CHECK-FILE-FRESH - RULE FRESH. PRESENT AND CALLABLE PER
056700* THE RULE LIBRARY BUT NOT WIRED INTO THE STANDARD FLOW ABOVE -
056800* THIS SHOP DOES NOT RE-ACQUIRE AN EXTRACT MID-RUN, IT ONLY
056900* DECIDES WHETHER ONE ALREADY ON DISK IS RECENT ENOUGH TO TRUST.
056910* TWO SEPARATE TESTS, EACH ITS OWN SWITCH - "VALID" (FILE
056920* EXISTS WITH A SIZE GREATER THAN ZERO) AND "RECENT" (AGE IN
056930* WHOLE HOURS NOT OVER THE 4-HOUR THRESHOLD). CALLER SETS
056940* WK-N-FRESH-FILE-SIZE AND WK-C-FRESH-AGE-HOURS BEFORE
056950* PERFORMING THIS PARAGRAPH.
057200*---------------------------------------------------------------*
057300 X000-CHECK-FILE-FRESH.
057400*---------------------------------------------------------------*
057410     PERFORM X010-TEST-FRESH-VALID THRU X019-TEST-FRESH-VALID-EX.
057420     PERFORM X020-TEST-FRESH-RECENT
057430        THRU X029-TEST-FRESH-RECENT-EX.
057800
057900*---------------------------------------------------------------*
057910* X010-TEST-FRESH-VALID - HALF OF RULE FRESH - "VALID" MEANS THE
057920* FILE EXISTS (SIZE FIELD WAS POPULATED BY THE CALLER) AND IS
057930* NOT EMPTY.
057940*---------------------------------------------------------------*
057950 X010-TEST-FRESH-VALID.
057960*---------------------------------------------------------------*
057970     MOVE "N" TO WK-C-FRESH-VALID-SW.
057980     IF  WK-N-FRESH-FILE-SIZE > ZERO
057990         SET WK-C-FRESH-VALID TO TRUE.
058000*---------------------------------------------------------------*
058010 X019-TEST-FRESH-VALID-EX.
058020*---------------------------------------------------------------*
058030     EXIT.
058040
058050*---------------------------------------------------------------*
058060* X020-TEST-FRESH-RECENT - OTHER HALF OF RULE FRESH - "RECENTLY
058070* DOWNLOADED" MEANS THE FILE'S AGE IN WHOLE HOURS IS NOT OVER
058080* THE 4-HOUR THRESHOLD.
058090*---------------------------------------------------------------*
058100 X020-TEST-FRESH-RECENT.
058110*---------------------------------------------------------------*
058120     MOVE "N" TO WK-C-FRESH-RECENT-SW.
058130     IF  WK-C-FRESH-AGE-HOURS NOT > WK-C-FRESH-MAX-HOURS
058140         SET WK-C-FRESH-RECENT TO TRUE.
058150*---------------------------------------------------------------*
058160 X029-TEST-FRESH-RECENT-EX.
058170*---------------------------------------------------------------*
058180     EXIT.
058190
058195*---------------------------------------------------------------*
058196 X099-CHECK-FILE-FRESH-EX.
058197*---------------------------------------------------------------*
058198     EXIT.
058199
058400 Y900-ABNORMAL-TERMINATION.
058500     SET UPSI-SWITCH-0 TO ON.
058600     PERFORM Z000-END-PROGRAM-ROUTINE
058700        THRU Z099-END-PROGRAM-ROUTINE-EX.
058800     GOBACK.
058900
059000*---------------------------------------------------------------*
059100 Z000-END-PROGRAM-ROUTINE.
059200*---------------------------------------------------------------*
059300     CONTINUE.
059400
059500*---------------------------------------------------------------*
059600 Z099-END-PROGRAM-ROUTINE-EX.
059700*---------------------------------------------------------------*
059800     EXIT.
059900
060000******************************************************************
060100*************** END OF PROGRAM SOURCE  VRPMAIN ***************
060200******************************************************************
