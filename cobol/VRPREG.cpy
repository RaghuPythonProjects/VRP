000100*-----------------------------------------------------------*
000200* VRPREG.CPYBK - LINKAGE FOR VRPVREG (REGION SPLITTER)
000300* VRP011 ACNPGH 20/06/2024 - INITIAL VERSION
000400* VRP012 ACNPGH 20/06/2024 - ADDED EXCLUDED-SUBREGION FIELDS
000500*-----------------------------------------------------------*
000600 01  WK-C-VREG-RECORD.
000700     05  WK-C-VREG-INPUT.
000800         10  WK-C-VREG-CAT-SET-NAME   PIC X(30).
000900         10  WK-C-VREG-REGION-TOKEN   PIC X(04).
001000*            "AMER", "EMEA" OR "APAC"
001100         10  WK-C-VREG-EXCL-TOKEN     PIC X(04).
001200*            "WHQ" UNDER AMER, "CN" UNDER APAC, SPACES FOR EMEA
001300         10  WK-C-VREG-CAT-CLASS      PIC X(12).
001400*            "OS", "NETWORK" OR "APPLICATIONS" - UNKNOWN BUCKET
001500     05  WK-C-VREG-OUTPUT.
001600         10  WK-C-VREG-ACTIVE-COUNT   PIC S9(04) COMP.
