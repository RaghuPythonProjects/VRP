000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPVAST.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   09 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COUNT, FOR ONE
001200*               REPORT'S PROCESSED RECORD SET, HOW MANY
001300*               VULNERABILITY RECORDS EXIST PER ASSET NAME, AND
001400*               TO WRITE ONE ASSET-NAME/COUNT LINE PER DISTINCT
001500*               ASSET TO THE REPORT'S OWN ASSET-COUNT FILE.
001600*
001700*================================================================*
001800* HISTORY OF MODIFICATION:
001900*================================================================*
002000*  MWT - 09/03/1990 - ORIGINAL ROUTINE - TALLIED SETTLEMENT
002100*                      BREAKS PER COUNTERPARTY FOR THE WEEKLY
002200*                      EXCEPTION DIGEST
002300*  MWT - 11/11/1992 - RAISED THE WORK TABLE FROM 500 TO 1000
002400*                      COUNTERPARTIES AFTER THE SEOUL BRANCH
002500*                      CUTOVER
002600*  DLM - 21/09/1998 - Y2K REMEDIATION - DIGEST FILE-NAME SUFFIX
002700*                      RE-VALIDATED AS CCYYMMDD
002800*  DLM - 02/06/2003 - ROUTINE RETIRED WITH THE EXCEPTION DIGEST
002900*                      SUB-SYSTEM
003000*  ACNSLT - 02/12/2024 - TICKET VRP022 - VULN MGMT REM R2
003100*                      - CHASSIS RE-PURPOSED AS THE ASSET-COUNT
003200*                        SUMMARIZER - WORK TABLE RAISED TO 2000
003300*                        ROWS AND KEYED BY ASSET NAME INSTEAD OF
003400*                        COUNTERPARTY CODE
003500*  ACNKMY - 19/05/2025 - TICKET VRPSUP-2512 - THE ASSET-COUNT
003600*                        FILE NAME NOW CARRIES THE RUN-DATE
003700*                        SUFFIX SO REPEAT RUNS ON THE SAME DAY
003800*                        DO NOT OVERLAY THE PRIOR OUTPUT
003900*---------------------------------------------------------------*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT VRP-ASSET-FILE ASSIGN TO DYNAMIC WK-C-VAST-DYN-NAME
005200            ORGANIZATION      IS LINE SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  VRP-ASSET-FILE
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WK-C-VRP-ASSET-FILE.
006300 01  WK-C-VRP-ASSET-FILE      PIC X(47).
006400
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER              PIC X(24)  VALUE
006900     "** PROGRAM VRPVAST   **".
007000
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 COPY VRPCTL.
007300 COPY VRPDET.
007400
007500 01  WK-C-VAST-DYN-NAME         PIC X(60).
007600 01  WK-N-ROW-SUB               PIC S9(05) COMP.
007700 01  WK-N-ASSET-SUB             PIC S9(04) COMP.
007800 01  WK-C-FOUND-SW              PIC X(01).
007900     88  WK-C-ASSET-FOUND               VALUE "Y".
008000 01  WK-N-STR-PTR               PIC S9(04) COMP.
008100 01  WK-C-TRIM-BUFFER           PIC X(40).
008200 01  WK-N-TRIM-MAX              PIC S9(04) COMP.
008300 01  WK-N-TRIM-LEN              PIC S9(04) COMP.
008400
008500 EJECT
008600 LINKAGE SECTION.
008700*****************
008800 COPY VRPAST.
008900 COPY VRPSET.
009000 COPY VRPASC.
009100 EJECT
009200******************************************************************
009300 PROCEDURE DIVISION USING WK-C-VAST-RECORD, VST-DETAIL-SET,
009400                           VAC-ASSET-TABLE.
009500******************************************************************
009600 MAIN-MODULE.
009700     PERFORM A000-MAIN-PROCESSING
009800        THRU A099-MAIN-PROCESSING-EX.
009900     PERFORM Z000-END-PROGRAM-ROUTINE
010000        THRU Z099-END-PROGRAM-ROUTINE-EX.
010100     GOBACK.
010200 EJECT
010300*---------------------------------------------------------------*
010400* A000-MAIN-PROCESSING - TALLY EACH ROW OF THE REPORT'S
010500* PROCESSED SET BY ASSET NAME, THEN WRITE THE RESULT.
010600*---------------------------------------------------------------*
010700 A000-MAIN-PROCESSING.
010800*---------------------------------------------------------------*
010900     MOVE ZERO TO VAC-ASSET-TABLE-ROWS.
011000     MOVE ZERO TO WK-C-VAST-ROWS-WRITTEN.
011100     IF  VST-SET-ROWS = ZERO
011200         GO TO A099-MAIN-PROCESSING-EX.
011300
011400     PERFORM B000-TALLY-ONE-ROW THRU B099-TALLY-ONE-ROW-EX
011500         VARYING WK-N-ROW-SUB FROM 1 BY 1
011600           UNTIL WK-N-ROW-SUB > VST-SET-ROWS.
011700
011800     PERFORM C000-DERIVE-FILE-NAME THRU C099-DERIVE-FILE-NAME-EX.
011900     PERFORM D000-WRITE-ASSET-FILE THRU D099-WRITE-ASSET-FILE-EX.
012000
012100*---------------------------------------------------------------*
012200 A099-MAIN-PROCESSING-EX.
012300*---------------------------------------------------------------*
012400     EXIT.
012500
012600 EJECT
012700*---------------------------------------------------------------*
012800* B000-TALLY-ONE-ROW - RULE : COUNT RECORDS PER ASSET-NAMES
012900* VALUE, IN ORDER OF FIRST APPEARANCE.
013000*---------------------------------------------------------------*
013100 B000-TALLY-ONE-ROW.
013200*---------------------------------------------------------------*
013300     SET VST-SET-IDX TO WK-N-ROW-SUB.
013400     MOVE VST-ROW-RECORD (VST-SET-IDX) TO VRD-DETAIL-RECORD.
013500
013600     MOVE "N" TO WK-C-FOUND-SW.
013700     PERFORM B010-FIND-ONE-ASSET THRU B019-FIND-ONE-ASSET-EX
013800         VARYING WK-N-ASSET-SUB FROM 1 BY 1
013900           UNTIL WK-N-ASSET-SUB > VAC-ASSET-TABLE-ROWS
014000              OR WK-C-ASSET-FOUND.
014100
014200     IF  WK-C-ASSET-FOUND
014300         SET VAC-ASSET-IDX TO WK-N-ASSET-SUB
014400         ADD 1 TO VAC-TBL-COUNT (VAC-ASSET-IDX)
014500         GO TO B099-TALLY-ONE-ROW-EX.
014600
014700     IF  VAC-ASSET-TABLE-ROWS NOT LESS THAN 2000
014800         GO TO B099-TALLY-ONE-ROW-EX.
014900     ADD 1 TO VAC-ASSET-TABLE-ROWS.
015000     SET VAC-ASSET-IDX TO VAC-ASSET-TABLE-ROWS.
015100     MOVE VRD-ASSET-NAMES TO VAC-TBL-ASSET-NAMES (VAC-ASSET-IDX).
015200     MOVE 1               TO VAC-TBL-COUNT (VAC-ASSET-IDX).
015300
015400*---------------------------------------------------------------*
015500 B099-TALLY-ONE-ROW-EX.
015600*---------------------------------------------------------------*
015700     EXIT.
015800
015900 B010-FIND-ONE-ASSET.
016000     SET VAC-ASSET-IDX TO WK-N-ASSET-SUB.
016100     IF  VAC-TBL-ASSET-NAMES (VAC-ASSET-IDX) = VRD-ASSET-NAMES
016200         SET WK-C-ASSET-FOUND TO TRUE.
016300 B019-FIND-ONE-ASSET-EX.
016400     EXIT.
016500
016600 EJECT
016700*---------------------------------------------------------------*
016800* C000-DERIVE-FILE-NAME - THE REPORT NAME AND RUN-DATE SUFFIX
016900* TOGETHER IDENTIFY THIS REPORT'S ASSET-COUNT FILE.
017000*---------------------------------------------------------------*
017100 C000-DERIVE-FILE-NAME.
017200*---------------------------------------------------------------*
017300     MOVE WK-C-VAST-REPORT-NAME TO WK-C-TRIM-BUFFER.
017400     MOVE 20                    TO WK-N-TRIM-MAX.
017500     PERFORM E800-TRIM-SCAN THRU E809-TRIM-SCAN-EX.
017600
017700     MOVE SPACES TO WK-C-VAST-FILE-NAME.
017800     SET WK-N-STR-PTR TO 1.
017900     STRING WK-C-VAST-REPORT-NAME (1:WK-N-TRIM-LEN)
018000                DELIMITED BY SIZE
018100            "-Asset-Count"      DELIMITED BY SIZE
018200            WK-C-VAST-RUN-DATE-SUFFIX DELIMITED BY SIZE
018300            INTO WK-C-VAST-FILE-NAME
018400            WITH POINTER WK-N-STR-PTR.
018500     MOVE WK-C-VAST-FILE-NAME TO WK-C-VAST-DYN-NAME.
018600
018700*---------------------------------------------------------------*
018800 C099-DERIVE-FILE-NAME-EX.
018900*---------------------------------------------------------------*
019000     EXIT.
019100
019200 EJECT
019300*---------------------------------------------------------------*
019400* D000-WRITE-ASSET-FILE - ONE LINE PER DISTINCT ASSET, NAME
019500* FOLLOWED BY ITS RECORD COUNT.
019600*---------------------------------------------------------------*
019700 D000-WRITE-ASSET-FILE.
019800*---------------------------------------------------------------*
019900     IF  VAC-ASSET-TABLE-ROWS = ZERO
020000         GO TO D099-WRITE-ASSET-FILE-EX.
020100
020200     OPEN OUTPUT VRP-ASSET-FILE.
020300     PERFORM D010-WRITE-ONE-ASSET THRU D019-WRITE-ONE-ASSET-EX
020400         VARYING WK-N-ASSET-SUB FROM 1 BY 1
020500           UNTIL WK-N-ASSET-SUB > VAC-ASSET-TABLE-ROWS.
020600     CLOSE VRP-ASSET-FILE.
020700
020800*---------------------------------------------------------------*
020900 D099-WRITE-ASSET-FILE-EX.
021000*---------------------------------------------------------------*
021100     EXIT.
021200
021300 D010-WRITE-ONE-ASSET.
021400     SET VAC-ASSET-IDX TO WK-N-ASSET-SUB.
021500     MOVE VAC-TBL-ASSET-NAMES (VAC-ASSET-IDX) TO VAC-ASSET-NAMES.
021600     MOVE VAC-TBL-COUNT (VAC-ASSET-IDX)       TO VAC-COUNT.
021700     MOVE VAC-ASSET-COUNT-RECORD TO WK-C-VRP-ASSET-FILE.
021800     WRITE WK-C-VRP-ASSET-FILE.
021900     ADD 1 TO WK-C-VAST-ROWS-WRITTEN.
022000 D019-WRITE-ONE-ASSET-EX.
022100     EXIT.
022200
022300 EJECT
022400*---------------------------------------------------------------*
022500* E800-TRIM-SCAN - BACKWARD-SCANS WK-C-TRIM-BUFFER FROM
022600* WK-N-TRIM-MAX TO FIND THE LAST NON-BLANK BYTE, RETURNED IN
022700* WK-N-TRIM-LEN.
022800*---------------------------------------------------------------*
022900 E800-TRIM-SCAN.
023000*---------------------------------------------------------------*
023100     PERFORM E810-TRIM-ONE-POS THRU E819-TRIM-ONE-POS-EX
023200         VARYING WK-N-TRIM-LEN FROM WK-N-TRIM-MAX BY -1
023300           UNTIL WK-N-TRIM-LEN = ZERO
023400              OR WK-C-TRIM-BUFFER (WK-N-TRIM-LEN:1) NOT = SPACE.
023500
023600*---------------------------------------------------------------*
023700 E809-TRIM-SCAN-EX.
023800*---------------------------------------------------------------*
023900     EXIT.
024000
024100 E810-TRIM-ONE-POS.
024200     CONTINUE.
024300 E819-TRIM-ONE-POS-EX.
024400     EXIT.
024500
024600 Y900-ABNORMAL-TERMINATION.
024700     PERFORM Z000-END-PROGRAM-ROUTINE
024800        THRU Z099-END-PROGRAM-ROUTINE-EX.
024900     EXIT PROGRAM.
025000
025100*---------------------------------------------------------------*
025200 Z000-END-PROGRAM-ROUTINE.
025300*---------------------------------------------------------------*
025400     CONTINUE.
025500
025600*---------------------------------------------------------------*
025700 Z099-END-PROGRAM-ROUTINE-EX.
025800*---------------------------------------------------------------*
025900     EXIT.
026000
026100******************************************************************
026200*************** END OF PROGRAM SOURCE  VRPVAST ***************
026300******************************************************************
