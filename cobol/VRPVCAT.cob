000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPVCAT.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   08 FEB 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DECIDE WHICH NAMED
001200*               OUTPUT SET(S) ONE WORKING RECORD BELONGS TO -
001300*               WORKSTATIONS/SERVERS FOR AN OS REPORT, NETWORK
001400*               FOR A NETWORK REPORT, APPLICATIONS (LESS
001500*               EXCLUSIONS) FOR AN APPLICATIONS REPORT. A RECORD
001600*               MAY MATCH ZERO, ONE OR BOTH OF THE OS CLASSES.
001700*               B300-TEST-CAT-UC (UC/SELF-SIGNED SPLIT) IS ALSO
001800*               PRESENT BUT NOT CALLED FROM THE STANDARD REPORT
001900*               LOOP - SEE CHANGE-LOG ENTRY ACNKMY 21/07/2025.
002000*
002100*================================================================*
002200* HISTORY OF MODIFICATION:
002300*================================================================*
002400*  DLM - 08/02/1987 - ORIGINAL ROUTINE - ROUTED AN INCOMING
002500*                      TRANSACTION TO THE CORRECT GL POSTING
002600*                      CLASS TABLE BY TRANSACTION TYPE CODE
002700*  DLM - 30/08/1989 - ADDED THE COMBINED-CLASS CASE (A
002800*                      TRANSACTION MAY POST TO TWO CLASSES)
002900*  MWT - 26/03/1998 - Y2K REMEDIATION - CLASS TABLE EFFECTIVE-
003000*                      DATE COMPARE RE-VALIDATED, NO CHANGE
003100*                      NEEDED TO THE CLASSIFICATION LOGIC ITSELF
003200*  MWT - 15/01/2005 - ROUTINE RETIRED WITH THE OLD GL POSTING
003300*                      CLASS TABLE
003400*  ACNPGH - 29/03/2024 - TICKET VRP008 - VULN MGMT REM R1
003500*                      - CHASSIS RE-PURPOSED AS THE CATEGORY
003600*                        SPLITTER - CAT-WS AND CAT-SV TESTS FOR
003700*                        OS REPORTS
003800*  ACNPGH - 04/07/2024 - TICKET VRP013 - ADDED CAT-APP-EXCL FOR
003900*                        APPLICATIONS REPORTS
004000*  ACNKMY - 14/01/2025 - TICKET VRPSUP-1877 - CAT-UC ADDED BUT
004100*                        NOT CALLED FROM VRPMAIN'S STANDARD
004200*                        REPORT LOOP - SEE DESIGN NOTE IN VRPMAIN
004300*  ACNKMY - 21/07/2025 - TICKET VRPSUP-2714 - THE 14/01/2025
004400*                        ENTRY ABOVE CLAIMED CAT-UC WAS ADDED
004500*                        BUT THE PARAGRAPH WAS NEVER ACTUALLY
004600*                        WRITTEN - B300-TEST-CAT-UC SUPPLIED
004700*                        NOW. STILL NOT CALLED FROM THE
004800*                        STANDARD REPORT LOOP - CHASSIS KEPT
004900*                        CALLABLE FOR WHEN A UC REPORT TYPE IS
005000*                        ADDED TO VRPMAIN'S CONTROL FILE
005050*  ACNKMY - 28/07/2025 - TICKET VRPSUP-2755 - WK-C-EXCL-LIST'S
005060*                        FOUR FILLER VALUES WERE SIZED 10/16/20/6
005070*                        BYTES BUT WK-C-EXCL-TABLE SLICED THE
005080*                        SAME STORAGE INTO FOUR 20-BYTE ENTRIES -
005090*                        THE SLICES DID NOT LAND ON THE LITERAL
005095*                        BOUNDARIES AND CAT-APP-EXCL NEVER
005097*                        MATCHED A REAL VULN-ID. EACH FILLER
005098*                        REPADDED TO A FULL 20 BYTES
005100*---------------------------------------------------------------*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                   CLASS WIN-DIGIT IS "0" THRU "9".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER              PIC X(24)  VALUE
007300     "** PROGRAM VRPVCAT   **".
007400
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600 01  WK-N-SCAN-POS            PIC S9(04) COMP.
007700 01  WK-C-EXCL-LIST.
007800     05  FILLER  PIC X(20) VALUE "msft-cve".
007900     05  FILLER  PIC X(20) VALUE "mssql-obsolete".
008000     05  FILLER  PIC X(20) VALUE "windows-10-obsolete".
008100     05  FILLER  PIC X(20) VALUE "snmp".
008200 01  WK-C-EXCL-TABLE REDEFINES WK-C-EXCL-LIST.
008300     05  WK-C-EXCL-ENTRY OCCURS 4 TIMES INDEXED BY WK-C-EXCL-IDX
008400                          PIC X(20).
008500 01  WK-N-EXCL-SUB            PIC S9(04) COMP.
008600 01  WK-C-EXCL-FOUND-SW       PIC X(01).
008700     88  WK-C-EXCL-FOUND          VALUE "Y".
008800
008900 EJECT
009000 LINKAGE SECTION.
009100*****************
009200 COPY VRPDET.
009300 COPY VRPCAT.
009400 EJECT
009500***********************************************************
009600 PROCEDURE DIVISION USING WK-C-VCAT-RECORD, VRD-DETAIL-RECORD.
009700***********************************************************
009800 MAIN-MODULE.
009900     PERFORM A000-MAIN-PROCESSING
010000        THRU A099-MAIN-PROCESSING-EX.
010100     PERFORM Z000-END-PROGRAM-ROUTINE
010200        THRU Z099-END-PROGRAM-ROUTINE-EX.
010300     GOBACK.
010400 EJECT
010500*---------------------------------------------------------------*
010600 A000-MAIN-PROCESSING.
010700*---------------------------------------------------------------*
010800     MOVE ZERO   TO WK-C-VCAT-SET-COUNT.
010900     SET WK-C-VCAT-IDX TO 1.
011000     MOVE SPACES TO WK-C-VCAT-NAME (1) WK-C-VCAT-NAME (2).
011100     SET WK-C-VCAT-UNKNOWN-REPORT TO FALSE.
011200
011300     IF  WK-C-VCAT-REPORT-TYPE = "OS"
011400         PERFORM B100-TEST-CAT-WS THRU B199-TEST-CAT-WS-EX
011500         PERFORM B200-TEST-CAT-SV THRU B299-TEST-CAT-SV-EX
011600         GO TO A099-MAIN-PROCESSING-EX.
011700
011800     IF  WK-C-VCAT-REPORT-TYPE = "NETWORK"
011900         ADD 1 TO WK-C-VCAT-SET-COUNT
012000         SET WK-C-VCAT-IDX TO WK-C-VCAT-SET-COUNT
012100         MOVE "Network"       TO WK-C-VCAT-NAME (WK-C-VCAT-IDX)
012200         GO TO A099-MAIN-PROCESSING-EX.
012300
012400     IF  WK-C-VCAT-REPORT-TYPE = "APPLICATIONS"
012500         PERFORM C100-TEST-CAT-APP-EXCL
012600            THRU C199-TEST-CAT-APP-EXCL-EX
012700         GO TO A099-MAIN-PROCESSING-EX.
012800
012900     SET WK-C-VCAT-UNKNOWN-REPORT TO TRUE.
013000
013100*---------------------------------------------------------------*
013200 A099-MAIN-PROCESSING-EX.
013300*---------------------------------------------------------------*
013400     EXIT.
013500
013600*---------------------------------------------------------------*
013700* B100-TEST-CAT-WS - RULE CAT-WS. ASSET-OS-NAME MUST CONTAIN
013800* "Microsoft Windows 1" (COVERS WINDOWS 10/11 BUILD STRINGS) AND
013900* ASSET-OS-VERSION MUST START WITH "2" (THE WORKSTATION BUILD
014000* SERIES).
014100*---------------------------------------------------------------*
014200 B100-TEST-CAT-WS.
014300*---------------------------------------------------------------*
014400     IF  VRD-ASSET-OS-VERSION (1:1) NOT = "2"
014500         GO TO B199-TEST-CAT-WS-EX.
014600     INSPECT VRD-ASSET-OS-NAME TALLYING WK-N-SCAN-POS
014700         FOR ALL "Microsoft Windows 1".
014800     IF  WK-N-SCAN-POS = ZERO
014900         GO TO B199-TEST-CAT-WS-EX.
015000     ADD 1 TO WK-C-VCAT-SET-COUNT.
015100     SET WK-C-VCAT-IDX TO WK-C-VCAT-SET-COUNT.
015200     MOVE "Workstations" TO WK-C-VCAT-NAME (WK-C-VCAT-IDX).
015300
015400*---------------------------------------------------------------*
015500 B199-TEST-CAT-WS-EX.
015600*---------------------------------------------------------------*
015700     MOVE ZERO TO WK-N-SCAN-POS.
015800     EXIT.
015900
016000*---------------------------------------------------------------*
016100* B200-TEST-CAT-SV - RULE CAT-SV. SERVER WHEN THE OS NAME SAYS
016200* "Microsoft Windows Server", OR WHEN IT CONTAINS NONE OF
016300* "Microsoft Windows", "ROUTER", "RT", "NETWORK" (A BLANK OS
016400* NAME THEREFORE QUALIFIES).
016500*---------------------------------------------------------------*
016600 B200-TEST-CAT-SV.
016700*---------------------------------------------------------------*
016800     INSPECT VRD-ASSET-OS-NAME TALLYING WK-N-SCAN-POS
016900         FOR ALL "Microsoft Windows Server".
017000     IF  WK-N-SCAN-POS NOT = ZERO
017100         GO TO B250-ADD-SERVER-SET.
017200     MOVE ZERO TO WK-N-SCAN-POS.
017300
017400     INSPECT VRD-ASSET-OS-NAME TALLYING WK-N-SCAN-POS
017500         FOR ALL "Microsoft Windows".
017600     IF  WK-N-SCAN-POS NOT = ZERO
017700         GO TO B299-TEST-CAT-SV-EX.
017800     MOVE ZERO TO WK-N-SCAN-POS.
017900
018000     INSPECT VRD-ASSET-OS-NAME TALLYING WK-N-SCAN-POS
018100         FOR ALL "ROUTER".
018200     IF  WK-N-SCAN-POS NOT = ZERO
018300         GO TO B299-TEST-CAT-SV-EX.
018400     MOVE ZERO TO WK-N-SCAN-POS.
018500
018600     INSPECT VRD-ASSET-OS-NAME TALLYING WK-N-SCAN-POS
018700         FOR ALL "RT".
018800     IF  WK-N-SCAN-POS NOT = ZERO
018900         GO TO B299-TEST-CAT-SV-EX.
019000     MOVE ZERO TO WK-N-SCAN-POS.
019100
019200     INSPECT VRD-ASSET-OS-NAME TALLYING WK-N-SCAN-POS
019300         FOR ALL "NETWORK".
019400     IF  WK-N-SCAN-POS NOT = ZERO
019500         GO TO B299-TEST-CAT-SV-EX.
019600
019700 B250-ADD-SERVER-SET.
019800     ADD 1 TO WK-C-VCAT-SET-COUNT.
019900     SET WK-C-VCAT-IDX TO WK-C-VCAT-SET-COUNT.
020000     MOVE "Servers" TO WK-C-VCAT-NAME (WK-C-VCAT-IDX).
020100
020200*---------------------------------------------------------------*
020300 B299-TEST-CAT-SV-EX.
020400*---------------------------------------------------------------*
020500     MOVE ZERO TO WK-N-SCAN-POS.
020600     EXIT.
020700
020800*---------------------------------------------------------------*
020900* B300-TEST-CAT-UC - RULE CAT-UC (NOT CALLED FROM A000 - SEE
021000* CHANGE-LOG ACNKMY 21/07/2025). ASSET-NAMES CONTAINING "mersive"
021100* OR "Mersive" IS DROPPED OUTRIGHT. OF WHAT IS LEFT, VULN-ID
021200* CONTAINING "ssl-self-signed-certificate" GOES TO SET
021300* "Self-signed", EVERYTHING ELSE GOES TO SET "UC".
021400*---------------------------------------------------------------*
021500 B300-TEST-CAT-UC.
021600*---------------------------------------------------------------*
021700     INSPECT VRD-ASSET-NAMES TALLYING WK-N-SCAN-POS
021800         FOR ALL "mersive".
021900     IF  WK-N-SCAN-POS NOT = ZERO
022000         GO TO B399-TEST-CAT-UC-EX.
022100     MOVE ZERO TO WK-N-SCAN-POS.
022200     INSPECT VRD-ASSET-NAMES TALLYING WK-N-SCAN-POS
022300         FOR ALL "Mersive".
022400     IF  WK-N-SCAN-POS NOT = ZERO
022500         GO TO B399-TEST-CAT-UC-EX.
022600     MOVE ZERO TO WK-N-SCAN-POS.
022700
022800     INSPECT VRD-VULN-ID TALLYING WK-N-SCAN-POS
022900         FOR ALL "ssl-self-signed-certificate".
023000     IF  WK-N-SCAN-POS NOT = ZERO
023100         GO TO B350-ADD-SELFSIGNED-SET.
023200     ADD 1 TO WK-C-VCAT-SET-COUNT.
023300     SET WK-C-VCAT-IDX TO WK-C-VCAT-SET-COUNT.
023400     MOVE "UC" TO WK-C-VCAT-NAME (WK-C-VCAT-IDX).
023500     GO TO B399-TEST-CAT-UC-EX.
023600
023700 B350-ADD-SELFSIGNED-SET.
023800     ADD 1 TO WK-C-VCAT-SET-COUNT.
023900     SET WK-C-VCAT-IDX TO WK-C-VCAT-SET-COUNT.
024000     MOVE "Self-signed" TO WK-C-VCAT-NAME (WK-C-VCAT-IDX).
024100
024200*---------------------------------------------------------------*
024300 B399-TEST-CAT-UC-EX.
024400*---------------------------------------------------------------*
024500     MOVE ZERO TO WK-N-SCAN-POS.
024600     EXIT.
024700
024800*---------------------------------------------------------------*
024900* C100-TEST-CAT-APP-EXCL - RULE CAT-APP-EXCL. DROP WHEN VULN-ID
025000* CONTAINS ANY ENTRY OF THE EXCLUSION LIST.
025100*---------------------------------------------------------------*
025200 C100-TEST-CAT-APP-EXCL.
025300*---------------------------------------------------------------*
025400     SET WK-C-EXCL-FOUND-SW TO FALSE.
025500     MOVE "N" TO WK-C-EXCL-FOUND-SW.
025600     PERFORM C110-SCAN-ONE-EXCL
025700        THRU C119-SCAN-ONE-EXCL-EX
025800        VARYING WK-N-EXCL-SUB FROM 1 BY 1
025900          UNTIL WK-N-EXCL-SUB > 4
026000             OR WK-C-EXCL-FOUND.
026100     IF  WK-C-EXCL-FOUND
026200         GO TO C199-TEST-CAT-APP-EXCL-EX.
026300     ADD 1 TO WK-C-VCAT-SET-COUNT.
026400     SET WK-C-VCAT-IDX TO WK-C-VCAT-SET-COUNT.
026500     MOVE "Applications" TO WK-C-VCAT-NAME (WK-C-VCAT-IDX).
026600
026700*---------------------------------------------------------------*
026800 C199-TEST-CAT-APP-EXCL-EX.
026900*---------------------------------------------------------------*
027000     EXIT.
027100
027200 C110-SCAN-ONE-EXCL.
027300     SET WK-C-EXCL-IDX TO WK-N-EXCL-SUB.
027400     INSPECT VRD-VULN-ID TALLYING WK-N-SCAN-POS
027500         FOR ALL WK-C-EXCL-ENTRY (WK-C-EXCL-IDX).
027600     IF  WK-N-SCAN-POS NOT = ZERO
027700         SET WK-C-EXCL-FOUND TO TRUE.
027800     MOVE ZERO TO WK-N-SCAN-POS.
027900 C119-SCAN-ONE-EXCL-EX.
028000     EXIT.
028100
028200 Y900-ABNORMAL-TERMINATION.
028300     PERFORM Z000-END-PROGRAM-ROUTINE
028400        THRU Z099-END-PROGRAM-ROUTINE-EX.
028500     EXIT PROGRAM.
028600
028700*---------------------------------------------------------------*
028800 Z000-END-PROGRAM-ROUTINE.
028900*---------------------------------------------------------------*
029000     CONTINUE.
029100
029200*---------------------------------------------------------------*
029300 Z099-END-PROGRAM-ROUTINE-EX.
029400*---------------------------------------------------------------*
029500     EXIT.
029600
029700******************************************************************
029800*************** END OF PROGRAM SOURCE  VRPVCAT ***************
029900******************************************************************
