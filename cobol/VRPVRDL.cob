000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPVRDL.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   19 NOV 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE A REMEDIATION
001200*               DEADLINE, IN DAYS, FROM A VULNERABILITY AGE TEXT
001300*               FIELD. NOT WIRED INTO THE STANDARD PIPELINE -
001400*               CALLABLE AND EXERCISED ON ITS OWN.
001500*
001600*================================================================*
001700* HISTORY OF MODIFICATION:
001800*================================================================*
001900*  DLM - 19/11/1992 - ORIGINAL ROUTINE - WORKED OUT THE NUMBER OF
002000*                      GRACE DAYS LEFT ON AN OVERDUE SUSPENSE ITEM
002100*  DLM - 06/06/1995 - ADDED SUPPORT FOR A NEGATIVE RESULT (ITEM
002200*                      ALREADY PAST ITS GRACE WINDOW)
002300*  MWT - 29/09/1998 - Y2K REMEDIATION - CONFIRMED NO 2-DIGIT YEAR
002400*                      ARITHMETIC IN THIS ROUTINE, SIGNED OFF
002500*  MWT - 12/01/2009 - ROUTINE RETIRED WITH THE SUSPENSE MODULE
002600*  ACNSLT - 16/12/2024 - TICKET VRP024 - VULN MGMT REM R2
002700*                      - CHASSIS RE-PURPOSED AS THE REMEDIATION-
002800*                        DEADLINE CALCULATOR - PARSES "N DAYS" /
002900*                        "N DAY" / "N,NNN DAYS" AND SUBTRACTS
003000*                        THE DEADLINE-AGE PARAMETER (DEFAULT 180)
003100*  ACNKMY - 02/06/2025 - TICKET VRPSUP-2553 - A BLANK AGE TEXT
003200*                        IS NOW LOGGED INSTEAD OF SILENTLY
003300*                        TREATED AS ZERO DAYS, AND THE FORMATTED
003400*                        RESULT'S LAST DIGIT IS SANITY-CHECKED
003500*                        BEFORE THE "Days" SUFFIX IS APPENDED
003600*---------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER              PIC X(24)  VALUE
005700     "** PROGRAM VRPVRDL   **".
005800
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-AGE-TOK1            PIC X(12).
006100 01  WK-C-AGE-TOK2            PIC X(12).
006200 01  WK-C-AGE-COMMA1          PIC X(12).
006300 01  WK-C-AGE-COMMA2          PIC X(12).
006400 01  WK-C-AGE-CLEAN           PIC X(12).
006500 01  WK-C-AGE-STR-PTR         PIC S9(04) COMP.
006600
006700 01  WK-C-AGE-BUFFER          PIC X(05) JUSTIFIED RIGHT.
006800 01  WK-N-AGE-VALUE REDEFINES WK-C-AGE-BUFFER PIC 9(05).
006900
007000 01  WK-N-RESULT              PIC S9(05).
007100 01  WK-C-RESULT-EDIT         PIC -(5)9.
007200 01  WK-C-RESULT-SIGN-VIEW REDEFINES WK-C-RESULT-EDIT.            VRP2553 
007300     05  FILLER                   PIC X(06).
007400     05  WK-C-RESULT-LAST-DIGIT   PIC X(01).                      VRP2553 
007500 01  WK-N-TRIM-LEN            PIC S9(04) COMP.
007600 01  WK-N-TRIM-IDX            PIC S9(04) COMP.
007700
007800 EJECT
007900 LINKAGE SECTION.
008000*****************
008100 COPY VRPRDL.
008200 EJECT
008300********************************************
008400 PROCEDURE DIVISION USING WK-C-VRDL-RECORD.
008500********************************************
008600 MAIN-MODULE.
008700     PERFORM A000-MAIN-PROCESSING
008800        THRU A099-MAIN-PROCESSING-EX.
008900     PERFORM Z000-END-PROGRAM-ROUTINE
009000        THRU Z099-END-PROGRAM-ROUTINE-EX.
009100     GOBACK.
009200 EJECT
009300*---------------------------------------------------------------*
009400* A000-MAIN-PROCESSING - RULE DEADLINE. THE AGE TEXT IS SPLIT ON
009500* SPACE TO DROP THE "DAYS"/"DAY" WORD, THEN ON COMMA TO DROP THE
009600* THOUSANDS SEPARATOR, THEN RIGHT-JUSTIFIED AND ZERO-FILLED INTO
009700* A PLAIN INTEGER WORK AREA.
009800*---------------------------------------------------------------*
009900 A000-MAIN-PROCESSING.
010000*---------------------------------------------------------------*
010100     MOVE SPACES TO WK-C-AGE-TOK1 WK-C-AGE-TOK2
010200                    WK-C-AGE-CLEAN WK-C-AGE-BUFFER.
010300     IF  WK-C-VRDL-AGE-1ST-CHAR = SPACE                           VRP2553 
010400         DISPLAY "VRP0413 BLANK VULNERABILITY AGE - "             VRP2553 
010500                 "TREATING AS ZERO DAYS".
010600     UNSTRING WK-C-VRDL-AGE-TEXT DELIMITED BY SPACE
010700         INTO WK-C-AGE-TOK1 WK-C-AGE-TOK2.
010800
010900     UNSTRING WK-C-AGE-TOK1 DELIMITED BY ","
011000         INTO WK-C-AGE-COMMA1 WK-C-AGE-COMMA2.
011100     SET WK-C-AGE-STR-PTR TO 1.
011200     STRING WK-C-AGE-COMMA1 DELIMITED BY SPACE
011300            WK-C-AGE-COMMA2 DELIMITED BY SPACE
011400            INTO WK-C-AGE-CLEAN
011500            WITH POINTER WK-C-AGE-STR-PTR.
011600
011700     IF  WK-C-AGE-CLEAN = SPACES
011800         MOVE ZERO TO WK-N-AGE-VALUE
011900     ELSE
012000         MOVE WK-C-AGE-CLEAN TO WK-C-AGE-BUFFER
012100         INSPECT WK-C-AGE-BUFFER
012200             REPLACING LEADING SPACE BY ZERO.
012300
012400     COMPUTE WK-N-RESULT =
012500         WK-N-AGE-VALUE - WK-C-VRDL-DEADLINE-AGE.
012600
012700     PERFORM B000-FORMAT-RESULT THRU B099-FORMAT-RESULT-EX.
012800
012900*---------------------------------------------------------------*
013000 A099-MAIN-PROCESSING-EX.
013100*---------------------------------------------------------------*
013200     EXIT.
013300
013400*---------------------------------------------------------------*
013500* B000-FORMAT-RESULT - "<N-180> DAYS", SIGNED TEXT, NO LEADING
013600* ZEROS AND NO PADDING BLANKS LEFT BETWEEN THE SIGN AND THE
013700* FIRST DIGIT.
013800*---------------------------------------------------------------*
013900 B000-FORMAT-RESULT.
014000*---------------------------------------------------------------*
014100     MOVE SPACES TO WK-C-VRDL-DEADLINE-TEXT.
014200     MOVE WK-N-RESULT TO WK-C-RESULT-EDIT.
014300     PERFORM B810-SCAN-EDIT-LEN THRU B819-SCAN-EDIT-LEN-EX
014400         VARYING WK-N-TRIM-IDX FROM 1 BY 1
014500           UNTIL WK-N-TRIM-IDX > 7
014600              OR WK-C-RESULT-EDIT (WK-N-TRIM-IDX:1) NOT = SPACE.
014700     COMPUTE WK-N-TRIM-LEN = 8 - WK-N-TRIM-IDX.
014800     IF  WK-C-RESULT-LAST-DIGIT NOT NUMERIC                       VRP2553 
014900         DISPLAY "VRP0414 DEADLINE RESULT EDIT FIELD NOT "        VRP2553 
015000                 "NUMERIC ON LAST DIGIT".
015100     STRING WK-C-RESULT-EDIT (WK-N-TRIM-IDX:WK-N-TRIM-LEN)
015200                DELIMITED BY SIZE
015300            " Days"   DELIMITED BY SIZE
015400            INTO WK-C-VRDL-DEADLINE-TEXT.
015500
015600*---------------------------------------------------------------*
015700 B099-FORMAT-RESULT-EX.
015800*---------------------------------------------------------------*
015900     EXIT.
016000
016100 B810-SCAN-EDIT-LEN.
016200     CONTINUE.
016300 B819-SCAN-EDIT-LEN-EX.
016400     EXIT.
016500
016600 Y900-ABNORMAL-TERMINATION.
016700     PERFORM Z000-END-PROGRAM-ROUTINE
016800        THRU Z099-END-PROGRAM-ROUTINE-EX.
016900     EXIT PROGRAM.
017000
017100*---------------------------------------------------------------*
017200 Z000-END-PROGRAM-ROUTINE.
017300*---------------------------------------------------------------*
017400     CONTINUE.
017500
017600*---------------------------------------------------------------*
017700 Z099-END-PROGRAM-ROUTINE-EX.
017800*---------------------------------------------------------------*
017900     EXIT.
018000
018100******************************************************************
018200*************** END OF PROGRAM SOURCE  VRPVRDL ***************
018300******************************************************************
