000100*-----------------------------------------------------------*
000200* VRPKEV.CPYBK
000300* CISA KNOWN-EXPLOITED-VULNERABILITY (KEV) REFERENCE RECORD
000400* AND THE SORTED IN-MEMORY TABLE VRPVKEV LOADS IT INTO.
000500*-----------------------------------------------------------*
000600* AMENDMENT HISTORY:
000700*-----------------------------------------------------------*
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------- ------- ----------- --------------------------------
001000* VRP009  ACNPGH  06/06/2024 - VULN MGMT REM R1
001100*                            - INITIAL VERSION - FLAT CVE LIST,
001200*                              LOADED UNSORTED
001300* VRP026  ACNKMY  14/01/2025 - TICKET VRPSUP-1877
001400*                            - SWITCHED TO AN ASCENDING-KEY
001500*                              TABLE SO THE KEV RULE CAN USE
001600*                              SEARCH ALL INSTEAD OF A LINEAR
001700*                              SCAN OF EVERY CVE ON EVERY
001800*                              RECORD (PERFORMANCE - CR-4410)
001900* VRP026  ACNKMY  14/01/2025 - TICKET VRPSUP-1877
002000*                            - TABLE SIZED TO 20000 ENTRIES
002100* VRPSUP-2601 ACNKMY 09/06/2025 - ADDED A CVE-YEAR VIEW OF THE
002200*                            TABLE ENTRY SO A LOOKUP HIT CAN BE
002300*                            SANITY-CHECKED FOR A STALE/BOGUS
002400*                            YEAR BEFORE IT IS TRUSTED
002500*-----------------------------------------------------------*
002600
002700*-----------------------------------------------------------*
002800* I-O FORMAT: VKV-KEV-RECORD   FROM FILE VRPKEVF
002900*-----------------------------------------------------------*
003000 01  VKV-KEV-RECORD.
003100     05  VKV-CVE-ID                    PIC X(20).
003200
003300*-----------------------------------------------------------*
003400* SORTED TABLE - LOADED ONCE AT THE START OF THE RUN, THEN
003500* BINARY-SEARCHED (SEARCH ALL) FOR EVERY DETAIL RECORD'S
003600* VULN-CVE-IDS VALUE. EMPTY/MISSING KEV FILE LEAVES THE TABLE
003700* AT ZERO ROWS, WHICH LEAVES THE FLAG "N" FOR EVERY RECORD.
003800*-----------------------------------------------------------*
003900 01  VKV-KEV-TABLE.
004000     05  VKV-KEV-TABLE-ROWS            PIC S9(04) COMP VALUE ZERO.
004100     05  VKV-KEV-TABLE-ENTRY
004200             OCCURS 1 TO 20000 TIMES
004300             DEPENDING ON VKV-KEV-TABLE-ROWS
004400             ASCENDING KEY IS VKV-TBL-CVE-ID
004500             INDEXED BY VKV-KEV-IDX.
004600         10  VKV-TBL-CVE-ID             PIC X(20).
004700         10  VKV-TBL-CVE-YEAR-VIEW REDEFINES VKV-TBL-CVE-ID.      VRP2601 
004800             15  FILLER                  PIC X(04).
004900             15  VKV-TBL-CVE-YR-DIGITS   PIC X(04).               VRP2601 
005000             15  FILLER                  PIC X(12).
