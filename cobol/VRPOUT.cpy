000100*-----------------------------------------------------------*
000200* VRPOUT.CPYBK - LINKAGE FOR VRPVOUT (FINAL-FILE WRITER)
000300* VRP018 ACNSLT 21/10/2024 - INITIAL VERSION
000400* VRP019 ACNSLT 04/11/2024 - ADDED SHEET-SPLIT BLOCK FIELDS
000500*-----------------------------------------------------------*
000600 01  WK-C-VOUT-RECORD.
000700     05  WK-C-VOUT-INPUT.
000800         10  WK-C-VOUT-REPORT-NAME    PIC X(20).
000900         10  WK-C-VOUT-RUN-DATE-SUFFIX PIC X(11).
001000     05  WK-C-VOUT-OUTPUT.
001100         10  WK-C-VOUT-FILE-NAME      PIC X(60).
