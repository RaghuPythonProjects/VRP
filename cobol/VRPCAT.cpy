000100*-----------------------------------------------------------*
000200* VRPCAT.CPYBK - LINKAGE FOR VRPVCAT (CATEGORY SPLITTER)
000300* VRP008 ACNPGH 29/03/2024 - INITIAL VERSION
000400* VRP027 ACNKMY 14/01/2025 - TICKET VRPSUP-1877 - ADDED CAT-UC
000450* VRPSUP-2714 ACNKMY 21/07/2025 - THE 14/01/2025 ENTRY ABOVE
000460*                      NAMED CAT-UC BUT NO SUCH TEST WAS EVER
000470*                      DELIVERED - B300-TEST-CAT-UC ADDED TO
000480*                      VRPVCAT NOW - SAME TWO-SLOT RECORD AS
000490*                      THE OS TESTS, NO LAYOUT CHANGE NEEDED
000500*-----------------------------------------------------------*
000600 01  WK-C-VCAT-RECORD.
000700     05  WK-C-VCAT-INPUT.
000800         10  WK-C-VCAT-REPORT-TYPE    PIC X(12).
000900*            "OS", "NETWORK" OR "APPLICATIONS" - THE PORTION OF
001000*            THE REPORT NAME AFTER THE REGION PREFIX
001100     05  WK-C-VCAT-OUTPUT.
001200         10  WK-C-VCAT-SET-COUNT      PIC S9(04) COMP.
001300         10  WK-C-VCAT-SET-NAME OCCURS 2 TIMES
001400                 INDEXED BY WK-C-VCAT-IDX.
001500             15  WK-C-VCAT-NAME        PIC X(14).
001600         10  WK-C-VCAT-ERROR-SW       PIC X(01).
001700             88  WK-C-VCAT-UNKNOWN-REPORT VALUE "Y".
