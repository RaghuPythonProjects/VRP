000100*-----------------------------------------------------------*
000200* VRPSUM.CPYBK - LINKAGE FOR VRPVSUM (SUMMARY WRITER)
000300* VRP021 ACNSLT 18/11/2024 - INITIAL VERSION
000400*-----------------------------------------------------------*
000500 01  WK-C-VSUM-RECORD.
000600     05  WK-C-VSUM-INPUT.
000700         10  WK-C-VSUM-RUN-DATE-SUFFIX PIC X(11).
000800     05  WK-C-VSUM-OUTPUT.
000900         10  WK-C-VSUM-FILES-WRITTEN  PIC S9(04) COMP.
