000100*-----------------------------------------------------------*
000200* VRPLOD.CPYBK - LINKAGE FOR VRPVLOD (RECORD LOADER/CLEANSER)
000300* VRP001 ACNPGH 14/02/2024 - INITIAL VERSION
000400*-----------------------------------------------------------*
000500 01  WK-C-VLOD-RECORD.
000600     05  WK-C-VLOD-INPUT.
000700         10  WK-C-VLOD-RAW            PIC X(576).
000800     05  WK-C-VLOD-OUTPUT.
000900         10  WK-C-VLOD-DETAIL         PIC X(732).
