000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPVDDC.
000500 AUTHOR.         PAUL GEORGE HO.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   27 JUN 1984.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO REMOVE EXACT
001200*               DUPLICATE ROWS FROM ONE NAMED RECORD SET AND,
001300*               UNLESS THE SET IS ON THE COUNT-SKIP LIST, TO
001400*               TALLY A CRITICAL/HIGH/TOTAL COUNT ROW FOR IT
001500*               INTO THE RUN-WIDE TOTAL-COUNT TABLE.
001600*
001700*================================================================*
001800* HISTORY OF MODIFICATION:
001900*================================================================*
002000*  PGH - 27/06/1984 - ORIGINAL ROUTINE - REMOVED DUPLICATE
002100*                      JOURNAL VOUCHER LINES FROM A GL VARIANCE
002200*                      EXCEPTION BATCH BEFORE POSTING
002300*  PGH - 11/04/1987 - ADDED THE EXCEPTION-CLASS SUMMARY COUNT
002400*                      (OVER/UNDER/NIL) BUILT WHILE DEDUPING
002500*  MWT - 02/03/1998 - Y2K REMEDIATION - NO DATE FIELDS IN THE
002600*                      COMPARE KEY, SIGNED OFF WITHOUT CHANGE
002700*  MWT - 19/10/2003 - ROUTINE RETIRED WITH THE GL VARIANCE
002800*                      EXCEPTION SUB-SYSTEM
002900*  ACNSLT - 09/09/2024 - TICKET VRP015 - VULN MGMT REM R2
003000*                      - CHASSIS RE-PURPOSED AS THE DEDUP +
003100*                        COUNT ACCUMULATOR FOR EACH OUTPUT SET
003200*  ACNSLT - 23/09/2024 - TICKET VRP016 - ADDED THE COUNT-SKIP
003300*                        SWITCH SO UC/CGI/DXC/SYNOLOGY/WHQ-
003400*                        SERVERS SETS ARE LEFT UN-DEDUPED FOR
003500*                        OUTPUT, THOUGH THE REMOVED-ROW COUNT IS
003600*                        STILL LOGGED
003700*  ACNKMY - 10/03/2025 - TICKET VRPSUP-2291 - COUNT TABLE ROW
003800*                        LIMIT RAISED TO 400, MATCHES VRPCNT
003850*  ACNKMY - 21/07/2025 - TICKET VRPSUP-2714 - COUNT TABLE ROW
003860*                        LIMIT RAISED TO 2000, MATCHES VRPCNT -
003870*                        D000-BUILD-COUNT-ROW NOW DISPLAYS
003880*                        VRP0425 RATHER THAN SILENTLY DROPPING
003890*                        THE COUNT ROW IF EVEN THAT CAPACITY IS
003895*                        EXCEEDED
003896*  ACNKMY - 28/07/2025 - TICKET VRPSUP-2755 - WK-N-ORIG-ROWS,
003897*                        WK-N-ROW-I, WK-N-ROW-J AND WK-N-KEPT-
003898*                        ROWS WERE STILL PIC S9(04) AND
003899*                        WK-C-DUP-FLAG-TABLE STILL OCCURS 2000
003901*                        TIMES AFTER VRPSET'S SET-ROW CAPACITY
003902*                        WAS RAISED TO 50000 UNDER VRPSUP-2714 -
003903*                        ANY SET OVER 2000 ROWS WAS SUBSCRIPTING
003904*                        THE FLAG TABLE OUT OF BOUNDS AND
003905*                        TRUNCATING ROW COUNTS OVER 9999 - ALL
003906*                        FOUR WIDENED TO MATCH VRPSET
003910*  ACNKMY - 04/08/2025 - TICKET VRPSUP-2789 - WK-C-VDDC-DUPS-
003911*                        REMOVED WAS TALLIED BUT NEVER LOGGED -
003912*                        A099-MAIN-PROCESSING-EX NOW DISPLAYS
003913*                        VRP0427 WITH THE REMOVED-DUPLICATE
003914*                        COUNT FOR THE SET
003920*---------------------------------------------------------------*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER              PIC X(24)  VALUE
006000     "** PROGRAM VRPVDDC   **".
006100
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 COPY VRPDET.
006400
006500 01  WK-N-ORIG-ROWS            PIC S9(05) COMP.
006600 01  WK-N-ROW-I                PIC S9(05) COMP.
006700 01  WK-N-ROW-J                PIC S9(05) COMP.
006800 01  WK-N-KEPT-ROWS            PIC S9(05) COMP VALUE ZERO.
006900 01  WK-C-DUP-FLAG-TABLE.
007000     05  WK-C-DUP-FLAG OCCURS 50000 TIMES
007100             INDEXED BY WK-C-DUP-IDX     PIC X(01).
007200 01  WK-C-MATCH-SW             PIC X(01).
007300     88  WK-C-ROW-IS-DUP           VALUE "Y".
007400 01  WK-N-CRIT-COUNT           PIC S9(07) COMP.
007500 01  WK-N-HIGH-COUNT           PIC S9(07) COMP.
007600 01  WK-N-SCAN-POS             PIC S9(04) COMP.
007700
007800 EJECT
007900 LINKAGE SECTION.
008000*****************
008100 COPY VRPDDC.
008200 COPY VRPCNT.
008300 COPY VRPSET.
008400 EJECT
008500******************************************************************
008600 PROCEDURE DIVISION USING WK-C-VDDC-RECORD, VCT-COUNT-TABLE,
008700                           VST-DETAIL-SET.
008800******************************************************************
008900 MAIN-MODULE.
009000     PERFORM A000-MAIN-PROCESSING
009100        THRU A099-MAIN-PROCESSING-EX.
009200     PERFORM Z000-END-PROGRAM-ROUTINE
009300        THRU Z099-END-PROGRAM-ROUTINE-EX.
009400     GOBACK.
009500 EJECT
009600*---------------------------------------------------------------*
009700* A000-MAIN-PROCESSING - RULE COUNT-SKIP DECIDES WHETHER A
009800* SKIP-NAMED SET IS LEFT AS-IS (DEDUP STILL COUNTED, NOT
009900* APPLIED) OR COMPACTED AND COUNTED (RULES DEDUP, COUNT-ROW).
010000*---------------------------------------------------------------*
010100 A000-MAIN-PROCESSING.
010200*---------------------------------------------------------------*
010300     SET WK-C-VDDC-SKIP-COUNT TO FALSE.
010400     MOVE ZERO TO WK-C-VDDC-DUPS-REMOVED.
010500     MOVE VST-SET-ROWS TO WK-N-ORIG-ROWS.
010600     IF  WK-N-ORIG-ROWS = ZERO
010700         GO TO A099-MAIN-PROCESSING-EX.
010800
010900     PERFORM B100-TEST-COUNT-SKIP THRU B199-TEST-COUNT-SKIP-EX.
011000     PERFORM C000-SCAN-DUPLICATES THRU C099-SCAN-DUPLICATES-EX.
011100
011200     IF  WK-C-VDDC-SKIP-COUNT
011300         GO TO A099-MAIN-PROCESSING-EX.
011400
011500     PERFORM D000-BUILD-COUNT-ROW THRU D099-BUILD-COUNT-ROW-EX.
011600     PERFORM E000-COMPACT-SET THRU E099-COMPACT-SET-EX.
011700
011800*---------------------------------------------------------------*
011900 A099-MAIN-PROCESSING-EX.
011910*---------------------------------------------------------------*
011920     IF  WK-C-VDDC-DUPS-REMOVED NOT = ZERO
011930         DISPLAY "VRP0427 " WK-C-VDDC-DUPS-REMOVED
011940             " DUPLICATE ROW(S) REMOVED FROM SET " VST-SET-NAME.
012000*---------------------------------------------------------------*
012100     EXIT.
012200
012300*---------------------------------------------------------------*
012400* B100-TEST-COUNT-SKIP - RULE COUNT-SKIP.
012500*---------------------------------------------------------------*
012600 B100-TEST-COUNT-SKIP.
012700*---------------------------------------------------------------*
012800     MOVE ZERO TO WK-N-SCAN-POS.
012900     INSPECT VST-SET-NAME TALLYING WK-N-SCAN-POS FOR ALL "UC".
013000     IF  WK-N-SCAN-POS NOT = ZERO
013100         SET WK-C-VDDC-SKIP-COUNT TO TRUE
013200         GO TO B199-TEST-COUNT-SKIP-EX.
013300     MOVE ZERO TO WK-N-SCAN-POS.
013400     INSPECT VST-SET-NAME TALLYING WK-N-SCAN-POS FOR ALL "CGI".
013500     IF  WK-N-SCAN-POS NOT = ZERO
013600         SET WK-C-VDDC-SKIP-COUNT TO TRUE
013700         GO TO B199-TEST-COUNT-SKIP-EX.
013800     MOVE ZERO TO WK-N-SCAN-POS.
013900     INSPECT VST-SET-NAME TALLYING WK-N-SCAN-POS FOR ALL "DXC".
014000     IF  WK-N-SCAN-POS NOT = ZERO
014100         SET WK-C-VDDC-SKIP-COUNT TO TRUE
014200         GO TO B199-TEST-COUNT-SKIP-EX.
014300     MOVE ZERO TO WK-N-SCAN-POS.
014400     INSPECT VST-SET-NAME TALLYING WK-N-SCAN-POS
014500         FOR ALL "Synology".
014600     IF  WK-N-SCAN-POS NOT = ZERO
014700         SET WK-C-VDDC-SKIP-COUNT TO TRUE
014800         GO TO B199-TEST-COUNT-SKIP-EX.
014900     IF  VST-SET-NAME = "WHQ-Servers"
015000         SET WK-C-VDDC-SKIP-COUNT TO TRUE.
015100
015200*---------------------------------------------------------------*
015300 B199-TEST-COUNT-SKIP-EX.
015400*---------------------------------------------------------------*
015500     MOVE ZERO TO WK-N-SCAN-POS.
015600     EXIT.
015700
015800*---------------------------------------------------------------*
015900* C000-SCAN-DUPLICATES - RULE DEDUP. ROW I IS A DUPLICATE WHEN
016000* AN EARLIER, NOT-ALREADY-DUPLICATE ROW J IS BYTE-FOR-BYTE
016100* EQUAL. FLAGS ONLY - THE TABLE ITSELF IS NOT YET CHANGED.
016200*---------------------------------------------------------------*
016300 C000-SCAN-DUPLICATES.
016400*---------------------------------------------------------------*
016500     MOVE SPACES TO WK-C-DUP-FLAG-TABLE.
016600     PERFORM C010-SCAN-ONE-ROW THRU C019-SCAN-ONE-ROW-EX
016700         VARYING WK-N-ROW-I FROM 2 BY 1
016800           UNTIL WK-N-ROW-I > WK-N-ORIG-ROWS.
016900
017000*---------------------------------------------------------------*
017100 C099-SCAN-DUPLICATES-EX.
017200*---------------------------------------------------------------*
017300     EXIT.
017400
017500 C010-SCAN-ONE-ROW.
017600     SET WK-C-MATCH-SW TO "N".
017700     PERFORM C020-COMPARE-ONE-PRIOR THRU C029-COMPARE-ONE-PRIOR-EX
017800         VARYING WK-N-ROW-J FROM 1 BY 1
017900           UNTIL WK-N-ROW-J >= WK-N-ROW-I
018000              OR WK-C-ROW-IS-DUP.
018100     IF  WK-C-ROW-IS-DUP
018200         SET WK-C-DUP-IDX TO WK-N-ROW-I
018300         MOVE "Y" TO WK-C-DUP-FLAG (WK-C-DUP-IDX)
018400         ADD 1 TO WK-C-VDDC-DUPS-REMOVED.
018500 C019-SCAN-ONE-ROW-EX.
018600     EXIT.
018700
018800 C020-COMPARE-ONE-PRIOR.
018900     SET WK-C-DUP-IDX TO WK-N-ROW-J.
019000     IF  WK-C-DUP-FLAG (WK-C-DUP-IDX) = "Y"
019100         GO TO C029-COMPARE-ONE-PRIOR-EX.
019200     IF  VST-ROW-RECORD (WK-N-ROW-I) NOT =
019300             VST-ROW-RECORD (WK-N-ROW-J)
019400         GO TO C029-COMPARE-ONE-PRIOR-EX.
019500     SET WK-C-ROW-IS-DUP TO TRUE.
019600 C029-COMPARE-ONE-PRIOR-EX.
019700     EXIT.
019800
019900 EJECT
020000*---------------------------------------------------------------*
020100* D000-BUILD-COUNT-ROW - RULE COUNT-ROW. COUNTS ARE TAKEN ON THE
020200* NON-DUPLICATE ROWS ONLY.
020300*---------------------------------------------------------------*
020400 D000-BUILD-COUNT-ROW.
020500*---------------------------------------------------------------*
020600     MOVE ZERO TO WK-N-CRIT-COUNT WK-N-HIGH-COUNT.
020700     PERFORM D010-TALLY-ONE-ROW THRU D019-TALLY-ONE-ROW-EX
020800         VARYING WK-N-ROW-I FROM 1 BY 1
020900           UNTIL WK-N-ROW-I > WK-N-ORIG-ROWS.
021000
021100     IF  VCT-COUNT-TABLE-ROWS NOT LESS THAN 2000
021110         DISPLAY "VRP0425 COUNT TABLE CAPACITY (2000) EXCEEDED "
021120             "FOR SET " VST-SET-NAME " - COUNT ROW DROPPED"
021200         GO TO D099-BUILD-COUNT-ROW-EX.
021300     ADD 1 TO VCT-COUNT-TABLE-ROWS.
021400     SET VCT-COUNT-IDX TO VCT-COUNT-TABLE-ROWS.
021500     MOVE VST-SET-NAME             TO VCT-TBL-FILE-NAME (VCT-COUNT-IDX).
021600     MOVE WK-N-CRIT-COUNT           TO VCT-TBL-CRITICAL (VCT-COUNT-IDX).
021700     MOVE WK-N-HIGH-COUNT           TO VCT-TBL-HIGH (VCT-COUNT-IDX).
021800     COMPUTE VCT-TBL-TOTAL (VCT-COUNT-IDX) =
021900         WK-N-ORIG-ROWS - WK-C-VDDC-DUPS-REMOVED.
022000
022100*---------------------------------------------------------------*
022200 D099-BUILD-COUNT-ROW-EX.
022300*---------------------------------------------------------------*
022400     EXIT.
022500
022600 D010-TALLY-ONE-ROW.
022700     SET VST-SET-IDX TO WK-N-ROW-I.
022800     SET WK-C-DUP-IDX TO WK-N-ROW-I.
022900     IF  WK-C-DUP-FLAG (WK-C-DUP-IDX) = "Y"
023000         GO TO D019-TALLY-ONE-ROW-EX.
023100     MOVE VST-ROW-RECORD (VST-SET-IDX) TO VRD-DETAIL-RECORD.
023200     IF  VRD-VULN-SEVERITY = "Critical"
023300         ADD 1 TO WK-N-CRIT-COUNT
023400         GO TO D019-TALLY-ONE-ROW-EX.
023500     IF  VRD-VULN-SEVERITY = "High"
023600         ADD 1 TO WK-N-HIGH-COUNT.
023700 D019-TALLY-ONE-ROW-EX.
023800     EXIT.
023900
024000 EJECT
024100*---------------------------------------------------------------*
024200* E000-COMPACT-SET - REWRITES THE NAMED SET WITH THE DUPLICATE
024300* ROWS REMOVED, PRESERVING INPUT ORDER OF THE SURVIVORS.
024400*---------------------------------------------------------------*
024500 E000-COMPACT-SET.
024600*---------------------------------------------------------------*
024700     MOVE ZERO TO WK-N-KEPT-ROWS.
024800     PERFORM E010-COMPACT-ONE-ROW THRU E019-COMPACT-ONE-ROW-EX
024900         VARYING WK-N-ROW-I FROM 1 BY 1
025000           UNTIL WK-N-ROW-I > WK-N-ORIG-ROWS.
025100     MOVE WK-N-KEPT-ROWS TO VST-SET-ROWS.
025200
025300*---------------------------------------------------------------*
025400 E099-COMPACT-SET-EX.
025500*---------------------------------------------------------------*
025600     EXIT.
025700
025800 E010-COMPACT-ONE-ROW.
025900     SET WK-C-DUP-IDX TO WK-N-ROW-I.
026000     IF  WK-C-DUP-FLAG (WK-C-DUP-IDX) = "Y"
026100         GO TO E019-COMPACT-ONE-ROW-EX.
026200     ADD 1 TO WK-N-KEPT-ROWS.
026300     MOVE VST-ROW-RECORD (WK-N-ROW-I)
026400         TO VST-ROW-RECORD (WK-N-KEPT-ROWS).
026500 E019-COMPACT-ONE-ROW-EX.
026600     EXIT.
026700
026800 Y900-ABNORMAL-TERMINATION.
026900     PERFORM Z000-END-PROGRAM-ROUTINE
027000        THRU Z099-END-PROGRAM-ROUTINE-EX.
027100     EXIT PROGRAM.
027200
027300*---------------------------------------------------------------*
027400 Z000-END-PROGRAM-ROUTINE.
027500*---------------------------------------------------------------*
027600     CONTINUE.
027700
027800*---------------------------------------------------------------*
027900 Z099-END-PROGRAM-ROUTINE-EX.
028000*---------------------------------------------------------------*
028100     EXIT.
028200
028300******************************************************************
028400*************** END OF PROGRAM SOURCE  VRPVDDC ***************
028500******************************************************************
