000100*-----------------------------------------------------------*
000200* VRPAST.CPYBK - LINKAGE FOR VRPVAST (ASSET-COUNT SUMMARIZER)
000300* VRP022 ACNSLT 02/12/2024 - INITIAL VERSION
000400*-----------------------------------------------------------*
000500 01  WK-C-VAST-RECORD.
000600     05  WK-C-VAST-INPUT.
000700         10  WK-C-VAST-REPORT-NAME    PIC X(20).
000800         10  WK-C-VAST-RUN-DATE-SUFFIX PIC X(11).
000900     05  WK-C-VAST-OUTPUT.
001000         10  WK-C-VAST-FILE-NAME      PIC X(60).
001100         10  WK-C-VAST-ROWS-WRITTEN   PIC S9(04) COMP.
