000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPVSEV.
000500 AUTHOR.         PAUL GEORGE HO.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   11 SEP 1990.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY A SCORE INTO
001200*               A TEXT SEVERITY LABEL OF NONE/LOW/MEDIUM/HIGH/
001300*               CRITICAL.
001400*
001500*================================================================*
001600* HISTORY OF MODIFICATION:
001700*================================================================*
001800*  PGH - 11/09/1990 - ORIGINAL ROUTINE - GRADED THE GL VARIANCE
001900*                      EXCEPTION SCORE INTO A 3-BAND TEXT LABEL
002000*  MWT - 07/04/1993 - ADDED A FOURTH BAND AT THE AUDITOR'S REQUEST
002100*  DLM - 20/10/1998 - Y2K REMEDIATION - NO DATE LOGIC IN THIS
002200*                      ROUTINE, REVIEWED AND SIGNED OFF UNCHANGED
002300*  DLM - 02/06/2004 - ROUTINE RETIRED WITH THE GL VARIANCE REPORT
002400*  ACNPGH - 01/03/2024 - TICKET VRP003 - VULN MGMT REM R1
002500*                      - CHASSIS RE-PURPOSED AS THE STANDALONE
002600*                        SEV-LABEL CLASSIFIER - FIVE BANDS NOW,
002700*                        0.0=NONE, 0.1-3.9=LOW, 4.0-6.9=MEDIUM,
002800*                        7.0-8.9=HIGH, 9.0-10.0=CRITICAL
002900*  ACNSLT - 15/10/2024 - TICKET VRPSUP-1022 - OUT-OF-RANGE SCORES
003000*                        (E.G. A BAD FEED VALUE OVER 10.0) NOW
003100*                        RETURN SPACES INSTEAD OF "CRITICAL"
003200*  ACNKMY - 02/06/2025 - TICKET VRPSUP-2553 - A NON-NUMERIC
003300*                        SCORE (BAD EXTRACT FIELD) NOW ALSO
003400*                        RETURNS SPACES INSTEAD OF FAILING THE
003500*                        CLASS TEST BELOW WITH UNDEFINED RESULTS,
003600*                        AND A BLANK LABEL ON EXIT IS LOGGED
003700*---------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER              PIC X(24)  VALUE
005800     "** PROGRAM VRPVSEV   **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100*---------------------------------------------------------------*
006200* ALTERNATE INTEGER/TENTHS VIEW OF THE INCOMING SCORE, USED SO
006300* THE BAND TESTS CAN COMPARE WHOLE NUMBERS INSTEAD OF A PACKED
006400* ONE-DECIMAL VALUE.
006500*---------------------------------------------------------------*
006600 01  WK-N-SCORE-WORK          PIC 9(02)V9(01).
006700 01  WK-N-SCORE-SPLIT REDEFINES WK-N-SCORE-WORK.
006800     05  WK-N-SCORE-WHOLE     PIC 9(02).
006900     05  WK-N-SCORE-TENTH     PIC 9(01).
007000
007100 EJECT
007200 LINKAGE SECTION.
007300*****************
007400 COPY VRPSEV.
007500 EJECT
007600********************************************
007700 PROCEDURE DIVISION USING WK-C-VSEV-RECORD.
007800********************************************
007900 MAIN-MODULE.
008000     PERFORM A000-MAIN-PROCESSING
008100        THRU A099-MAIN-PROCESSING-EX.
008200     PERFORM Z000-END-PROGRAM-ROUTINE
008300        THRU Z099-END-PROGRAM-ROUTINE-EX.
008400     GOBACK.
008500 EJECT
008600*---------------------------------------------------------------*
008700* A000-MAIN-PROCESSING - RULE SEV-LABEL. BOUNDARIES ARE
008800* INCLUSIVE AND THE BANDS ARE CONTIGUOUS OVER 0.0-10.0, SO A
008900* STRAIGHT TOP-DOWN IF CHAIN IS ENOUGH - ANYTHING LEFT OVER IS
009000* OUT OF RANGE AND GETS SPACES.
009100*---------------------------------------------------------------*
009200 A000-MAIN-PROCESSING.
009300*---------------------------------------------------------------*
009400     MOVE SPACES              TO WK-C-VSEV-LABEL.
009500     IF  WK-C-VSEV-SCORE-ALPHA NOT NUMERIC                        VRP2553 
009600         DISPLAY "VRP0408 NON-NUMERIC SEVERITY SCORE - "          VRP2553 
009700                 WK-C-VSEV-SCORE-ALPHA
009800         GO TO A099-MAIN-PROCESSING-EX.
009900     MOVE WK-C-VSEV-SCORE     TO WK-N-SCORE-WORK.
010000
010100     IF  WK-N-SCORE-WORK = ZERO
010200         MOVE "None"          TO WK-C-VSEV-LABEL
010300         GO TO A099-MAIN-PROCESSING-EX.
010400
010500     IF  WK-N-SCORE-WORK NOT LESS THAN 0.1
010600         AND WK-N-SCORE-WORK NOT GREATER THAN 3.9
010700         MOVE "Low"           TO WK-C-VSEV-LABEL
010800         GO TO A099-MAIN-PROCESSING-EX.
010900
011000     IF  WK-N-SCORE-WORK NOT LESS THAN 4.0
011100         AND WK-N-SCORE-WORK NOT GREATER THAN 6.9
011200         MOVE "Medium"        TO WK-C-VSEV-LABEL
011300         GO TO A099-MAIN-PROCESSING-EX.
011400
011500     IF  WK-N-SCORE-WORK NOT LESS THAN 7.0
011600         AND WK-N-SCORE-WORK NOT GREATER THAN 8.9
011700         MOVE "High"          TO WK-C-VSEV-LABEL
011800         GO TO A099-MAIN-PROCESSING-EX.
011900
012000     IF  WK-N-SCORE-WORK NOT LESS THAN 9.0
012100         AND WK-N-SCORE-WORK NOT GREATER THAN 10.0
012200         MOVE "Critical"      TO WK-C-VSEV-LABEL.
012300
012400*---------------------------------------------------------------*
012500 A099-MAIN-PROCESSING-EX.
012600*---------------------------------------------------------------*
012700     IF  WK-C-VSEV-LABEL-1ST-CHAR = SPACE                         VRP2553 
012800         DISPLAY "VRP0409 BLANK SEVERITY LABEL ON EXIT - SCORE "  VRP2553 
012900                 WK-C-VSEV-SCORE-ALPHA.
013000     EXIT.
013100
013200 Y900-ABNORMAL-TERMINATION.
013300     PERFORM Z000-END-PROGRAM-ROUTINE
013400        THRU Z099-END-PROGRAM-ROUTINE-EX.
013500     EXIT PROGRAM.
013600
013700*---------------------------------------------------------------*
013800 Z000-END-PROGRAM-ROUTINE.
013900*---------------------------------------------------------------*
014000     CONTINUE.
014100
014200*---------------------------------------------------------------*
014300 Z099-END-PROGRAM-ROUTINE-EX.
014400*---------------------------------------------------------------*
014500     EXIT.
014600
014700******************************************************************
014800*************** END OF PROGRAM SOURCE  VRPVSEV ***************
014900******************************************************************
