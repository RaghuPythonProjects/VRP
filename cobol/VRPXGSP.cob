000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPXGSP.
000500 AUTHOR.         PAUL GEORGE HO.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   04 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO OBTAIN A PARAMETER
001200*               VALUE FROM THE IN-MEMORY GLOBAL SYSTEM PARAMETER
001300*               TABLE.
001400*NOTE        :  NO EXTERNAL FILE IS HELD OPEN BY THIS ROUTINE -
001500*               THE PARAMETER TABLE IS BUILT ONCE AT COMPILE
001600*               TIME FROM THE VALUES CLAUSES BELOW.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:
002000*================================================================*
002100*  PGH - 04/03/1986 - ORIGINAL ROUTINE - LOOKED UP BRANCH
002200*                      CUT-OFF TIMES FOR THE OVERNIGHT GL SWEEP
002300*  PGH - 19/11/1987 - ADDED "DEFAULT ON NOT FOUND" BEHAVIOUR
002400*  DLM - 02/02/1991 - RE-KEYED TABLE, SEE MOD REQUEST GLS-0447
002500*  DLM - 21/09/1998 - Y2K REMEDIATION - ALL DATE-DRIVEN PARAMETER
002600*                      WINDOWS RE-EXPRESSED AS CCYYMMDD INTERNALLY,
002700*                      NO WINDOWING LOGIC LEFT IN THIS ROUTINE
002800*  DLM - 14/03/2002 - DROPPED THE GL SWEEP BRANCH TABLE, CUT-OFF
002900*                      TIMES MOVED TO TFSGSYSPA (SEE TRFXGSPA)
003000*  ACNPGH - 16/12/2024 - TICKET VRP025 - VULN MGMT REM R2
003100*                      - CHASSIS RE-PURPOSED FOR THE WEEKLY
003200*                        VULNERABILITY REPORT PROCESSING JOB -
003300*                        THREE PARAMETERS NOW SERVED:
003400*                        SEVTHRESH (SEV-FILTER THRESHOLD),
003500*                        DEADLINEAGE (DEADLINE RULE BASE AGE),
003600*                        RECENCYDAYS (RECENCY WINDOW)
003700*  ACNKMY - 11/02/2025 - TICKET VRPSUP-2017 - UNKNOWN PARAMETER
003800*                        CODE NOW RETURNS ERROR-CD "VRP0404"
003900*                        RATHER THAN LEAVING THE PRIOR CALLER'S
004000*                        VALUE IN PLACE
004100*  ACNKMY - 02/06/2025 - TICKET VRPSUP-2553 - A BLANK PARAMETER
004200*                        CODE NOW FAILS FAST INSTEAD OF RUNNING
004300*                        THE FULL TABLE SCAN TO NO MATCH. ALSO
004400*                        ADDED A ONE-TIME TABLE SANITY CHECK ON
004500*                        FIRST CALL AFTER A COMPILE-IN VALUE
004600*                        CLAUSE WAS ONCE MIS-TYPED NON-NUMERIC
004610*  ACNKMY - 04/08/2025 - TICKET VRPSUP-2789 - THE "SEVTHRESH"
004620*                        ROW WAS PADDED TO THE 11-BYTE CODE
004630*                        WIDTH WITH "00" INSTEAD OF SPACES -
004640*                        EVERY CALLER-SIDE MOVE OF THE LITERAL
004650*                        "SEVTHRESH" SPACE-PADS TO 11, SO THE
004660*                        ROW NEVER MATCHED AND THE THRESHOLD
004670*                        WAS ALWAYS RETURNED AS ZERO - REPADDED
004680*                        WITH SPACES
004700*---------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400*************************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER              PIC X(24)  VALUE
006800     "** PROGRAM VRPXGSP   **".
006900
007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100 01  WK-N-TABLE-ROWS         PIC S9(04) COMP VALUE 3.
007200 01  WK-N-SUB-IDX            PIC S9(04) COMP VALUE ZERO.
007300 01  WK-C-TABLE-CHECKED-SW   PIC X(01) VALUE "N".                 VRP2553 
007400     88  WK-C-TABLE-CHECKED      VALUE "Y".                       VRP2553 
007500
007600*---------------------------------------------------------------*
007700* PARAMETER TABLE - REDEFINED BELOW AS AN OCCURS TABLE SO THE
007800* LOOKUP PARAGRAPH CAN SEARCH IT WITHOUT A CHAIN OF IF-S.
007900*---------------------------------------------------------------*
008000 01  WK-C-PARM-LIST.
008100     05  FILLER              PIC X(17) VALUE "SEVTHRESH  700.00".
008200     05  FILLER              PIC X(17) VALUE "DEADLINEAGE180.00".
008300     05  FILLER              PIC X(17) VALUE "RECENCYDAYS030.00".
008400 01  WK-C-PARM-TABLE REDEFINES WK-C-PARM-LIST.
008500     05  WK-C-PARM-ENTRY OCCURS 3 TIMES
008600             INDEXED BY WK-C-PARM-IDX.
008700         10  WK-C-PARM-CODE       PIC X(11).
008800         10  WK-C-PARM-VALUE      PIC 9(04)V9(02).
008900*---------------------------------------------------------------*
009000* ALPHA VIEW OF THE SAME TABLE, USED ONCE ON THE FIRST CALL TO
009100* CONFIRM EVERY COMPILE-IN VALUE CLAUSE IS STILL NUMERIC.
009200*---------------------------------------------------------------*
009300 01  WK-C-PARM-VALUES-ALT REDEFINES WK-C-PARM-LIST.               VRP2553 
009400     05  WK-C-PARM-VALUES-ROW OCCURS 3 TIMES                      VRP2553 
009500             INDEXED BY WK-C-PARM-CHK-IDX.
009600         10  FILLER               PIC X(11).
009700         10  WK-C-PARM-VALUE-TXT  PIC X(06).                      VRP2553 
009800
009900 EJECT
010000 LINKAGE SECTION.
010100*****************
010200 COPY VRPPRM.
010300 EJECT
010400********************************************
010500 PROCEDURE DIVISION USING WK-C-XGSP-RECORD.
010600********************************************
010700 MAIN-MODULE.
010800     PERFORM A000-MAIN-PROCESSING
010900        THRU A099-MAIN-PROCESSING-EX.
011000     PERFORM Z000-END-PROGRAM-ROUTINE
011100        THRU Z099-END-PROGRAM-ROUTINE-EX.
011200     GOBACK.
011300 EJECT
011400*---------------------------------------------------------------*
011500* A000-MAIN-PROCESSING - LINEAR SEARCH OF THE TINY PARAMETER
011600* TABLE. THE TABLE IS SHORT ENOUGH THAT A SEARCH ALL WOULD BE
011700* OVERKILL - KEPT AS A STRAIGHT PERFORM/VARYING SCAN.
011800*---------------------------------------------------------------*
011900 A000-MAIN-PROCESSING.
012000*---------------------------------------------------------------*
012100     MOVE ZERO               TO WK-C-XGSP-PARMVAL.
012200     MOVE SPACES             TO WK-C-XGSP-ERROR-CD.
012300     IF  NOT WK-C-TABLE-CHECKED                                   VRP2553 
012400         PERFORM A005-VALIDATE-TABLE                              VRP2553 
012500            THRU A009-VALIDATE-TABLE-EX                           VRP2553 
012600         SET WK-C-TABLE-CHECKED TO TRUE.                          VRP2553 
012700     IF  WK-C-XGSP-PARMCD-1ST = SPACE                             VRP2553 
012800         MOVE "VRP0404"       TO WK-C-XGSP-ERROR-CD
012900         GO TO A099-MAIN-PROCESSING-EX.
013000     SET WK-C-PARM-IDX       TO 1.
013100     PERFORM A010-SEARCH-ONE-ROW
013200        THRU A019-SEARCH-ONE-ROW-EX
013300        VARYING WK-N-SUB-IDX FROM 1 BY 1
013400          UNTIL WK-N-SUB-IDX > WK-N-TABLE-ROWS.
013500
013600*---------------------------------------------------------------*
013700 A005-VALIDATE-TABLE.
013800*---------------------------------------------------------------*
013900     PERFORM A006-VALIDATE-ONE-ROW THRU A008-VALIDATE-ONE-ROW-EX  VRP2553 
014000         VARYING WK-C-PARM-CHK-IDX FROM 1 BY 1
014100           UNTIL WK-C-PARM-CHK-IDX > WK-N-TABLE-ROWS.
014200
014300 A006-VALIDATE-ONE-ROW.                                           VRP2553 
014400     IF  WK-C-PARM-VALUE-TXT (WK-C-PARM-CHK-IDX) NOT NUMERIC
014500         DISPLAY "VRP0411 NON-NUMERIC PARAMETER TABLE ENTRY - "   VRP2553 
014600                 WK-C-PARM-VALUE-TXT (WK-C-PARM-CHK-IDX).
014700 A008-VALIDATE-ONE-ROW-EX.                                        VRP2553 
014800     EXIT.
014900
015000*---------------------------------------------------------------*
015100 A009-VALIDATE-TABLE-EX.
015200*---------------------------------------------------------------*
015300     EXIT.
015400
015500*---------------------------------------------------------------*
015600 A010-SEARCH-ONE-ROW.
015700*---------------------------------------------------------------*
015800     SET WK-C-PARM-IDX TO WK-N-SUB-IDX.
015900     IF  WK-C-PARM-CODE (WK-C-PARM-IDX) NOT = WK-C-XGSP-PARMCD
016000         GO TO A019-SEARCH-ONE-ROW-EX.
016100     MOVE WK-C-PARM-VALUE (WK-C-PARM-IDX) TO WK-C-XGSP-PARMVAL.
016200     MOVE WK-N-TABLE-ROWS                 TO WK-N-SUB-IDX.
016300
016400*---------------------------------------------------------------*
016500 A019-SEARCH-ONE-ROW-EX.
016600*---------------------------------------------------------------*
016700     EXIT.
016800
016900*---------------------------------------------------------------*
017000 A099-MAIN-PROCESSING-EX.
017100*---------------------------------------------------------------*
017200     IF  WK-C-XGSP-PARMVAL NOT = ZERO
017300         GO TO A099X-EX.
017400     MOVE "VRP0404"           TO WK-C-XGSP-ERROR-CD.
017500 A099X-EX.
017600     EXIT.
017700
017800 Y900-ABNORMAL-TERMINATION.
017900     PERFORM Z000-END-PROGRAM-ROUTINE
018000        THRU Z099-END-PROGRAM-ROUTINE-EX.
018100     EXIT PROGRAM.
018200
018300*---------------------------------------------------------------*
018400 Z000-END-PROGRAM-ROUTINE.
018500*---------------------------------------------------------------*
018600     CONTINUE.
018700
018800*---------------------------------------------------------------*
018900 Z099-END-PROGRAM-ROUTINE-EX.
019000*---------------------------------------------------------------*
019100     EXIT.
019200
019300******************************************************************
019400*************** END OF PROGRAM SOURCE  VRPXGSP ***************
019500******************************************************************
