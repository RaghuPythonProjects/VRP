000100*-----------------------------------------------------------*
000200* VRPRDL.CPYBK - LINKAGE FOR VRPVRDL (REMEDIATION DEADLINE)
000300* VRP024 ACNSLT 16/12/2024 - INITIAL VERSION
000400* VRPSUP-2553 ACNKMY 02/06/2025 - ADDED A FIRST-CHARACTER VIEW
000500*                      OF THE AGE TEXT SO A BLANK INPUT IS
000600*                      LOGGED RATHER THAN SILENTLY TREATED AS
000700*                      ZERO DAYS
000800*-----------------------------------------------------------*
000900 01  WK-C-VRDL-RECORD.
001000     05  WK-C-VRDL-INPUT.
001100         10  WK-C-VRDL-AGE-TEXT       PIC X(12).
001200         10  WK-C-VRDL-AGE-TEXT-ALT REDEFINES WK-C-VRDL-AGE-TEXT. VRP2553 
001300             15  WK-C-VRDL-AGE-1ST-CHAR   PIC X(01).              VRP2553 
001400             15  FILLER                   PIC X(11).
001500         10  WK-C-VRDL-DEADLINE-AGE   PIC S9(05) COMP.
001600     05  WK-C-VRDL-OUTPUT.
001700         10  WK-C-VRDL-DEADLINE-TEXT  PIC X(12).
