000100*-----------------------------------------------------------*
000200* VRPSEV.CPYBK - LINKAGE FOR VRPVSEV (SEVERITY CLASSIFIER)
000300* VRP003 ACNPGH 01/03/2024 - INITIAL VERSION
000400* VRPSUP-2553 ACNKMY 02/06/2025 - ADDED ALPHA REDEFINES OF THE
000500*                      SCORE AND LABEL FIELDS SO THE CALLED
000600*                      ROUTINE CAN SANITY-CHECK A NON-NUMERIC
000700*                      FEED VALUE AND A BLANK OUTPUT ON EXIT
000800*-----------------------------------------------------------*
000900 01  WK-C-VSEV-RECORD.
001000     05  WK-C-VSEV-INPUT.
001100         10  WK-C-VSEV-SCORE          PIC 9(02)V9(01).
001200     05  WK-C-VSEV-INPUT-ALT REDEFINES WK-C-VSEV-INPUT.           VRP2553 
001300         10  WK-C-VSEV-SCORE-ALPHA    PIC X(03).                  VRP2553 
001400     05  WK-C-VSEV-OUTPUT.
001500         10  WK-C-VSEV-LABEL          PIC X(08).
001600     05  WK-C-VSEV-OUTPUT-ALT REDEFINES WK-C-VSEV-OUTPUT.         VRP2553 
001700         10  WK-C-VSEV-LABEL-1ST-CHAR PIC X(01).                  VRP2553 
001800         10  FILLER                   PIC X(07).
