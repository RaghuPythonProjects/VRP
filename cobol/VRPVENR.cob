000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VRPVENR.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ACCENTURE - INFOSEC BATCH UNIT.
000700 DATE-WRITTEN.   15 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RUN THE STANDARD
001200*               RULE PIPELINE AGAINST ONE WORKING RECORD - FALSE
001300*               POSITIVE EXCLUSION, RECENCY, SCORE MERGE,
001400*               SEVERITY FILTER, KEV FLAG, SEVERITY LABEL AND
001500*               UNIQUE-ID ASSIGNMENT, IN THAT ORDER. THE FIRST
001600*               RULE TO DROP THE RECORD STOPS THE PIPELINE.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:
002000*================================================================*
002100*  MWT - 15/05/1988 - ORIGINAL ROUTINE - RAN THE STANDARD EDIT
002200*                      CHAIN AGAINST AN INCOMING CUSTOMER PAYMENT
002300*                      RECORD (FORMAT, LIMIT, DUPLICATE CHECKS)
002400*  MWT - 02/02/1990 - ADDED THE FOURTH EDIT STEP (AGE-OF-ITEM)
002500*  DLM - 23/07/1996 - MOD REQUEST OFX2203 - EDIT CHAIN NOW STOPS
002600*                      ON FIRST FAILURE INSTEAD OF RUNNING ALL
002700*                      FOUR AND ACCUMULATING A BITMAP
002800*  DLM - 02/12/1998 - Y2K REMEDIATION - AGE-OF-ITEM EDIT NOW
002900*                      WORKS OFF A PROLEPTIC DAY NUMBER INSTEAD
003000*                      OF A 2-DIGIT YEAR DIFFERENCE
003100*  DLM - 19/04/2007 - EDIT CHAIN RETIRED WITH THE OLD PAYMENT
003200*                      VALIDATION SUB-SYSTEM
003300*  ACNPGH - 14/02/2024 - TICKET VRP002 - VULN MGMT REM R1
003400*                      - CHASSIS RE-PURPOSED AS THE STANDARD
003500*                        ENRICHMENT ENGINE FOR VULNERABILITY
003600*                        RECORDS
003700*  ACNPGH - 01/03/2024 - TICKET VRP003 - SEVERITY LABEL STEP NOW
003800*                        CALLS THE STANDALONE VRPVSEV ROUTINE
003900*  ACNPGH - 01/03/2024 - TICKET VRP004 - ADDED FP-1 AND RECENCY
004000*                        AS THE FIRST TWO PIPELINE STEPS
004100*  ACNPGH - 15/03/2024 - TICKET VRP005 - ADDED SCORE-MERGE AND
004200*                        SEV-FILTER STEPS
004300*  ACNPGH - 15/03/2024 - TICKET VRP006 - ADDED THE UID STEP
004400*  ACNPGH - 06/06/2024 - TICKET VRP010 - WIRED IN THE CISA KEV
004500*                        CALL (VRPVKEV) AS THE FIFTH STEP
004600*  ACNSLT - 30/10/2024 - TICKET VRPSUP-1066 - SEV-FILTER AND
004700*                        DEADLINE-AGE THRESHOLDS NOW COME FROM
004800*                        VRPXGSP INSTEAD OF BEING HARD-CODED
004810*  ACNKMY - 04/08/2025 - TICKET VRPSUP-2789 - B200-RULE-RECENCY
004820*                        AND B400-RULE-SEV-FILTER NEVER CHECKED
004830*                        WK-C-XGSP-ERROR-CD, SO A FAILED LOOKUP
004840*                        SILENTLY LEFT THE THRESHOLD/WINDOW AT
004850*                        ZERO RATHER THAN BEING CAUGHT - BOTH
004860*                        STEPS NOW ABORT TO Y900 ON ANY VRPXGSP
004870*                        ERROR RETURN
004900*---------------------------------------------------------------*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER              PIC X(24)  VALUE
007000     "** PROGRAM VRPVENR   **".
007100
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 COPY VRPDET.
007400 COPY VRPSEV.
007500 COPY VRPKLK.
007600 COPY VRPPRM.
007700
007800 01  WK-N-SEV-THRESHOLD       PIC 9(02)V9(01).
007900 01  WK-N-RECENCY-DAYS        PIC S9(05) COMP.
008000
008100*---------------------------------------------------------------*
008200* RUN-DATE AND TEST-DATE BROKEN OUT TO CCYY/MM/DD FOR THE
008300* PROLEPTIC DAY-NUMBER CALCULATION USED BY RULE RECENCY.
008400*---------------------------------------------------------------*
008500 01  WK-C-RUN-DATE-IN         PIC 9(08).
008600 01  WK-C-RUN-DATE-PARTS REDEFINES WK-C-RUN-DATE-IN.
008700     05  WK-N-RUN-CCYY        PIC 9(04).
008800     05  WK-N-RUN-MM          PIC 9(02).
008900     05  WK-N-RUN-DD          PIC 9(02).
009000
009100 01  WK-C-TEST-DATE-PARTS.
009200     05  WK-N-TST-CCYY        PIC 9(04).
009300     05  FILLER               PIC X(01) VALUE "-".
009400     05  WK-N-TST-MM          PIC 9(02).
009500     05  FILLER               PIC X(01) VALUE "-".
009600     05  WK-N-TST-DD          PIC 9(02).
009700 01  WK-C-TEST-DATE-FIELDS REDEFINES WK-C-TEST-DATE-PARTS
009800                                PIC X(10).
009900
010000 01  WK-N-Q                   PIC S9(09) COMP.
010100 01  WK-N-R4                  PIC S9(09) COMP.
010200 01  WK-N-R100                PIC S9(09) COMP.
010300 01  WK-N-R400                PIC S9(09) COMP.
010400 01  WK-C-LEAP-SW             PIC X(01).
010500     88  WK-C-LEAP-YEAR           VALUE "Y".
010600
010700 01  WK-N-RUN-DAYNUM          PIC S9(09) COMP.
010800 01  WK-N-TST-DAYNUM          PIC S9(09) COMP.
010900 01  WK-N-CUTOFF-DAYNUM       PIC S9(09) COMP.
011000
011100 01  WK-C-CUM-DAYS-LIST.
011200     05  FILLER  PIC 9(03) VALUE 000.
011300     05  FILLER  PIC 9(03) VALUE 031.
011400     05  FILLER  PIC 9(03) VALUE 059.
011500     05  FILLER  PIC 9(03) VALUE 090.
011600     05  FILLER  PIC 9(03) VALUE 120.
011700     05  FILLER  PIC 9(03) VALUE 151.
011800     05  FILLER  PIC 9(03) VALUE 181.
011900     05  FILLER  PIC 9(03) VALUE 212.
012000     05  FILLER  PIC 9(03) VALUE 243.
012100     05  FILLER  PIC 9(03) VALUE 273.
012200     05  FILLER  PIC 9(03) VALUE 304.
012300     05  FILLER  PIC 9(03) VALUE 334.
012400 01  WK-C-CUM-DAYS-TABLE REDEFINES WK-C-CUM-DAYS-LIST.
012500     05  WK-N-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
012600
012700 01  WK-N-NAME-LEN            PIC S9(04) COMP.
012800 01  WK-N-ID-LEN              PIC S9(04) COMP.
012900
013000 01  WK-N-CALC-CCYY           PIC 9(04).
013100 01  WK-N-CALC-MM             PIC 9(02).
013200 01  WK-N-CALC-DD             PIC 9(02).
013300 01  WK-N-CALC-DAYNUM         PIC S9(09) COMP.
013400
013500 EJECT
013600 LINKAGE SECTION.
013700*****************
013800 COPY VRPENR.
013900 EJECT
014000********************************************
014100 PROCEDURE DIVISION USING WK-C-VENR-RECORD.
014200********************************************
014300 MAIN-MODULE.
014400     PERFORM A000-MAIN-PROCESSING
014500        THRU A099-MAIN-PROCESSING-EX.
014600     PERFORM Z000-END-PROGRAM-ROUTINE
014700        THRU Z099-END-PROGRAM-ROUTINE-EX.
014800     GOBACK.
014900 EJECT
015000*---------------------------------------------------------------*
015100* A000-MAIN-PROCESSING - ORCHESTRATES THE SEVEN STANDARD RULES
015200* IN SPEC ORDER. WK-C-VENR-KEEP-SW IS THE ONLY THING THE CALLER
015300* (VRPMAIN) LOOKS AT - "N" MEANS THE RECORD DID NOT SURVIVE THE
015400* PIPELINE.
015500*---------------------------------------------------------------*
015600 A000-MAIN-PROCESSING.
015700*---------------------------------------------------------------*
015800     MOVE WK-C-VENR-DETAIL   TO VRD-DETAIL-RECORD.
015900     MOVE WK-C-VENR-RUN-DATE TO WK-C-RUN-DATE-IN.
016000     SET WK-C-VENR-KEEP      TO TRUE.
016100
016200     PERFORM B100-RULE-FP1     THRU B199-RULE-FP1-EX.
016300     IF  WK-C-VENR-DROP  GO TO A099-MAIN-PROCESSING-EX.
016400
016500     PERFORM B200-RULE-RECENCY THRU B299-RULE-RECENCY-EX.
016600     IF  WK-C-VENR-DROP  GO TO A099-MAIN-PROCESSING-EX.
016700
016800     PERFORM B300-RULE-SCORE-MERGE THRU B399-RULE-SCORE-MERGE-EX.
016900
017000     PERFORM B400-RULE-SEV-FILTER THRU B499-RULE-SEV-FILTER-EX.
017100     IF  WK-C-VENR-DROP  GO TO A099-MAIN-PROCESSING-EX.
017200
017300     PERFORM B500-RULE-KEV      THRU B599-RULE-KEV-EX.
017400     PERFORM B600-RULE-SEV-LABEL THRU B699-RULE-SEV-LABEL-EX.
017500     PERFORM B700-RULE-UID      THRU B799-RULE-UID-EX.
017600
017700*---------------------------------------------------------------*
017800 A099-MAIN-PROCESSING-EX.
017900*---------------------------------------------------------------*
018000     MOVE VRD-DETAIL-RECORD TO WK-C-VENR-DETAIL-OUT.
018100     EXIT.
018200
018300*---------------------------------------------------------------*
018400* B100-RULE-FP1 - DROP THE CERTIFICATE-NAME-MISMATCH FALSE
018500* POSITIVE ON ITS OWN WELL-KNOWN PORT.
018600*---------------------------------------------------------------*
018700 B100-RULE-FP1.
018800*---------------------------------------------------------------*
018900     IF  VRD-VULN-TITLE =
019000           "X.509 Certificate Subject CN Does Not Match the Entity Name"
019100         AND VRD-SERVICE-PORT = 17472
019200         SET WK-C-VENR-DROP TO TRUE.
019300
019400*---------------------------------------------------------------*
019500 B199-RULE-FP1-EX.
019600*---------------------------------------------------------------*
019700     EXIT.
019800
019900*---------------------------------------------------------------*
020000* B200-RULE-RECENCY - DROP RECORDS LAST TESTED BEFORE RUN-DATE
020100* MINUS THE RECENCY WINDOW (DEFAULT 30 DAYS). DATES ARE COMPARED
020200* AS PROLEPTIC GREGORIAN DAY NUMBERS SO MONTH/YEAR BOUNDARIES
020300* ARE HANDLED WITHOUT AN INTRINSIC FUNCTION.
020400*---------------------------------------------------------------*
020500 B200-RULE-RECENCY.
020600*---------------------------------------------------------------*
020700     MOVE "RECENCYDAYS" TO WK-C-XGSP-PARMCD.
020800     CALL "VRPXGSP" USING WK-C-XGSP-RECORD.
020810     IF  WK-C-XGSP-ERROR-CD NOT = SPACES
020820         DISPLAY "VRPVENR " WK-C-XGSP-ERROR-CD
020830             " - RECENCYDAYS PARAMETER NOT FOUND"
020840         GO TO Y900-ABNORMAL-TERMINATION.
020900     COMPUTE WK-N-RECENCY-DAYS = WK-C-XGSP-PARMVAL.
021000
021100     MOVE WK-N-RUN-CCYY   TO WK-N-CALC-CCYY.
021200     MOVE WK-N-RUN-MM     TO WK-N-CALC-MM.
021300     MOVE WK-N-RUN-DD     TO WK-N-CALC-DD.
021400     PERFORM C000-CALC-DAYNUM THRU C099-CALC-DAYNUM-EX.
021500     MOVE WK-N-CALC-DAYNUM TO WK-N-RUN-DAYNUM.
021600     COMPUTE WK-N-CUTOFF-DAYNUM =
021700             WK-N-RUN-DAYNUM - WK-N-RECENCY-DAYS.
021800
021900     MOVE VRD-VULN-TEST-DATE TO WK-C-TEST-DATE-FIELDS.
022000     MOVE WK-N-TST-CCYY   TO WK-N-CALC-CCYY.
022100     MOVE WK-N-TST-MM     TO WK-N-CALC-MM.
022200     MOVE WK-N-TST-DD     TO WK-N-CALC-DD.
022300     PERFORM C000-CALC-DAYNUM THRU C099-CALC-DAYNUM-EX.
022400     MOVE WK-N-CALC-DAYNUM TO WK-N-TST-DAYNUM.
022500
022600     IF  WK-N-TST-DAYNUM LESS THAN WK-N-CUTOFF-DAYNUM
022700         SET WK-C-VENR-DROP TO TRUE.
022800
022900*---------------------------------------------------------------*
023000 B299-RULE-RECENCY-EX.
023100*---------------------------------------------------------------*
023200     EXIT.
023300
023400*---------------------------------------------------------------*
023500* B300-RULE-SCORE-MERGE - V3 TAKES PRIORITY UNLESS IT IS ZERO.
023600*---------------------------------------------------------------*
023700 B300-RULE-SCORE-MERGE.
023800*---------------------------------------------------------------*
023900     IF  VRD-VULN-CVSS-V3-SCORE NOT = ZERO
024000         MOVE VRD-VULN-CVSS-V3-SCORE TO VRD-VULN-CVSS-SCORE
024100     ELSE
024200         MOVE VRD-VULN-CVSS-V2-SCORE TO VRD-VULN-CVSS-SCORE.
024300
024400*---------------------------------------------------------------*
024500 B399-RULE-SCORE-MERGE-EX.
024600*---------------------------------------------------------------*
024700     EXIT.
024800
024900*---------------------------------------------------------------*
025000* B400-RULE-SEV-FILTER - THE THRESHOLD IS A TUNABLE PARAMETER,
025100* DEFAULT 7.0.
025200*---------------------------------------------------------------*
025300 B400-RULE-SEV-FILTER.
025400*---------------------------------------------------------------*
025500     MOVE "SEVTHRESH" TO WK-C-XGSP-PARMCD.
025600     CALL "VRPXGSP" USING WK-C-XGSP-RECORD.
025610     IF  WK-C-XGSP-ERROR-CD NOT = SPACES
025620         DISPLAY "VRPVENR " WK-C-XGSP-ERROR-CD
025630             " - SEVTHRESH PARAMETER NOT FOUND"
025640         GO TO Y900-ABNORMAL-TERMINATION.
025700     MOVE WK-C-XGSP-PARMVAL TO WK-N-SEV-THRESHOLD.
025800     IF  VRD-VULN-CVSS-SCORE LESS THAN WK-N-SEV-THRESHOLD
025900         SET WK-C-VENR-DROP TO TRUE.
026000
026100*---------------------------------------------------------------*
026200 B499-RULE-SEV-FILTER-EX.
026300*---------------------------------------------------------------*
026400     EXIT.
026500
026600*---------------------------------------------------------------*
026700* B500-RULE-KEV - UPPER-CASE THE CVE ID AND CALL THE KEV LOOKUP
026800* ROUTINE. AN ABSENT/EMPTY KEV TABLE LEAVES THE FLAG "N" (SEE
026900* VRPVKEV B000).
027000*---------------------------------------------------------------*
027100 B500-RULE-KEV.
027200*---------------------------------------------------------------*
027300     MOVE "N" TO VRD-CISA-KEV-FLAG.
027400     IF  VRD-VULN-CVE-IDS = SPACES
027500         GO TO B599-RULE-KEV-EX.
027600     SET WK-C-VKEV-LOOKUP-CVE TO TRUE.
027700     MOVE VRD-VULN-CVE-IDS TO WK-C-VKEV-CVE-ID.
027800     INSPECT WK-C-VKEV-CVE-ID
027900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
028000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028100     CALL "VRPVKEV" USING WK-C-VKEV-RECORD.
028200     IF  WK-C-VKEV-FOUND
028300         MOVE "Y" TO VRD-CISA-KEV-FLAG.
028400
028500*---------------------------------------------------------------*
028600 B599-RULE-KEV-EX.
028700*---------------------------------------------------------------*
028800     EXIT.
028900
029000*---------------------------------------------------------------*
029100* B600-RULE-SEV-LABEL - CALLS THE STANDALONE CLASSIFIER.
029200*---------------------------------------------------------------*
029300 B600-RULE-SEV-LABEL.
029400*---------------------------------------------------------------*
029500     MOVE VRD-VULN-CVSS-SCORE TO WK-C-VSEV-SCORE.
029600     CALL "VRPVSEV" USING WK-C-VSEV-RECORD.
029700     MOVE WK-C-VSEV-LABEL TO VRD-VULN-SEVERITY.
029800
029900*---------------------------------------------------------------*
030000 B699-RULE-SEV-LABEL-EX.
030100*---------------------------------------------------------------*
030200     EXIT.
030300
030400*---------------------------------------------------------------*
030500* B700-RULE-UID - ASSET-NAMES AND VULN-ID JOINED BY ONE SPACE,
030600* TRAILING BLANKS OF EACH TRIMMED OFF FIRST.
030700*---------------------------------------------------------------*
030800 B700-RULE-UID.
030900*---------------------------------------------------------------*
031000     MOVE SPACES TO VRD-UNIQUE-VULN-ID.
031100     PERFORM C810-SCAN-NAME-LEN THRU C819-SCAN-NAME-LEN-EX
031200         VARYING WK-N-NAME-LEN FROM 40 BY -1
031300           UNTIL WK-N-NAME-LEN = 0
031400              OR VRD-ASSET-NAMES (WK-N-NAME-LEN:1) NOT = SPACE.
031500     PERFORM C820-SCAN-ID-LEN THRU C829-SCAN-ID-LEN-EX
031600         VARYING WK-N-ID-LEN FROM 40 BY -1
031700           UNTIL WK-N-ID-LEN = 0
031800              OR VRD-VULN-ID (WK-N-ID-LEN:1) NOT = SPACE.
031900     IF  WK-N-NAME-LEN = 0  MOVE 1 TO WK-N-NAME-LEN.
032000     IF  WK-N-ID-LEN = 0    MOVE 1 TO WK-N-ID-LEN.
032100     STRING VRD-ASSET-NAMES (1:WK-N-NAME-LEN) DELIMITED BY SIZE
032200            " "                               DELIMITED BY SIZE
032300            VRD-VULN-ID (1:WK-N-ID-LEN)        DELIMITED BY SIZE
032400            INTO VRD-UNIQUE-VULN-ID.
032500
032600*---------------------------------------------------------------*
032700 B799-RULE-UID-EX.
032800*---------------------------------------------------------------*
032900     EXIT.
033000
033100 C810-SCAN-NAME-LEN.
033200     CONTINUE.
033300 C819-SCAN-NAME-LEN-EX.
033400     EXIT.
033500 C820-SCAN-ID-LEN.
033600     CONTINUE.
033700 C829-SCAN-ID-LEN-EX.
033800     EXIT.
033900
034000*---------------------------------------------------------------*
034100* C000-CALC-DAYNUM - PROLEPTIC GREGORIAN DAY NUMBER FOR
034200* WK-N-CALC-CCYY/MM/DD. LEAP-YEAR TEST BY DIVIDE/REMAINDER
034300* (NO INTRINSIC FUNCTIONS USED).
034400*---------------------------------------------------------------*
034500 C000-CALC-DAYNUM.
034600*---------------------------------------------------------------*
034700     MOVE "N" TO WK-C-LEAP-SW.
034800     DIVIDE WK-N-CALC-CCYY BY 4   GIVING WK-N-Q REMAINDER WK-N-R4.
034900     DIVIDE WK-N-CALC-CCYY BY 100 GIVING WK-N-Q REMAINDER WK-N-R100.
035000     DIVIDE WK-N-CALC-CCYY BY 400 GIVING WK-N-Q REMAINDER WK-N-R400.
035100     IF  WK-N-R4 = 0
035200         AND (WK-N-R100 NOT = 0 OR WK-N-R400 = 0)
035300         SET WK-C-LEAP-YEAR TO TRUE.
035400
035500     COMPUTE WK-N-CALC-DAYNUM =
035600             (WK-N-CALC-CCYY * 365)
035700           + (WK-N-CALC-CCYY / 4)
035800           - (WK-N-CALC-CCYY / 100)
035900           + (WK-N-CALC-CCYY / 400)
036000           + WK-N-CUM-DAYS (WK-N-CALC-MM)
036100           + WK-N-CALC-DD.
036200     IF  WK-C-LEAP-YEAR AND WK-N-CALC-MM > 2
036300         ADD 1 TO WK-N-CALC-DAYNUM.
036400
036500*---------------------------------------------------------------*
036600 C099-CALC-DAYNUM-EX.
036700*---------------------------------------------------------------*
036800     EXIT.
036900
037000 Y900-ABNORMAL-TERMINATION.
037100     PERFORM Z000-END-PROGRAM-ROUTINE
037200        THRU Z099-END-PROGRAM-ROUTINE-EX.
037300     EXIT PROGRAM.
037400
037500*---------------------------------------------------------------*
037600 Z000-END-PROGRAM-ROUTINE.
037700*---------------------------------------------------------------*
037800     CONTINUE.
037900
038000*---------------------------------------------------------------*
038100 Z099-END-PROGRAM-ROUTINE-EX.
038200*---------------------------------------------------------------*
038300     EXIT.
038400
038500******************************************************************
038600*************** END OF PROGRAM SOURCE  VRPVENR ***************
038700******************************************************************
