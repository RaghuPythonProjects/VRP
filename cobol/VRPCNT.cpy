000100*-----------------------------------------------------------*
000200* VRPCNT.CPYBK
000300* COUNT RECORD FOR THE "TOTAL COUNT" SUMMARY FILE AND THE
000400* IN-MEMORY TABLE VRPVSUM SORTS IT FROM.
000500*-----------------------------------------------------------*
000600* AMENDMENT HISTORY:
000700*-----------------------------------------------------------*
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------- ------- ----------- --------------------------------
001000* VRP014  ACNSLT  09/09/2024 - VULN MGMT REM R2
001100*                            - INITIAL VERSION
001200* VRP031  ACNKMY  03/03/2025 - TICKET VRPSUP-2291
001300*                            - COUNT-TABLE SIZED TO 400 ROWS,
001400*                              ENOUGH FOR ONE ROW PER CATEGORY-
001500*                              REGION SET IN A SINGLE RUN
001510* VRPSUP-2714 ACNKMY 21/07/2025 - A MULTI-REPORT BATCH WAS
001520*                              FILLING THE 400-ROW TABLE WITH NO
001530*                              WARNING - RAISED TO 2000 ROWS AND
001540*                              D000-BUILD-COUNT-ROW IN VRPVDDC
001550*                              NOW DISPLAYS VRP0425 INSTEAD OF
001560*                              DROPPING THE COUNT ROW WHEN EVEN
001570*                              THAT CAPACITY IS EXCEEDED
001600*-----------------------------------------------------------*
001700
001800 01  VCT-COUNT-RECORD.
001900     05  VCT-COUNT-FILE-NAME          PIC X(30).
002000     05  VCT-COUNT-CRITICAL           PIC 9(07).
002100     05  VCT-COUNT-HIGH                PIC 9(07).
002200     05  VCT-COUNT-TOTAL               PIC 9(07).
002300
002400*-----------------------------------------------------------*
002500* IN-MEMORY ACCUMULATOR - ONE ROW PER COUNTED OUTPUT SET,
002600* RE-SORTED ASCENDING BY FILE NAME (RULE COUNT-SORT) JUST
002700* BEFORE THE TOTAL COUNT FILE IS WRITTEN.
002800*-----------------------------------------------------------*
002900 01  VCT-COUNT-TABLE.
003000     05  VCT-COUNT-TABLE-ROWS         PIC S9(04) COMP VALUE ZERO.
003100     05  VCT-COUNT-TABLE-ENTRY OCCURS 2000 TIMES
003200             INDEXED BY VCT-COUNT-IDX.
003300         10  VCT-TBL-FILE-NAME         PIC X(30).
003400         10  VCT-TBL-CRITICAL          PIC 9(07).
003500         10  VCT-TBL-HIGH              PIC 9(07).
003600         10  VCT-TBL-TOTAL             PIC 9(07).
