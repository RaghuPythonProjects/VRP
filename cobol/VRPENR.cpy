000100*-----------------------------------------------------------*
000200* VRPENR.CPYBK - LINKAGE FOR VRPVENR (STANDARD ENRICHMENT)
000300* VRP002 ACNPGH 14/02/2024 - INITIAL VERSION
000400* VRP031 ACNKMY 03/03/2025 - TICKET VRPSUP-2291 - ADDED RUN DATE
000500*-----------------------------------------------------------*
000600 01  WK-C-VENR-RECORD.
000700     05  WK-C-VENR-INPUT.
000800         10  WK-C-VENR-DETAIL         PIC X(732).
000900         10  WK-C-VENR-RUN-DATE       PIC 9(08).
001000     05  WK-C-VENR-OUTPUT.
001100         10  WK-C-VENR-DETAIL-OUT     PIC X(732).
001200         10  WK-C-VENR-KEEP-SW        PIC X(01).
001300             88  WK-C-VENR-KEEP           VALUE "Y".
001400             88  WK-C-VENR-DROP           VALUE "N".
